000100*****************************************************************
000200* CPPSTLK - LINKAGE AREA FOR MFITPST
000300*           PRESET QUOTA GUARD (U11), A SINGLE-COMPARISON
000400*           SUBROUTINE CALLED FROM THE COACH-SIDE PROGRAMS
000500*           WHENEVER A NEW PRESET IS OFFERED.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800* ----------------------------------------------------------------
000900* MFB0008 02/07/1991 PJH    - INITIAL VERSION.
001000******************************************************************
001100       01  PL-LINKAGE-AREA.
001200           05  PL-CURRENT-COUNT         PIC 9(05) COMP.
001300           05  PL-PACKAGE-MAX           PIC 9(05) COMP.
001400           05  PL-ALLOWED               PIC X(01).
001500               88  PL-IS-ALLOWED                    VALUE "Y".
001600               88  PL-IS-NOT-ALLOWED                 VALUE "N".
001700           05  PL-RETURN-MESSAGE        PIC X(40).
