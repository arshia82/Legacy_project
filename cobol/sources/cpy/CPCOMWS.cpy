000100*****************************************************************
000200* CPCOMWS - MYFITA BATCH COMMON WORKING STORAGE
000300*           FILE STATUS SWITCHES, RUN-DATE WORK AREA AND
000400*           SHOP-STANDARD ABEND SWITCHES, COPIED INTO EVERY
000500*           PROGRAM AND SUBROUTINE IN THIS SUITE.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800* ----------------------------------------------------------------
000900* MFB0001 14/03/1991 RDY    - INITIAL VERSION, LIFTED OUT OF THE
001000*                             TRFV COMMON AREA FOR THE SETTLEMENT
001100*                             BATCH SUITE.
001200* MFB0014 02/11/1993 RDY    - ADDED WK-C-RUN-DATE-9 FOR THE
001300*                             SETTLEMENT REPORT PAGE HEADING.
001400* MFB0029 19/06/1996 LKT    - ADDED WK-C-TODAY-CCYYMMDD REDEFINES
001500*                             FOR TOKEN EXPIRY COMPARISON.
001600* MFB0041 09/02/1999 LKT    - Y2K REVIEW - WK-C-RUN-DATE-9 AND
001700*                             WK-C-TODAY-CCYYMMDD ALREADY CARRY
001800*                             A 4-DIGIT CENTURY, NO CHANGE MADE.
001900* MFB0058 22/08/2001 PJH    - ADDED WK-C-ZERO-AMT FOR CONTROL
002000*                             TOTAL RESET IN THE SETTLEMENT RUNS.
002100* MFB0073 17/05/2005 PJH    - ADDED UPSI-SWITCH-9 COMMENT CROSS-
002200*                             REFERENCE, NO DATA CHANGE.
002300******************************************************************
002400       01  WK-C-FILE-STATUS            PIC X(02) VALUE SPACES.
002500           88  WK-C-SUCCESSFUL                   VALUE "00" "02" "04".
002600           88  WK-C-RECORD-NOT-FOUND             VALUE "23" "10".
002700           88  WK-C-END-OF-FILE                  VALUE "10".
002800           88  WK-C-FILE-NOT-FOUND                VALUE "35".
002900           88  WK-C-DUPLICATE-KEY                 VALUE "22".
003000
003100       01  WK-C-RUN-DATE-AREA.
003200           05  WK-C-RUN-DATE-8          PIC 9(08) VALUE ZEROES.
003300           05  WK-C-RUN-DATE-9 REDEFINES WK-C-RUN-DATE-8.
003400               10  WK-C-RUN-CCYY        PIC 9(04).
003500               10  WK-C-RUN-MM          PIC 9(02).
003600               10  WK-C-RUN-DD          PIC 9(02).
003700           05  WK-C-RUN-DATE-EDIT       PIC 9999/99/99.
003800
003900       01  WK-C-TODAY-CCYYMMDD          PIC 9(08) VALUE ZEROES.
004000
004100       01  WK-C-SWITCHES.
004200           05  WK-C-EOF-SW              PIC X(01) VALUE "N".
004300               88  WK-C-EOF                       VALUE "Y".
004400           05  WK-C-ABEND-SW            PIC X(01) VALUE "N".
004500               88  WK-C-ABEND-REQUESTED           VALUE "Y".
004600           05  WK-C-FOUND-SW            PIC X(01) VALUE "N".
004700               88  WK-C-RECORD-FOUND              VALUE "Y".
004800           05  WK-C-FIRST-TIME-SW       PIC X(01) VALUE "Y".
004900               88  WK-C-FIRST-TIME                VALUE "Y".
005000
005100       01  WK-C-ZERO-AMT                PIC S9(09) VALUE ZERO.
005200
005300       01  WK-C-COMMON-LITERALS.
005400           05  C-YES                    PIC X(01) VALUE "Y".
005500           05  C-NO                     PIC X(01) VALUE "N".
