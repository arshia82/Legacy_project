000100*****************************************************************
000200* CPPURCH - PURCHASE RECORD
000300*           ONE PER PROGRAM SALE CREATED BY THE PURCHASE-CREATE
000400*           STEP OF THE NIGHTLY SETTLEMENT RUN (MFITPUR), WRITTEN
000500*           TO THE PURCHASE-FILE.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800* ----------------------------------------------------------------
000900* MFB0006 04/04/1991 PJH    - INITIAL VERSION.
001000* MFB0038 27/03/1997 RDY    - ADDED PU-COMMISSION-RATE TO CARRY
001100*                             THE RATE FORWARD TO THE SETTLEMENT
001200*                             REPORT.
001300******************************************************************
001400       01  PURCHASE-RECORD.
001500           05  PU-PURCHASE-ID           PIC 9(12).
001600           05  PU-ATHLETE-ID            PIC 9(12).
001700           05  PU-PROGRAM-ID            PIC 9(12).
001800           05  PU-TOKEN-ID              PIC 9(12).
001900           05  PU-PRICE-PAID            PIC 9(09).
002000           05  PU-COMMISSION-AMOUNT     PIC 9(09).
002100           05  PU-NET-AMOUNT            PIC 9(09).
002200* PU-AMOUNTS GROUPS THE THREE MONEY FIELDS ABOVE FOR THE BALANCE
002300* EDIT IN THE SETTLEMENT REPORT DRIVER.
002400           05  PU-AMOUNTS REDEFINES PU-PRICE-PAID
002500                                    PIC X(27).
002600           05  PU-COMMISSION-RATE       PIC V9(04).
002700           05  PU-STATUS                PIC X(01).
002800               88  PU-STATUS-PENDING               VALUE "N".
002900               88  PU-STATUS-PAID                  VALUE "P".
003000               88  PU-STATUS-DELIVERED             VALUE "D".
003100               88  PU-STATUS-FAILED                VALUE "F".
003200           05  FILLER                   PIC X(20) VALUE SPACES.
