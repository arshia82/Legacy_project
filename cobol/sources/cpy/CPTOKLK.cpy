000100*****************************************************************
000200* CPTOKLK - LINKAGE AREA FOR MFITTOK
000300*           TRUST-TOKEN VALIDATION (U3), CALLED BY MFITPAY FOR
000400*           EVERY PAYOUT REQUEST BEFORE IT IS POSTED.
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700* ----------------------------------------------------------------
000800* MFB0012 14/08/1992 RDY    - INITIAL VERSION.
000900******************************************************************
001000       01  TL-LINKAGE-AREA.
001100           05  TL-TOKEN-FOUND           PIC X(01).
001200               88  TL-TOKEN-WAS-FOUND              VALUE "Y".
001300           05  TL-TOKEN-STATUS          PIC X(01).
001400           05  TL-EXPIRES-DATE          PIC 9(08).
001500           05  TL-PROCESS-DATE          PIC 9(08).
001600           05  TL-INTEGRITY-FLAG        PIC X(01).
001700           05  TL-TOKEN-COACH-ID        PIC 9(12).
001710* TL-TOKEN-COACH-PARTS SPLITS THE TOKEN'S OWNING COACH ID INTO
001720* BRANCH AND SERIAL FOR THE MISMATCH TRACE LINE.
001730           05  TL-TOKEN-COACH-PARTS REDEFINES TL-TOKEN-COACH-ID.
001740               10  TL-TOKEN-COACH-BRANCH PIC 9(04).
001750               10  TL-TOKEN-COACH-SERIAL PIC 9(08).
001800           05  TL-REQUEST-COACH-ID      PIC 9(12).
001900           05  TL-COACH-ID-GIVEN        PIC X(01).
002000               88  TL-COACH-ID-WAS-GIVEN            VALUE "Y".
002100* TL-DATES GROUPS THE TWO DATE FIELDS ABOVE FOR THE EXPIRY TEST.
002200           05  TL-DATES REDEFINES TL-EXPIRES-DATE
002300                                    PIC X(16).
002400           05  TL-RETURN-CODE           PIC 9(02).
002500               88  TL-RC-VALID                     VALUE 00.
002600               88  TL-RC-NOT-FOUND                  VALUE 10.
002700               88  TL-RC-BAD-STATUS                 VALUE 11.
002800               88  TL-RC-EXPIRED                     VALUE 12.
002900               88  TL-RC-TAMPERED                     VALUE 13.
003000               88  TL-RC-COACH-MISMATCH               VALUE 14.
003100           05  TL-RETURN-MESSAGE        PIC X(40).
