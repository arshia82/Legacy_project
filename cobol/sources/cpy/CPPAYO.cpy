000100*****************************************************************
000200* CPPAYO - PAYOUT RECORD
000300*          ONE PER TRUST TOKEN SETTLED BY THE PAYOUT-POST STEP OF
000400*          THE NIGHTLY SETTLEMENT RUN (MFITPAY), WRITTEN TO THE
000500*          PAYOUT-FILE.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800* ----------------------------------------------------------------
000900* MFB0013 18/09/1992 RDY    - INITIAL VERSION.
001000******************************************************************
001100       01  PAYOUT-RECORD.
001200           05  PO-PAYOUT-ID             PIC 9(12).
001300           05  PO-TOKEN-ID              PIC 9(12).
001400           05  PO-COACH-ID              PIC 9(12).
001500           05  PO-GROSS-AMOUNT          PIC 9(09).
001600           05  PO-COMMISSION-AMOUNT     PIC 9(09).
001700           05  PO-NET-AMOUNT            PIC 9(09).
001800* PO-AMOUNTS GROUPS THE THREE MONEY FIELDS ABOVE FOR THE BALANCE
001900* EDIT IN THE SETTLEMENT REPORT DRIVER.
002000           05  PO-AMOUNTS REDEFINES PO-GROSS-AMOUNT
002100                                    PIC X(27).
002200           05  PO-COMMISSION-RATE       PIC V9(04).
002300           05  PO-STATUS                PIC X(01).
002400               88  PO-STATUS-COMPLETED             VALUE "C".
002500           05  FILLER                   PIC X(12) VALUE SPACES.
