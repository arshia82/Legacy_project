000100*****************************************************************
000200* CPVECLK - LINKAGE AREA FOR MFITVEC
000300*           FALLBACK VECTOR-DISTANCE MATCH (U7), CALLED BY
000400*           MFITMAT WHEN THE WEIGHTED SCORE LIST FOR AN ATHLETE
000500*           COMES BACK EMPTY.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800* ----------------------------------------------------------------
000900* MFB0021 09/05/1994 RDY    - INITIAL VERSION.
001000******************************************************************
001100       01  VL-LINKAGE-AREA.
001200           05  VL-VECTOR-SIZE           PIC 9(02) COMP.
001300           05  VL-ATHLETE-VECTOR.
001400               10  VL-A-ELEMENT         PIC S9(05) COMP OCCURS 10 TIMES
001500                                            INDEXED BY VL-A-IDX.
001600* VL-A-FIRST-ELEMENT IS THE LEAD ATTRIBUTE OF THE ATHLETE VECTOR,
001700* VIEWED ALONE WHEN THE CALLER PASSES A SINGLE-ATTRIBUTE COMPARE.
001800           05  VL-A-FIRST-ELEMENT REDEFINES VL-ATHLETE-VECTOR
001900                                    PIC S9(05) COMP.
002000           05  VL-COACH-VECTOR.
002100               10  VL-C-ELEMENT         PIC S9(05) COMP OCCURS 10 TIMES
002200                                            INDEXED BY VL-C-IDX.
002300* VL-C-FIRST-ELEMENT IS THE SAME VIEW FOR THE COACH VECTOR.
002400           05  VL-C-FIRST-ELEMENT REDEFINES VL-COACH-VECTOR
002500                                    PIC S9(05) COMP.
002600           05  VL-DISTANCE              PIC 9(07) COMP.
