000100*****************************************************************
000200* CPRLEVT - RATE-LIMIT-EVENT RECORD
000300*           ONE PER GUARDED ACTION ATTEMPT, READ IN CHRONOLOGICAL
000400*           ORDER BY MFITLIM.
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700* ----------------------------------------------------------------
000800* MFB0051 12/06/2001 PJH    - INITIAL VERSION.
000900******************************************************************
001000       01  RATE-LIMIT-EVENT-RECORD.
001100           05  RL-ACTION                PIC X(12).
001200               88  RL-OTP-REQUEST                  VALUE "OTP-REQUEST ".
001300               88  RL-OTP-VERIFY                   VALUE "OTP-VERIFY  ".
001400               88  RL-LOGIN                        VALUE "LOGIN       ".
001500               88  RL-API-GLOBAL                   VALUE "API-GLOBAL  ".
001600               88  RL-API-USER                     VALUE "API-USER    ".
001700           05  RL-IDENTIFIER            PIC X(15).
001800           05  RL-TIMESTAMP             PIC 9(10).
001900           05  FILLER                   PIC X(03) VALUE SPACES.
