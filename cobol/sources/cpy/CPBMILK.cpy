000100*****************************************************************
000200* CPBMILK - LINKAGE AREA FOR MFITBMI
000300*           ATHLETE BODY-MASS-INDEX CALCULATION (U13), CALLED BY
000400*           MFITMAT ONCE PER ATHLETE BEFORE THE COACH-MATCHING
000500*           PASS BEGINS.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800* ----------------------------------------------------------------
000900* MFB0018 11/02/1994 RDY    - INITIAL VERSION.
001000******************************************************************
001100       01  BL-LINKAGE-AREA.
001200           05  BL-HEIGHT-CM             PIC 9(03).
001300           05  BL-WEIGHT-KG             PIC 9(03)V99.
001400           05  BL-HEIGHT-METRES         PIC 9(01)V9999 COMP-3.
001500* BL-INPUTS GROUPS THE TWO RAW MEASUREMENTS ABOVE FOR THE
001600* PRESENCE TEST (BOTH MUST BE GREATER THAN ZERO).
001700           05  BL-INPUTS REDEFINES BL-HEIGHT-CM
001800                                    PIC X(06).
001900           05  BL-BMI-VALUE             PIC 9(03)V99.
001910* BL-BMI-PARTS SPLITS THE COMPUTED VALUE INTO WHOLE AND
001920* HUNDREDTHS FOR THE CALLER'S EDITED REPORT LINE, THE SAME
001930* SPLIT USED FOR THE COACH RATING FIELD ELSEWHERE IN THE SUITE.
001940           05  BL-BMI-PARTS REDEFINES BL-BMI-VALUE.
001950               10  BL-BMI-WHOLE         PIC 9(03).
001960               10  BL-BMI-HUNDREDTHS    PIC 99.
002000           05  BL-BMI-AVAILABLE         PIC X(01).
002100               88  BL-BMI-IS-AVAILABLE              VALUE "Y".
