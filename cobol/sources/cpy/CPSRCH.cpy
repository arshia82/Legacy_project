000100*****************************************************************
000200* CPSRCH - COACH SEARCH-REQUEST RECORD
000300*          ONE PER SEARCH REQUEST REPLAYED THROUGH THE NIGHTLY
000400*          SEARCH CONTROL RUN (MFITSCH).
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700* ----------------------------------------------------------------
000800* MFB0044 03/03/2000 LKT    - INITIAL VERSION, BUILT FOR THE
000900*                             SEARCH CONTROL REPORT PROJECT.
001000******************************************************************
001100       01  SEARCH-REQUEST-RECORD.
001200           05  SR-REQUEST-ID            PIC 9(06).
001300           05  SR-FILTER-SPECIALTY      PIC X(02).
001400           05  SR-FILTER-CITY           PIC X(20).
001500           05  SR-FILTER-MIN-RATING     PIC 9V9.
001600           05  SR-FILTER-MAX-PRICE      PIC 9(09).
001700           05  SR-FILTER-LEVEL          PIC X(01).
001800           05  SR-FILTER-GENDER         PIC X(01).
001900           05  SR-FILTER-VERIFIED       PIC X(01).
002000           05  SR-FILTER-AVAILABLE      PIC X(01).
002100           05  SR-SORT-BY               PIC X(02).
002200               88  SR-SORT-RELEVANCE              VALUE "RL".
002300               88  SR-SORT-RATING                  VALUE "RT".
002400               88  SR-SORT-PRICE-LOW               VALUE "PL".
002500               88  SR-SORT-PRICE-HIGH              VALUE "PH".
002600               88  SR-SORT-MOST-PROGRAMS           VALUE "MP".
002700               88  SR-SORT-MOST-CLIENTS            VALUE "MC".
002800           05  SR-PAGE                  PIC 9(03).
002900           05  SR-PAGE-SIZE             PIC 9(02).
003000           05  FILLER                   PIC X(10) VALUE SPACES.
