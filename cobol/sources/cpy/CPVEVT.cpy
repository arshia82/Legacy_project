000100*****************************************************************
000200* CPVEVT - COACH VERIFICATION-EVENT RECORD
000300*          ONE PER STATE-TRANSITION ATTEMPT ON A COACH
000400*          VERIFICATION REQUEST, READ IN CHRONOLOGICAL ORDER
000500*          BY MFITVFY.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800* ----------------------------------------------------------------
000900* MFB0055 19/11/2001 PJH    - INITIAL VERSION.
001000******************************************************************
001100       01  VERIFICATION-EVENT-RECORD.
001200           05  VE-REQUEST-ID            PIC 9(12).
001300           05  VE-EVENT                 PIC X(01).
001400               88  VE-EVENT-CREATE                 VALUE "C".
001500               88  VE-EVENT-SUBMIT                 VALUE "S".
001600               88  VE-EVENT-APPROVE                 VALUE "A".
001700           05  VE-ACTOR-ID              PIC 9(12).
001800           05  VE-ACTOR-ROLE            PIC X(01).
001900               88  VE-ROLE-COACH                    VALUE "C".
002000               88  VE-ROLE-ADMIN                     VALUE "A".
002100               88  VE-ROLE-ATHLETE                   VALUE "T".
002200           05  VE-ACTOR-STAFF           PIC X(01).
002300               88  VE-ACTOR-IS-STAFF                 VALUE "Y".
002400           05  VE-OWNER-ID              PIC 9(12).
002500           05  FILLER                   PIC X(21) VALUE SPACES.
