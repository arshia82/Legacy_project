000100*****************************************************************
000200* CPPAYRQ - PAYOUT-REQUEST RECORD
000300*           ONE PER COACH REQUEST TO SETTLE A TRUST TOKEN,
000400*           READ SEQUENTIALLY BY MFITPAY.
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700* ----------------------------------------------------------------
000800* MFB0010 22/06/1992 RDY    - INITIAL VERSION.
000900******************************************************************
001000       01  PAYOUT-REQUEST-RECORD.
001100           05  PQ-TOKEN-ID              PIC 9(12).
001200           05  PQ-COACH-ID              PIC 9(12).
001300           05  PQ-REQUEST-DATE          PIC 9(08).
001400           05  PQ-REQUEST-DATE-PARTS REDEFINES PQ-REQUEST-DATE.
001500               10  PQ-REQUEST-CCYY      PIC 9(04).
001600               10  PQ-REQUEST-MM        PIC 9(02).
001700               10  PQ-REQUEST-DD        PIC 9(02).
001800           05  FILLER                   PIC X(08) VALUE SPACES.
