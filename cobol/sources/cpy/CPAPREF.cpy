000100*****************************************************************
000200* CPAPREF - ATHLETE PREFERENCES RECORD
000300*           ONE PER ATHLETE, DRIVES THE NIGHTLY COACH-MATCHING
000400*           RUN (MFITMAT) AND THE BMI CALCULATION (MFITBMI).
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700* ----------------------------------------------------------------
000800* MFB0017 09/02/1994 RDY    - INITIAL VERSION.
000900* MFB0031 14/08/1996 RDY    - ADDED AP-HEIGHT-CM/AP-WEIGHT-KG FOR
001000*                             THE BMI FIELD ON THE ATHLETE CARD.
001100******************************************************************
001200       01  ATHLETE-PREFERENCES-RECORD.
001300           05  AP-ATHLETE-ID            PIC 9(12).
001400           05  AP-PRIMARY-GOAL          PIC X(02).
001500* SECONDARY GOAL TABLE - UP TO 3 OPTIONAL GOAL CODES
001600           05  AP-SECONDARY-GOALS       PIC X(02) OCCURS 3 TIMES
001700                                                   INDEXED BY AP-SG-IDX.
001800           05  AP-EXPERIENCE-LEVEL      PIC X(01).
001900               88  AP-LEVEL-BEGINNER               VALUE "B".
002000               88  AP-LEVEL-INTERMEDIATE           VALUE "I".
002100               88  AP-LEVEL-ADVANCED               VALUE "A".
002200               88  AP-LEVEL-PRO                     VALUE "P".
002300           05  AP-PREFERRED-GENDER      PIC X(01).
002400               88  AP-PREFERS-MALE                 VALUE "M".
002500               88  AP-PREFERS-FEMALE               VALUE "F".
002600               88  AP-NO-GENDER-PREF                VALUE "N".
002700           05  AP-MAX-BUDGET            PIC 9(09).
002800           05  AP-PREFERRED-CITY        PIC X(20).
002900           05  AP-HEIGHT-CM             PIC 9(03).
003000           05  AP-WEIGHT-KG             PIC 9(03)V99.
003100           05  FILLER                   PIC X(21) VALUE SPACES.
