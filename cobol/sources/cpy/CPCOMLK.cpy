000100*****************************************************************
000200* CPCOMLK - LINKAGE AREA FOR MFITCOM
000300*           OPTION 1 = PLATFORM COMMISSION BREAKDOWN (U1),
000400*           OPTION 2 = PER-USER COMMISSION FEE (U2).  CALLED BY
000500*           MFITPUR FOR EVERY ACCEPTED PURCHASE REQUEST.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800* ----------------------------------------------------------------
000900* MFB0005 18/04/1991 PJH    - INITIAL VERSION, OPTION 1 ONLY.
001000* MFB0023 11/05/1994 RDY    - ADDED OPTION 2 USER-FEE FIELDS.
001100******************************************************************
001200       01  CL-LINKAGE-AREA.
001300           05  CL-OPTION                PIC 9(01).
001400               88  CL-OPT-COMMISSION-CALC          VALUE 1.
001500               88  CL-OPT-USER-COMMISSION          VALUE 2.
001600           05  CL-GROSS-AMOUNT          PIC 9(09).
001700           05  CL-RATE                  PIC V9(04).
001710* CL-RATE-PARTS SPLITS THE FOUR-DECIMAL RATE INTO TWO-DIGIT
001720* HALVES FOR THE TRACE DUMP WHEN A RATE LOOKS SUSPECT.
001730           05  CL-RATE-PARTS REDEFINES CL-RATE.
001740               10  CL-RATE-HI-DIGITS    PIC 99.
001750               10  CL-RATE-LO-DIGITS    PIC 99.
001800           05  CL-USER-RATE-SET         PIC X(01).
001900               88  CL-USER-HAS-OWN-RATE             VALUE "Y".
002000           05  CL-COMMISSION-AMOUNT     PIC 9(09).
002100           05  CL-NET-AMOUNT            PIC 9(09).
002200* CL-RESULT-AMOUNTS GROUPS THE TWO COMPUTED AMOUNTS ABOVE SO THE
002300* CALLING PARAGRAPH CAN CLEAR BOTH WITH A SINGLE MOVE.
002400           05  CL-RESULT-AMOUNTS REDEFINES CL-COMMISSION-AMOUNT
002500                                    PIC X(18).
002600           05  CL-RETURN-CODE           PIC 9(02).
002700               88  CL-RC-VALID                     VALUE 00.
002800               88  CL-RC-GROSS-NOT-POSITIVE         VALUE 10.
002900               88  CL-RC-RATE-INVALID               VALUE 11.
003000           05  CL-RETURN-MESSAGE        PIC X(40).
