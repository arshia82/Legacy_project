000100*****************************************************************
000200* CPPROG - TRAINING PROGRAM MASTER RECORD
000300*          ONE ENTRY PER COACH-AUTHORED PROGRAM OFFERED FOR SALE
000400*          ON THE MARKETPLACE.  MASTER IS SORTED ASCENDING ON
000500*          PG-PROGRAM-ID AND LOADED WHOLE INTO A WORKING-STORAGE
000600*          TABLE BY EACH BATCH THAT NEEDS KEYED LOOKUP.
000700******************************************************************
000800* HISTORY OF MODIFICATION:
000900* ----------------------------------------------------------------
001000* MFB0003 14/03/1991 RDY    - INITIAL VERSION.
001100* MFB0037 11/01/1998 LKT    - ADDED PG-TOTAL-PURCHASES COUNTER,
001200*                             FORMERLY DERIVED ON THE FLY BY THE
001300*                             NIGHTLY PURCHASE RUN.
001400* MFB0052 30/07/2002 PJH    - EXPANDED PG-TITLE FROM 30 TO 40
001500*                             BYTES PER MARKETING REQUEST 02-118.
001600******************************************************************
001700       01  PROGRAM-MASTER-RECORD.
001800           05  PG-PROGRAM-ID            PIC 9(12).
001900           05  PG-COACH-ID              PIC 9(12).
002000           05  PG-TITLE                 PIC X(40).
002100           05  PG-STATUS                PIC X(01).
002200               88  PG-PUBLISHED                   VALUE "P".
002300               88  PG-DRAFT                       VALUE "D".
002400               88  PG-ARCHIVED                    VALUE "A".
002500           05  PG-PRICE-TOMAN           PIC 9(09).
002600           05  PG-TOTAL-PURCHASES       PIC 9(07).
002700           05  FILLER                   PIC X(01) VALUE SPACES.
