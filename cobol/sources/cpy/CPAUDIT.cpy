000100*****************************************************************
000200* CPAUDIT - SETTLEMENT AUDIT RECORD
000300*           ONE ENTRY PER TOKEN OR PAYOUT EVENT.  RECORDS FORM
000400*           AN UNBROKEN HASH CHAIN - AU-PREV-HASH ON EACH RECORD
000500*           MUST EQUAL AU-ENTRY-HASH OF THE RECORD WRITTEN BEFORE
000600*           IT, "GENESIS" ON THE FIRST RECORD OF A RUN.  WRITTEN
000700*           BY MFITAUD (OPTION 1) AND WALKED BY MFITAUD (OPTION 2).
000800******************************************************************
000900* HISTORY OF MODIFICATION:
001000* ----------------------------------------------------------------
001100* MFB0011 03/08/1992 RDY    - INITIAL VERSION, FLAT AUDIT TRAIL,
001200*                             NO CHAINING.
001300* MFB0033 27/04/1997 RDY    - ADDED AU-PREV-HASH/AU-ENTRY-HASH
001400*                             PAIR PER SECURITY REVIEW 97-004 -
001500*                             TAMPER-EVIDENT CHAIN REQUIRED FOR
001600*                             ALL SETTLEMENT EVENTS.
001700* MFB0064 11/01/2004 PJH    - ADDED ACTION "TOKEN-TAMPERED" TO
001800*                             THE AU-ACTION DOMAIN.
001900******************************************************************
002000       01  AUDIT-RECORD.
002100           05  AU-SEQ                   PIC 9(07).
002200           05  AU-ACTION                PIC X(20).
002300               88  AU-TOKEN-CREATED             VALUE "TOKEN-CREATED       ".
002400               88  AU-TOKEN-USED                VALUE "TOKEN-USED          ".
002500               88  AU-PAYOUT-INITIATED          VALUE "PAYOUT-INITIATED    ".
002600               88  AU-PAYOUT-COMPLETED          VALUE "PAYOUT-COMPLETED    ".
002700               88  AU-BYPASS-ATTEMPT            VALUE "BYPASS-ATTEMPT      ".
002800               88  AU-TOKEN-TAMPERED            VALUE "TOKEN-TAMPERED      ".
002900           05  AU-ACTOR-TYPE             PIC X(08).
003000               88  AU-ACTOR-SYSTEM              VALUE "SYSTEM  ".
003100               88  AU-ACTOR-COACH               VALUE "COACH   ".
003200               88  AU-ACTOR-ATHLETE             VALUE "ATHLETE ".
003300           05  AU-ACTOR-ID               PIC 9(12).
003400           05  AU-RESULT                 PIC X(08).
003500               88  AU-RESULT-SUCCESS            VALUE "SUCCESS ".
003600               88  AU-RESULT-FAILURE            VALUE "FAILURE ".
003700               88  AU-RESULT-BLOCKED            VALUE "BLOCKED ".
003800           05  AU-GROSS-AMOUNT           PIC 9(09).
003900           05  AU-COMMISSION-AMOUNT      PIC 9(09).
004000           05  AU-NET-AMOUNT             PIC 9(09).
004100           05  AU-AMOUNTS REDEFINES AU-GROSS-AMOUNT.
004200* ALTERNATE VIEW USED BY THE BALANCE-CHECK PARAGRAPH ONLY -
004300* TREATS THE THREE MONEY FIELDS AS A SINGLE 27-BYTE STRING
004400* FOR A QUICK ALL-ZERO TEST BEFORE THE FIELD-BY-FIELD CHECK.
004500               10  AU-AMOUNTS-STRING     PIC X(27).
004600           05  AU-ERROR-MESSAGE          PIC X(40).
004700           05  AU-PREV-HASH              PIC X(16).
004800           05  AU-ENTRY-HASH             PIC X(16).
004900           05  FILLER                    PIC X(06) VALUE SPACES.
