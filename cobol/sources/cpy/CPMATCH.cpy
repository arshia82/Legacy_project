000100*****************************************************************
000200* CPMATCH - MATCH-RESULT RECORD
000300*           ONE PER COACH KEPT FOR AN ATHLETE BY THE COACH
000400*           MATCHING RUN (MFITMAT), WRITTEN TO MATCH-RESULTS
000500*           RANKED WITHIN ATHLETE.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800* ----------------------------------------------------------------
000900* MFB0019 21/02/1994 RDY    - INITIAL VERSION.
001000******************************************************************
001100       01  MATCH-RESULT-RECORD.
001200           05  MR-ATHLETE-ID            PIC 9(12).
001300           05  MR-COACH-ID              PIC 9(12).
001400           05  MR-RANK                  PIC 9(03).
001500           05  MR-TOTAL-SCORE           PIC 9(03)V99.
001600* MR-SCORES GROUPS THE SEVEN COMPONENT SCORES BELOW SO THE REPORT
001700* DRIVER CAN MOVE THEM AS A BLOCK WHEN BUILDING THE DETAIL LINE.
001800           05  MR-SPECIALTY-SCORE       PIC 9(02)V99.
001900           05  MR-LOCATION-SCORE        PIC 9(02)V99.
002000           05  MR-PRICE-SCORE           PIC 9(02)V99.
002100           05  MR-EXPERIENCE-SCORE      PIC 9(02)V99.
002200           05  MR-RATING-SCORE          PIC 9(02)V99.
002300           05  MR-ACTIVITY-SCORE        PIC 9(02)V99.
002400           05  MR-GENDER-SCORE          PIC 9(02)V99.
002500           05  MR-SCORES REDEFINES MR-SPECIALTY-SCORE
002600                                   PIC X(28).
002700           05  FILLER                   PIC X(20) VALUE SPACES.
