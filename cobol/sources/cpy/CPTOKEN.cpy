000100*****************************************************************
000200* CPTOKEN - SETTLEMENT TRUST-TOKEN RECORD
000300*           ONE ENTRY PER PURCHASE, CARRYING THE FROZEN COMMISSION
000400*           BREAKDOWN AND THE SINGLE-USE SETTLEMENT STATE.  FILE
000500*           IS SORTED ASCENDING ON TT-TOKEN-ID AND IS REWRITTEN IN
000600*           PLACE BY THE PAYOUT RUN WHEN A TOKEN IS CONSUMED.
000700******************************************************************
000800* HISTORY OF MODIFICATION:
000900* ----------------------------------------------------------------
001000* MFB0009 22/06/1992 RDY    - INITIAL VERSION.
001100* MFB0026 13/11/1995 RDY    - ADDED TT-INTEGRITY-FLAG, THE
001200*                             SIGNING ROUTINE NOW STAMPS EVERY
001300*                             TOKEN WITH A TAMPER VERDICT.
001400* MFB0048 02/12/2000 LKT    - ADDED STATUS "R" = REVOKED FOR THE
001500*                             CHARGEBACK PROJECT.
001600******************************************************************
001700       01  TRUST-TOKEN-RECORD.
001800           05  TT-TOKEN-ID              PIC 9(12).
001900           05  TT-COACH-ID              PIC 9(12).
002000           05  TT-ATHLETE-ID            PIC 9(12).
002100           05  TT-PROGRAM-ID            PIC 9(12).
002200           05  TT-GROSS-AMOUNT          PIC 9(09).
002300           05  TT-COMMISSION-AMOUNT     PIC 9(09).
002400           05  TT-NET-AMOUNT            PIC 9(09).
002500           05  TT-COMMISSION-RATE       PIC V9(04).
002600           05  TT-STATUS                PIC X(01).
002700               88  TT-ACTIVE                       VALUE "A".
002800               88  TT-USED                         VALUE "U".
002900               88  TT-EXPIRED                       VALUE "E".
003000               88  TT-REVOKED                       VALUE "R".
003100           05  TT-EXPIRES-DATE          PIC 9(08).
003200           05  TT-EXPIRES-DATE-PARTS REDEFINES TT-EXPIRES-DATE.
003300               10  TT-EXPIRES-CCYY      PIC 9(04).
003400               10  TT-EXPIRES-MM        PIC 9(02).
003500               10  TT-EXPIRES-DD        PIC 9(02).
003600           05  TT-INTEGRITY-FLAG        PIC X(01).
003700               88  TT-INTEGRITY-OK                 VALUE "Y".
003800               88  TT-INTEGRITY-TAMPERED            VALUE "N".
003900           05  FILLER                   PIC X(11) VALUE SPACES.
