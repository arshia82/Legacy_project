000100*****************************************************************
000200* CPRPT - SETTLEMENT-REPORT PRINT-LINE LAYOUTS
000300*         ALL FIVE SECTIONS OF THE NIGHTLY SETTLEMENT REPORT
000400*         SHARE THIS COPYBOOK.  EACH 01-LEVEL IS A SEPARATE
000500*         132-COLUMN PRINT LINE MOVED TO RPT-PRINT-LINE BY THE
000600*         REPORT DRIVER PARAGRAPHS IN MFITPUR, MFITPAY, MFITMAT,
000700*         MFITSCH AND MFITLIM.
000800******************************************************************
000900* HISTORY OF MODIFICATION:
001000* ----------------------------------------------------------------
001100* MFB0007 10/05/1991 PJH    - INITIAL VERSION, SECTIONS 1-2 ONLY.
001200* MFB0020 02/03/1994 RDY    - ADDED SECTION 3 MATCHING LINES.
001300* MFB0045 06/03/2000 LKT    - ADDED SECTIONS 4 AND 5 FOR THE
001400*                             SEARCH AND LIMIT REPORT PROJECT.
001500* MFB0063 17/09/2004 RDY    - ADDED RPT-SEC2-CHAIN FOR THE HASH
001600*                             CHAIN INTEGRITY LINE PRINTED AT THE
001700*                             END OF SECTION 2, PER SECURITY
001800*                             REVIEW 2004-004.
001900* MFB0067 21/09/2004 PJH    - ADDED RP3H-BMI TO THE ATHLETE
002000*                             HEADING LINE SO SECTION 3 SHOWS THE
002100*                             BMI USED BY THE MATCHING PASS.
002110* MFB0069 15/03/2004 RDY    - RP1-REASON, RP2-RESULT AND RP5-
002120*                             RESULT WERE PIC X(20), TOO SHORT
002130*                             FOR SEVERAL OF THE STANDARD REJECT/
002140*                             RESULT TEXTS (E.G. "ONLY SUBMITTED
002150*                             CAN BE APPROVED" AT 30 CHARACTERS),
002160*                             WHICH WERE COMING OUT TRUNCATED ON
002170*                             THE PRINTED REPORT.  WIDENED TO
002180*                             X(31) AND THE TRAILING FILLER ON
002190*                             EACH LINE TRIMMED TO SUIT.
002200******************************************************************
002300       01  RPT-PAGE-HEADING.
002400           05  FILLER                   PIC X(01) VALUE SPACES.
002500           05  FILLER                   PIC X(22)
002600                   VALUE "MYFITA SETTLEMENT RUN".
002700           05  FILLER                   PIC X(10) VALUE SPACES.
002800           05  FILLER                   PIC X(09) VALUE "RUN DATE ".
002900           05  RPH-RUN-DATE             PIC X(10).
003000           05  FILLER                   PIC X(10) VALUE SPACES.
003100           05  FILLER                   PIC X(05) VALUE "PAGE ".
003200           05  RPH-PAGE-NO              PIC ZZZ9.
003300           05  FILLER                   PIC X(61) VALUE SPACES.
003400
003500       01  RPT-SEC1-HEADING.
003600           05  FILLER                   PIC X(01) VALUE SPACES.
003700           05  FILLER                   PIC X(40)
003800                   VALUE "SECTION 1 - PURCHASE REQUESTS".
003900           05  FILLER                   PIC X(91) VALUE SPACES.
004000
004100       01  RPT-SEC1-DETAIL.
004200           05  FILLER                   PIC X(01) VALUE SPACES.
004300           05  RP1-ATHLETE-ID           PIC Z(11)9.
004400           05  FILLER                   PIC X(02) VALUE SPACES.
004500           05  RP1-PROGRAM-ID           PIC Z(11)9.
004600           05  FILLER                   PIC X(02) VALUE SPACES.
004700           05  RP1-GROSS-AMOUNT         PIC ZZZ,ZZZ,ZZ9.
004800           05  FILLER                   PIC X(02) VALUE SPACES.
004900           05  RP1-COMMISSION-AMOUNT    PIC ZZZ,ZZZ,ZZ9.
005000           05  FILLER                   PIC X(02) VALUE SPACES.
005100           05  RP1-NET-AMOUNT           PIC ZZZ,ZZZ,ZZ9.
005200           05  FILLER                   PIC X(02) VALUE SPACES.
005300           05  RP1-STATUS               PIC X(01).
005400           05  FILLER                   PIC X(02) VALUE SPACES.
005500           05  RP1-REASON               PIC X(31).
005600           05  FILLER                   PIC X(12) VALUE SPACES.
005700
005800       01  RPT-SEC1-TOTALS.
005900           05  FILLER                   PIC X(01) VALUE SPACES.
006000           05  FILLER                   PIC X(18)
006100                   VALUE "SECTION 1 TOTALS -".
006200           05  FILLER                   PIC X(08) VALUE "READ    ".
006300           05  RP1T-READ                PIC ZZZ,ZZ9.
006400           05  FILLER                   PIC X(03) VALUE SPACES.
006500           05  FILLER                   PIC X(10) VALUE "ACCEPTED  ".
006600           05  RP1T-ACCEPTED            PIC ZZZ,ZZ9.
006700           05  FILLER                   PIC X(03) VALUE SPACES.
006800           05  FILLER                   PIC X(10) VALUE "REJECTED  ".
006900           05  RP1T-REJECTED            PIC ZZZ,ZZ9.
007000           05  FILLER                   PIC X(03) VALUE SPACES.
007100           05  RP1T-GROSS               PIC ZZZ,ZZZ,ZZ9.
007200           05  FILLER                   PIC X(02) VALUE SPACES.
007300           05  RP1T-COMMISSION          PIC ZZZ,ZZZ,ZZ9.
007400           05  FILLER                   PIC X(02) VALUE SPACES.
007500           05  RP1T-NET                 PIC ZZZ,ZZZ,ZZ9.
007600           05  FILLER                   PIC X(22) VALUE SPACES.
007700
007800       01  RPT-SEC2-HEADING.
007900           05  FILLER                   PIC X(01) VALUE SPACES.
008000           05  FILLER                   PIC X(40)
008100                   VALUE "SECTION 2 - PAYOUT REQUESTS".
008200           05  FILLER                   PIC X(91) VALUE SPACES.
008300
008400       01  RPT-SEC2-DETAIL.
008500           05  FILLER                   PIC X(01) VALUE SPACES.
008600           05  RP2-TOKEN-ID             PIC Z(11)9.
008700           05  FILLER                   PIC X(02) VALUE SPACES.
008800           05  RP2-COACH-ID             PIC Z(11)9.
008900           05  FILLER                   PIC X(02) VALUE SPACES.
009000           05  RP2-GROSS-AMOUNT         PIC ZZZ,ZZZ,ZZ9.
009100           05  FILLER                   PIC X(02) VALUE SPACES.
009200           05  RP2-COMMISSION-AMOUNT    PIC ZZZ,ZZZ,ZZ9.
009300           05  FILLER                   PIC X(02) VALUE SPACES.
009400           05  RP2-NET-AMOUNT           PIC ZZZ,ZZZ,ZZ9.
009500           05  FILLER                   PIC X(02) VALUE SPACES.
009600           05  RP2-RESULT               PIC X(31).
009700           05  FILLER                   PIC X(14) VALUE SPACES.
009800
009900       01  RPT-SEC2-TOTALS.
010000           05  FILLER                   PIC X(01) VALUE SPACES.
010100           05  FILLER                   PIC X(18)
010200                   VALUE "SECTION 2 TOTALS -".
010300           05  FILLER                   PIC X(10) VALUE "REQUESTS  ".
010400           05  RP2T-REQUESTS            PIC ZZZ,ZZ9.
010500           05  FILLER                   PIC X(03) VALUE SPACES.
010600           05  FILLER                   PIC X(08) VALUE "POSTED  ".
010700           05  RP2T-POSTED              PIC ZZZ,ZZ9.
010800           05  FILLER                   PIC X(03) VALUE SPACES.
010900           05  RP2T-GROSS               PIC ZZZ,ZZZ,ZZ9.
011000           05  FILLER                   PIC X(02) VALUE SPACES.
011100           05  RP2T-COMMISSION          PIC ZZZ,ZZZ,ZZ9.
011200           05  FILLER                   PIC X(02) VALUE SPACES.
011300           05  RP2T-NET                 PIC ZZZ,ZZZ,ZZ9.
011400           05  FILLER                   PIC X(30) VALUE SPACES.
011500
011600       01  RPT-SEC2-BALANCE.
011700           05  FILLER                   PIC X(01) VALUE SPACES.
011800           05  FILLER                   PIC X(26)
011900                   VALUE "BALANCE CHECK GROSS-COM-NET ".
012000           05  RP2B-BALANCE             PIC -ZZZ,ZZZ,ZZ9.
012100           05  FILLER                   PIC X(03) VALUE SPACES.
012200           05  RP2B-STATUS              PIC X(12).
012300           05  FILLER                   PIC X(78) VALUE SPACES.
012400
012500       01  RPT-SEC2-CHAIN.
012600           05  FILLER                   PIC X(01) VALUE SPACES.
012700           05  FILLER                   PIC X(26)
012800                   VALUE "AUDIT CHAIN CHECK  BROKEN ".
012900           05  RP2C-BROKEN-SEQUENCE     PIC ZZZ,ZZ9.
013000           05  FILLER                   PIC X(03) VALUE SPACES.
013100           05  RP2C-STATUS              PIC X(12).
013200           05  FILLER                   PIC X(83) VALUE SPACES.
013300
013400       01  RPT-SEC3-ATH-HEADING.
013500           05  FILLER                   PIC X(01) VALUE SPACES.
013600           05  FILLER                   PIC X(20)
013700                   VALUE "SECTION 3 - ATHLETE ".
013800           05  RP3H-ATHLETE-ID          PIC Z(11)9.
013900           05  FILLER                   PIC X(03) VALUE SPACES.
014000           05  FILLER                   PIC X(05) VALUE "BMI  ".
014100           05  RP3H-BMI                 PIC ZZ9.99.
014200           05  FILLER                   PIC X(85) VALUE SPACES.
014300
014400       01  RPT-SEC3-DETAIL.
014500           05  FILLER                   PIC X(03) VALUE SPACES.
014600           05  RP3-RANK                 PIC ZZ9.
014700           05  FILLER                   PIC X(02) VALUE SPACES.
014800           05  RP3-COACH-ID             PIC Z(11)9.
014900           05  FILLER                   PIC X(02) VALUE SPACES.
015000           05  RP3-TOTAL-SCORE          PIC ZZ9.99.
015100           05  FILLER                   PIC X(02) VALUE SPACES.
015200           05  RP3-TOP-COMPONENT        PIC X(12).
015300           05  FILLER                   PIC X(02) VALUE SPACES.
015400           05  RP3-TOP-SCORE            PIC Z9.99.
015500           05  FILLER                   PIC X(88) VALUE SPACES.
015600
015700       01  RPT-SEC3-ATH-FOOTER.
015800           05  FILLER                   PIC X(03) VALUE SPACES.
015900           05  FILLER                   PIC X(13) VALUE "EVALUATED   ".
016000           05  RP3F-EVALUATED           PIC ZZ9.
016100           05  FILLER                   PIC X(03) VALUE SPACES.
016200           05  FILLER                   PIC X(08) VALUE "KEPT    ".
016300           05  RP3F-KEPT                PIC ZZ9.
016400           05  FILLER                   PIC X(99) VALUE SPACES.
016500
016600       01  RPT-SEC3-GRAND-TOTALS.
016700           05  FILLER                   PIC X(01) VALUE SPACES.
016800           05  FILLER                   PIC X(18)
016900                   VALUE "SECTION 3 TOTALS -".
017000           05  FILLER                   PIC X(12) VALUE "ATHLETES    ".
017100           05  RP3T-ATHLETES            PIC ZZZ,ZZ9.
017200           05  FILLER                   PIC X(03) VALUE SPACES.
017300           05  FILLER                   PIC X(12) VALUE "MATCHES     ".
017400           05  RP3T-MATCHES             PIC ZZZ,ZZ9.
017500           05  FILLER                   PIC X(68) VALUE SPACES.
017600
017700       01  RPT-SEC4-HEADING.
017800           05  FILLER                   PIC X(01) VALUE SPACES.
017900           05  FILLER                   PIC X(14)
018000                   VALUE "SECTION 4 - RQ".
018100           05  RP4H-REQUEST-ID          PIC Z(5)9.
018200           05  FILLER                   PIC X(03) VALUE SPACES.
018300           05  FILLER                   PIC X(08) VALUE "FOUND   ".
018400           05  RP4H-TOTAL-FOUND         PIC ZZZ,ZZ9.
018500           05  FILLER                   PIC X(03) VALUE SPACES.
018600           05  FILLER                   PIC X(06) VALUE "PAGE  ".
018700           05  RP4H-PAGE                PIC ZZ9.
018800           05  FILLER                   PIC X(02) VALUE "OF".
018900           05  RP4H-PAGES               PIC ZZ9.
019000           05  FILLER                   PIC X(76) VALUE SPACES.
019100
019200       01  RPT-SEC4-DETAIL.
019300           05  FILLER                   PIC X(03) VALUE SPACES.
019400           05  RP4-COACH-ID             PIC Z(11)9.
019500           05  FILLER                   PIC X(02) VALUE SPACES.
019600           05  RP4-RATING               PIC Z9.99.
019700           05  FILLER                   PIC X(02) VALUE SPACES.
019800           05  RP4-MIN-PRICE            PIC ZZZ,ZZZ,ZZ9.
019900           05  FILLER                   PIC X(02) VALUE SPACES.
020000           05  RP4-PROGRAM-COUNT        PIC ZZ9.
020100           05  FILLER                   PIC X(02) VALUE SPACES.
020200           05  RP4-TOTAL-CLIENTS        PIC ZZZ,ZZ9.
020300           05  FILLER                   PIC X(79) VALUE SPACES.
020400
020500       01  RPT-SEC5-DETAIL.
020600           05  FILLER                   PIC X(01) VALUE SPACES.
020700           05  RP5-KIND                 PIC X(12).
020800           05  FILLER                   PIC X(02) VALUE SPACES.
020900           05  RP5-ACTION               PIC X(12).
021000           05  FILLER                   PIC X(02) VALUE SPACES.
021100           05  RP5-IDENTIFIER           PIC X(15).
021200           05  FILLER                   PIC X(02) VALUE SPACES.
021300           05  RP5-RESULT               PIC X(31).
021400           05  FILLER                   PIC X(54) VALUE SPACES.
021500
021600       01  RPT-SEC5-TOTALS.
021700           05  FILLER                   PIC X(01) VALUE SPACES.
021800           05  FILLER                   PIC X(18)
021900                   VALUE "SECTION 5 TOTALS -".
022000           05  FILLER                   PIC X(10) VALUE "ALLOWED   ".
022100           05  RP5T-ALLOWED             PIC ZZZ,ZZ9.
022200           05  FILLER                   PIC X(03) VALUE SPACES.
022300           05  FILLER                   PIC X(09) VALUE "DENIED   ".
022400           05  RP5T-DENIED              PIC ZZZ,ZZ9.
022500           05  FILLER                   PIC X(03) VALUE SPACES.
022600           05  FILLER                   PIC X(14) VALUE "TRANSITIONS   ".
022700           05  RP5T-TRANSITIONS         PIC ZZZ,ZZ9.
022800           05  FILLER                   PIC X(03) VALUE SPACES.
022900           05  FILLER                   PIC X(10) VALUE "REJECTED  ".
023000           05  RP5T-REJECTED            PIC ZZZ,ZZ9.
023100           05  FILLER                   PIC X(29) VALUE SPACES.
