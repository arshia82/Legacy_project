000100*****************************************************************
000200* CPPHNLK - LINKAGE AREA FOR MFITPHN
000300*           MOBILE NUMBER NORMALISATION AND VALIDATION (U12),
000400*           CALLED WHEREVER A RAW PHONE STRING MUST BE PROVED TO
000500*           THE 09-PREFIX 11-DIGIT HOUSE FORMAT.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800* ----------------------------------------------------------------
000900* MFB0024 30/08/1994 RDY    - INITIAL VERSION.
001000******************************************************************
001100       01  PH-LINKAGE-AREA.
001200* PH-PHONE-WORK GROUPS THE RAW AND SCRUBBED STRINGS SO THE CALLER
001300* CAN BLANK BOTH IN ONE MOVE BEFORE THE CALL.
001400           05  PH-PHONE-WORK.
001500               10  PH-RAW-PHONE         PIC X(20).
001600               10  PH-DIGITS-ONLY       PIC X(20).
001700           05  PH-PHONE-WORK-R REDEFINES PH-PHONE-WORK
001800                                    PIC X(40).
001900           05  PH-DIGIT-COUNT           PIC 9(02) COMP.
002000           05  PH-NORMALISED-PHONE      PIC X(11).
002010* PH-NORM-PHONE-PARTS SPLITS THE NORMALISED NUMBER INTO THE
002020* 09-PREFIX AND THE REMAINING NINE DIGITS FOR THE LOG LINE.
002030           05  PH-NORM-PHONE-PARTS REDEFINES PH-NORMALISED-PHONE.
002040               10  PH-NORM-PHONE-PREFIX PIC X(02).
002050               10  PH-NORM-PHONE-REST    PIC X(09).
002100           05  PH-VALID-FLAG            PIC X(01).
002200               88  PH-PHONE-IS-VALID                VALUE "Y".
002300           05  PH-RETURN-MESSAGE        PIC X(40).
