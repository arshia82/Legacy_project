000100*****************************************************************
000200* CPCOACH - COACH MASTER RECORD
000300*           ONE ENTRY PER ACTIVE OR INACTIVE COACH PROFILE.
000400*           MASTER IS SORTED ASCENDING ON CO-COACH-ID AND IS
000500*           LOADED WHOLE INTO THE CO-TABLE WORKING-STORAGE TABLE
000600*           (SEE MFITMAT/MFITSCH WORKING-STORAGE) BY EVERY BATCH
000700*           THAT SCORES, FILTERS OR SORTS COACHES.  RECORD IS
000800*           120 BYTES FIXED.
000900******************************************************************
001000* HISTORY OF MODIFICATION:
001100* ----------------------------------------------------------------
001200* MFB0004 14/03/1991 RDY    - INITIAL VERSION, CARRIED OVER FROM
001300*                             THE OLD COACH PROFILE EXTRACT.
001400* MFB0022 05/09/1994 RDY    - ADDED CO-TARGET-LEVELS TABLE FOR
001500*                             THE EXPERIENCE-LEVEL MATCH RUBRIC.
001600* MFB0039 20/02/1998 LKT    - ADDED CO-AVAILABLE-FLAG, REQUIRED
001700*                             BY THE COACH SEARCH SCREEN RELEASE.
001800* MFB0042 17/09/1999 LKT    - Y2K REVIEW - NO DATE FIELDS ON THIS
001900*                             RECORD, CO-DAYS-SINCE-LOGIN IS A
002000*                             RELATIVE COUNTER ONLY.  NO CHANGE.
002100* MFB0061 08/04/2003 PJH    - WIDENED CO-TOTAL-CLIENTS FROM 5 TO
002200*                             6 DIGITS, LARGE COACHES WERE
002300*                             WRAPPING THE COUNTER.
002400******************************************************************
002500       01  COACH-MASTER-RECORD.
002600           05  CO-COACH-ID              PIC 9(12).
002700           05  CO-NAME                  PIC X(30).
002800           05  CO-CITY                  PIC X(20).
002900           05  CO-GENDER                PIC X(01).
003000               88  CO-GENDER-MALE                 VALUE "M".
003100               88  CO-GENDER-FEMALE                VALUE "F".
003200               88  CO-GENDER-UNKNOWN               VALUE " ".
003300* SPECIALTY-CODE TABLE - UP TO 5 TWO-BYTE DISCIPLINE CODES
003400* (WL/FB/CA/BB/MU/HY/PW/ST/EN/CF/YO/FL/PI/CP/GF/WE/RH/IN ... )
003500           05  CO-SPECIALTY-CODES       PIC X(02) OCCURS 5 TIMES
003600                                                   INDEXED BY CO-SP-IDX.
003700* TARGET-LEVEL TABLE - AUDIENCE LEVELS THE COACH SERVES
003800           05  CO-TARGET-LEVELS         PIC X(01) OCCURS 4 TIMES
003900                                                   INDEXED BY CO-TL-IDX.
004000               88  CO-TL-BEGINNER                 VALUE "B".
004100               88  CO-TL-INTERMEDIATE              VALUE "I".
004200               88  CO-TL-ADVANCED                  VALUE "A".
004300               88  CO-TL-PRO                        VALUE "P".
004400           05  CO-AVG-RATING            PIC 9V99.
004500           05  CO-AVG-RATING-PARTS REDEFINES CO-AVG-RATING.
004600               10  CO-RATING-WHOLE      PIC 9.
004700               10  CO-RATING-HUNDREDTHS PIC 99.
004800           05  CO-REVIEW-COUNT          PIC 9(05).
004900           05  CO-MIN-PRICE             PIC 9(09).
005000           05  CO-MAX-PRICE             PIC 9(09).
005100           05  CO-PROGRAM-COUNT         PIC 9(04).
005200           05  CO-TOTAL-CLIENTS         PIC 9(06).
005300           05  CO-DAYS-SINCE-LOGIN      PIC 9(04).
005400               88  CO-NEVER-LOGGED-IN              VALUE 9999.
005500           05  CO-VERIFIED-FLAG         PIC X(01).
005600               88  CO-IS-VERIFIED                  VALUE "Y".
005700           05  CO-AVAILABLE-FLAG        PIC X(01).
005800               88  CO-HAS-AVAILABILITY             VALUE "Y".
005900           05  CO-ACTIVE-FLAG           PIC X(01).
006000               88  CO-IS-ACTIVE                     VALUE "Y".
006100           05  FILLER                   PIC X(01) VALUE SPACES.
