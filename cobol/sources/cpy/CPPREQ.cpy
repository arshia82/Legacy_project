000100*****************************************************************
000200* CPPREQ - PURCHASE-REQUEST RECORD
000300*          ONE PER ATHLETE REQUEST TO BUY A TRAINING PROGRAM,
000400*          READ SEQUENTIALLY BY MFITPUR.
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700* ----------------------------------------------------------------
000800* MFB0002 14/03/1991 RDY    - INITIAL VERSION.
000900******************************************************************
001000       01  PURCHASE-REQUEST-RECORD.
001100           05  PR-ATHLETE-ID            PIC 9(12).
001200           05  PR-PROGRAM-ID            PIC 9(12).
001300           05  PR-REQUEST-DATE          PIC 9(08).
001400           05  PR-REQUEST-DATE-PARTS REDEFINES PR-REQUEST-DATE.
001500               10  PR-REQUEST-CCYY      PIC 9(04).
001600               10  PR-REQUEST-MM        PIC 9(02).
001700               10  PR-REQUEST-DD        PIC 9(02).
001800           05  FILLER                   PIC X(08) VALUE SPACES.
