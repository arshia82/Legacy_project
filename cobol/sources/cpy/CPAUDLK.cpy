000100*****************************************************************
000200* CPAUDLK - LINKAGE AREA FOR MFITAUD
000300*           OPTION 1 = WRITE THE NEXT HASH-CHAINED AUDIT RECORD
000400*           (U4/U5/U14), OPTION 2 = WALK THE CHAIN AND REPORT THE
000500*           FIRST BROKEN SEQUENCE NUMBER (U14).  CALLED BY
000600*           MFITPUR AND MFITPAY DURING THE RUN, AND ONCE MORE BY
000700*           MFITPAY AT END-OF-RUN FOR THE CHAIN-CHECK LINE.
000800******************************************************************
000900* HISTORY OF MODIFICATION:
001000* ----------------------------------------------------------------
001100* MFB0015 29/10/1992 RDY    - INITIAL VERSION, OPTION 1 ONLY.
001200* MFB0034 19/01/1997 RDY    - ADDED OPTION 2 CHAIN-VERIFY PATH.
001300******************************************************************
001400       01  AL-LINKAGE-AREA.
001500           05  AL-OPTION                PIC 9(01).
001600               88  AL-OPT-WRITE-ENTRY               VALUE 1.
001700               88  AL-OPT-VERIFY-CHAIN               VALUE 2.
001800           05  AL-ACTION                PIC X(20).
001900           05  AL-ACTOR-TYPE            PIC X(08).
002000           05  AL-ACTOR-ID              PIC 9(12).
002100           05  AL-RESULT                PIC X(08).
002200           05  AL-GROSS-AMOUNT          PIC 9(09).
002300           05  AL-COMMISSION-AMOUNT     PIC 9(09).
002400           05  AL-NET-AMOUNT            PIC 9(09).
002500* AL-AMOUNTS GROUPS THE THREE MONEY FIELDS ABOVE FOR A SINGLE
002600* ZEROISE WHEN AN EVENT CARRIES NO MONEY CONTEXT.
002700           05  AL-AMOUNTS REDEFINES AL-GROSS-AMOUNT
002800                                    PIC X(27).
002900           05  AL-ERROR-MESSAGE         PIC X(40).
003000           05  AL-RUNNING-PREV-HASH     PIC X(16).
003100           05  AL-CHAIN-BROKEN          PIC X(01).
003200               88  AL-CHAIN-IS-BROKEN               VALUE "Y".
003300           05  AL-BROKEN-SEQUENCE       PIC 9(07) COMP.
