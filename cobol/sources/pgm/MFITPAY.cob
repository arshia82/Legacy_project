000100*************************
000200       IDENTIFICATION DIVISION.
000300*************************
000400       PROGRAM-ID.     MFITPAY.
000500       AUTHOR.         R D YORKE.
000600       INSTALLATION.   MYFITA MARKETPLACE - SETTLEMENT SYSTEMS.
000700       DATE-WRITTEN.   22 JUN 1992.
000800       DATE-COMPILED.
000900       SECURITY.       MYFITA INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY SETTLEMENT RUN, PHASE 2 - PAYOUT
001200*               POSTING.  LOADS THE TRUST-TOKEN FILE WHOLE
001300*               INTO A WORKING-STORAGE TABLE, SETTLES EACH
001400*               COACH PAYOUT REQUEST AGAINST IT THROUGH THE
001500*               COMMON TOKEN VALIDATOR, AND REWRITES THE
001600*               TOKEN FILE AT THE END OF THE RUN WITH THE
001700*               UPDATED STATUSES.  PRINTS SECTION 2 OF THE
001800*               SETTLEMENT REPORT AND, AS THE LAST STEP OF
001900*               THE WHOLE NIGHTLY RUN, THE AUDIT CHAIN CHECK
002000*               LINE.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* MFB0010 22/06/1992 RDY    - INITIAL VERSION.
002600* MFB0027 02/12/1995 RDY    - ADDED THE COACH-MISMATCH AND
002700*                             COMMISSION-BYPASS CHECKS PER THE
002800*                             PAYOUT FRAUD REVIEW.
002900* MFB0035 19/01/1997 RDY    - CALLS MFITAUD OPTION 2 AT END OF
003000*                             RUN AND PRINTS THE CHAIN-CHECK
003100*                             LINE - THIS IS NOW THE LAST STEP
003200*                             OF THE WHOLE NIGHTLY SETTLEMENT.
003300* MFB0053 14/02/1999 RDY    - YEAR 2000 REVIEW OF PQ-REQUEST-DATE
003400*                             AND THE TOKEN EXPIRY COMPARISON -
003500*                             BOTH FULL CCYYMMDD, NO CHANGE.
003600* MFB0066A 20/02/2004 PJH   - RAISED THE TOKEN TABLE CAPACITY
003700*                             FROM 800 TO 2000 ENTRIES TO MATCH
003800*                             THE PROGRAM MASTER TABLE.
003810* MFB0069 15/03/2004 RDY    - A150-LOAD-ONE-TOKEN WAS NOT CARRYING
003820*                             TT-ATHLETE-ID/TT-PROGRAM-ID INTO THE
003830*                             TABLE AND D150-REWRITE-ONE-TOKEN WAS
003840*                             MOVING ZERO TO BOTH FIELDS ON EVERY
003850*                             REWRITE - EVERY RUN OF THIS PROGRAM
003860*                             WAS BLANKING THE OWNING ATHLETE/
003870*                             PROGRAM OFF THE ENTIRE TRUST-TOKEN
003880*                             FILE, NOT JUST THE TOKENS POSTED
003890*                             THIS RUN.  TABLE WIDENED WITH
003891*                             WK-TT-ATHLETE-ID/WK-TT-PROGRAM-ID,
003892*                             CAPTURED IN A150, CARRIED BACK IN
003893*                             D150 INSTEAD OF ZEROED.
003900*----------------------------------------------------------------*
004000       EJECT
004100**********************
004200       ENVIRONMENT DIVISION.
004300**********************
004400       CONFIGURATION SECTION.
004500       SOURCE-COMPUTER.  IBM-AS400.
004600       OBJECT-COMPUTER.  IBM-AS400.
004700       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004800                         UPSI-0 IS UPSI-SWITCH-0
004900                           ON  STATUS IS U0-ON
005000                           OFF STATUS IS U0-OFF.
005100*
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT PAYOUT-REQUESTS   ASSIGN TO PAYREQ
005500                                     ORGANIZATION IS SEQUENTIAL
005600                                     ACCESS MODE IS SEQUENTIAL
005700                                     FILE STATUS IS WK-C-FILE-STATUS.
005800           SELECT TRUST-TOKEN-FILE  ASSIGN TO TOKNFIL
005900                                     ORGANIZATION IS SEQUENTIAL
006000                                     ACCESS MODE IS SEQUENTIAL
006100                                     FILE STATUS IS WK-C-TOKEN-STATUS.
006200           SELECT PAYOUT-FILE       ASSIGN TO PAYOFIL
006300                                     ORGANIZATION IS SEQUENTIAL
006400                                     ACCESS MODE IS SEQUENTIAL
006500                                     FILE STATUS IS WK-C-PAYO-STATUS.
006600           SELECT SETTLEMENT-REPORT ASSIGN TO SETLRPT
006700                                     ORGANIZATION IS LINE SEQUENTIAL
006800                                     ACCESS MODE IS SEQUENTIAL
006900                                     FILE STATUS IS WK-C-RPT-STATUS.
007000*
007100***************
007200       DATA DIVISION.
007300***************
007400       FILE SECTION.
007500       FD  PAYOUT-REQUESTS
007600           LABEL RECORDS ARE STANDARD
007700           RECORD CONTAINS 40 CHARACTERS.
007800       01  PAYOUT-REQUESTS-RECORD        PIC X(40).
007900           COPY CPPAYRQ.
008000*
008100       FD  TRUST-TOKEN-FILE
008200           LABEL RECORDS ARE STANDARD
008300           RECORD CONTAINS 100 CHARACTERS.
008400       01  TRUST-TOKEN-FILE-RECORD       PIC X(100).
008500           COPY CPTOKEN.
008600*
008700       FD  PAYOUT-FILE
008800           LABEL RECORDS ARE STANDARD
008900           RECORD CONTAINS 80 CHARACTERS.
009000       01  PAYOUT-FILE-RECORD           PIC X(80).
009100           COPY CPPAYO.
009200*
009300       FD  SETTLEMENT-REPORT
009400           LABEL RECORDS ARE OMITTED
009500           RECORD CONTAINS 132 CHARACTERS.
009600       01  RPT-PRINT-LINE                PIC X(132).
009700*************************
009800       WORKING-STORAGE SECTION.
009900*************************
010000       01  FILLER              PIC X(24)  VALUE
010100           "** PROGRAM MFITPAY   **".
010200*
010300       COPY CPCOMWS.
010400*
010500       COPY CPTOKLK.
010600*
010700       COPY CPAUDLK.
010800*
010900       01  WK-C-WORK-AREA.
011000           05  WK-C-TOKEN-STATUS       PIC X(02) VALUE SPACES.
011100               88  WK-C-TOKEN-EOF                 VALUE "10".
011200           05  WK-C-PAYO-STATUS        PIC X(02) VALUE SPACES.
011300           05  WK-C-RPT-STATUS         PIC X(02) VALUE SPACES.
011400           05  WK-C-NEXT-PAYOUT-ID     PIC 9(12) COMP-3 VALUE ZERO.
011500           05  WK-C-REQUESTS-READ      PIC 9(07) COMP VALUE ZERO.
011600           05  WK-C-PAYOUTS-POSTED     PIC 9(07) COMP VALUE ZERO.
011700           05  WK-C-REJECTS            PIC 9(07) COMP VALUE ZERO.
011800           05  WK-C-TOTAL-GROSS        PIC 9(11) COMP-3 VALUE ZERO.
011900           05  WK-C-TOTAL-COMMISSION   PIC 9(11) COMP-3 VALUE ZERO.
012000           05  WK-C-TOTAL-NET          PIC 9(11) COMP-3 VALUE ZERO.
012100           05  WK-C-BALANCE-CHECK      PIC S9(11) COMP-3 VALUE ZERO.
012200           05  WK-C-PAGE-NUMBER        PIC 9(04) COMP VALUE 1.
012300           05  WK-C-REJECT-REASON      PIC X(31) VALUE SPACES.
012400           05  WK-C-TAB-IDX            PIC 9(05) COMP VALUE ZERO.
012500           05  WK-C-TOKEN-FOUND-SW     PIC X(01) VALUE "N".
012600               88  WK-C-TOKEN-FOUND               VALUE "Y".
012700           05  WK-C-DUP-FOUND-SW       PIC X(01) VALUE "N".
012800               88  WK-C-DUP-FOUND                 VALUE "Y".
012900*
013000* TRUST-TOKEN IN-MEMORY TABLE - LOADED WHOLE AT A000, UPDATED IN
013100* PLACE AS PAYOUTS ARE POSTED, REWRITTEN TO THE TOKEN FILE AT
013200* D000.  ORIGINAL ON-DISK STATUS IS LEFT UNTOUCHED UNTIL D000 SO
013300* CHECK 2 (TOKEN-VALIDATE) NEVER SEES A STATUS THIS RUN HAS NOT
013400* YET COMMITTED - DUPLICATE DETECTION WITHIN THE RUN IS HANDLED
013500* SEPARATELY BY THE POSTED-TOKEN TABLE BELOW.
013600           05  WK-C-TOKEN-TABLE-COUNT  PIC 9(05) COMP VALUE ZERO.
013700           05  WK-C-TOKEN-TABLE.
013800               10  WK-C-TOKEN-ENTRY    OCCURS 1 TO 2000 TIMES
013900                       DEPENDING ON WK-C-TOKEN-TABLE-COUNT
014000                       INDEXED BY WK-C-TOK-IDX.
014100                   15  WK-TT-TOKEN-ID       PIC 9(12).
014150                   15  WK-TT-ATHLETE-ID     PIC 9(12).
014160                   15  WK-TT-PROGRAM-ID     PIC 9(12).
014200                   15  WK-TT-COACH-ID       PIC 9(12).
014300                   15  WK-TT-GROSS          PIC 9(09).
014400                   15  WK-TT-COMMISSION     PIC 9(09).
014500                   15  WK-TT-NET            PIC 9(09).
014600                   15  WK-TT-RATE           PIC V9(04).
014700                   15  WK-TT-STATUS         PIC X(01).
014800                   15  WK-TT-EXPIRES        PIC 9(08).
014900                   15  WK-TT-INTEGRITY      PIC X(01).
015000                   15  WK-TT-POSTED-SW      PIC X(01).
015100                       88  WK-TT-POSTED-THIS-RUN     VALUE "Y".
015200*
015300       COPY CPRPT.
015400*
015500       EJECT
015600********************
015700       LINKAGE SECTION.
015800*****************
015900*    NONE - THIS IS A MAIN, NOT A CALLED SUBROUTINE.
016000*
016100       EJECT
016200***********************
016300       PROCEDURE DIVISION.
016400***********************
016500       MAIN-MODULE.
016600           PERFORM A000-INITIALISATION
016700              THRU A099-INITIALISATION-EX.
016800           PERFORM B000-PROCESS-ONE-REQUEST
016900              THRU B099-PROCESS-ONE-REQUEST-EX
017000                 UNTIL WK-C-EOF.
017100           PERFORM D000-TERMINATION
017200              THRU D099-TERMINATION-EX.
017300           STOP RUN.
017400       EJECT
017500*---------------------------------------------------------------*
017600       A000-INITIALISATION.
017700*---------------------------------------------------------------*
017800           MOVE "N" TO WK-C-EOF-SW.
017900           OPEN INPUT  PAYOUT-REQUESTS
018000                       TRUST-TOKEN-FILE.
018100           OPEN OUTPUT PAYOUT-FILE.
018200           PERFORM A100-LOAD-TOKEN-TABLE
018300              THRU A199-LOAD-TOKEN-TABLE-EX.
018400           CLOSE TRUST-TOKEN-FILE.
018500           OPEN EXTEND SETTLEMENT-REPORT.
018600           IF WK-C-RPT-STATUS = "35"
018700              OPEN OUTPUT SETTLEMENT-REPORT.
018800           WRITE RPT-PRINT-LINE FROM RPT-SEC2-HEADING.
018900           READ PAYOUT-REQUESTS
019000               AT END
019100                  SET WK-C-EOF TO TRUE.
019200*
019300*=================================================================
019400       A099-INITIALISATION-EX.
019500*=================================================================
019600           EXIT.
019700*
019800*-----------------------------------------------------------------
019900       A100-LOAD-TOKEN-TABLE.
020000*-----------------------------------------------------------------
020100           MOVE ZERO TO WK-C-TOKEN-TABLE-COUNT.
020200           READ TRUST-TOKEN-FILE
020300               AT END
020400                  SET WK-C-TOKEN-EOF TO TRUE.
020500           PERFORM A150-LOAD-ONE-TOKEN
020600              THRU A159-LOAD-ONE-TOKEN-EX
020700                 UNTIL WK-C-TOKEN-EOF.
020800*
020900*=================================================================
021000       A199-LOAD-TOKEN-TABLE-EX.
021100*=================================================================
021200           EXIT.
021300*
021400*-----------------------------------------------------------------
021500       A150-LOAD-ONE-TOKEN.
021600*-----------------------------------------------------------------
021700           ADD 1 TO WK-C-TOKEN-TABLE-COUNT.
021800           SET WK-C-TOK-IDX TO WK-C-TOKEN-TABLE-COUNT.
021900           MOVE TT-TOKEN-ID           TO WK-TT-TOKEN-ID   (WK-C-TOK-IDX).
021910           MOVE TT-ATHLETE-ID         TO WK-TT-ATHLETE-ID (WK-C-TOK-IDX).
021920           MOVE TT-PROGRAM-ID         TO WK-TT-PROGRAM-ID (WK-C-TOK-IDX).
022000           MOVE TT-COACH-ID           TO WK-TT-COACH-ID   (WK-C-TOK-IDX).
022100           MOVE TT-GROSS-AMOUNT       TO WK-TT-GROSS      (WK-C-TOK-IDX).
022200           MOVE TT-COMMISSION-AMOUNT  TO WK-TT-COMMISSION (WK-C-TOK-IDX).
022300           MOVE TT-NET-AMOUNT         TO WK-TT-NET        (WK-C-TOK-IDX).
022400           MOVE TT-COMMISSION-RATE    TO WK-TT-RATE       (WK-C-TOK-IDX).
022500           MOVE TT-STATUS             TO WK-TT-STATUS     (WK-C-TOK-IDX).
022600           MOVE TT-EXPIRES-DATE       TO WK-TT-EXPIRES    (WK-C-TOK-IDX).
022700           MOVE TT-INTEGRITY-FLAG     TO WK-TT-INTEGRITY  (WK-C-TOK-IDX).
022800           MOVE "N"                   TO WK-TT-POSTED-SW  (WK-C-TOK-IDX).
022900           READ TRUST-TOKEN-FILE
023000               AT END
023100                  SET WK-C-TOKEN-EOF TO TRUE.
023200*
023300*=================================================================
023400       A159-LOAD-ONE-TOKEN-EX.
023500*=================================================================
023600           EXIT.
023700*
023800*---------------------------------------------------------------*
023900       B000-PROCESS-ONE-REQUEST.
024000*---------------------------------------------------------------*
024100           ADD 1 TO WK-C-REQUESTS-READ.
024200           MOVE SPACES TO WK-C-REJECT-REASON.
024300           PERFORM C100-LOOKUP-TOKEN
024400              THRU C199-LOOKUP-TOKEN-EX.
024500           IF NOT WK-C-TOKEN-FOUND
024600              MOVE "TOKEN NOT FOUND" TO WK-C-REJECT-REASON
024700              PERFORM C900-REJECT-REQUEST
024800                 THRU C999-REJECT-REQUEST-EX
024900              GO TO B099-PROCESS-ONE-REQUEST-EX.
025000           PERFORM C200-VALIDATE-TOKEN
025100              THRU C299-VALIDATE-TOKEN-EX.
025200           IF TL-RETURN-CODE NOT = ZERO
025300              MOVE TL-RETURN-MESSAGE TO WK-C-REJECT-REASON
025400              PERFORM C900-REJECT-REQUEST
025500                 THRU C999-REJECT-REQUEST-EX
025600              GO TO B099-PROCESS-ONE-REQUEST-EX.
025700           PERFORM C300-CHECK-COACH-MISMATCH
025800              THRU C399-CHECK-COACH-MISMATCH-EX.
025900           IF WK-C-REJECT-REASON NOT = SPACES
026000              PERFORM C900-REJECT-REQUEST
026100                 THRU C999-REJECT-REQUEST-EX
026200              GO TO B099-PROCESS-ONE-REQUEST-EX.
026300           PERFORM C400-CHECK-DUPLICATE
026400              THRU C499-CHECK-DUPLICATE-EX.
026500           IF WK-C-DUP-FOUND
026600              MOVE "PAYOUT ALREADY EXISTS" TO WK-C-REJECT-REASON
026700              PERFORM C900-REJECT-REQUEST
026800                 THRU C999-REJECT-REQUEST-EX
026900              GO TO B099-PROCESS-ONE-REQUEST-EX.
027000           PERFORM C500-CHECK-COMMISSION-BYPASS
027100              THRU C599-CHECK-COMMISSION-BYPASS-EX.
027200           IF WK-C-REJECT-REASON NOT = SPACES
027300              PERFORM C900-REJECT-REQUEST
027400                 THRU C999-REJECT-REQUEST-EX
027500              GO TO B099-PROCESS-ONE-REQUEST-EX.
027600           PERFORM C600-POST-PAYOUT
027700              THRU C699-POST-PAYOUT-EX.
027800*
027900*=================================================================
028000       B099-PROCESS-ONE-REQUEST-EX.
028100*=================================================================
028200           READ PAYOUT-REQUESTS
028300               AT END
028400                  SET WK-C-EOF TO TRUE.
028500*
028600*-----------------------------------------------------------------
028700       C100-LOOKUP-TOKEN.
028800*-----------------------------------------------------------------
028900           MOVE "N" TO WK-C-TOKEN-FOUND-SW.
029000           PERFORM C150-SCAN-ONE-TOKEN
029100              THRU C159-SCAN-ONE-TOKEN-EX
029200                 VARYING WK-C-TAB-IDX FROM 1 BY 1
029300                    UNTIL WK-C-TAB-IDX > WK-C-TOKEN-TABLE-COUNT
029400                       OR WK-C-TOKEN-FOUND.
029500*
029600*=================================================================
029700       C199-LOOKUP-TOKEN-EX.
029800*=================================================================
029900           EXIT.
030000*
030100*-----------------------------------------------------------------
030200       C150-SCAN-ONE-TOKEN.
030300*-----------------------------------------------------------------
030400           IF WK-TT-TOKEN-ID (WK-C-TAB-IDX) = PQ-TOKEN-ID
030500              SET WK-C-TOK-IDX TO WK-C-TAB-IDX
030600              SET WK-C-TOKEN-FOUND TO TRUE.
030700*
030800*=================================================================
030900       C159-SCAN-ONE-TOKEN-EX.
031000*=================================================================
031100           EXIT.
031200*
031300*-----------------------------------------------------------------
031400       C200-VALIDATE-TOKEN.
031500*-----------------------------------------------------------------
031600           SET  TL-TOKEN-WAS-FOUND      TO TRUE.
031700           MOVE WK-TT-STATUS    (WK-C-TOK-IDX) TO TL-TOKEN-STATUS.
031800           MOVE WK-TT-EXPIRES   (WK-C-TOK-IDX) TO TL-EXPIRES-DATE.
031900           MOVE WK-TT-INTEGRITY (WK-C-TOK-IDX) TO TL-INTEGRITY-FLAG.
032000           MOVE PQ-REQUEST-DATE                TO TL-PROCESS-DATE.
032100           MOVE WK-TT-COACH-ID  (WK-C-TOK-IDX) TO TL-TOKEN-COACH-ID.
032200           MOVE "N"                            TO TL-COACH-ID-GIVEN.
032300           CALL "MFITTOK" USING TL-LINKAGE-AREA.
032400           IF TL-RETURN-CODE NOT = ZERO
032500              MOVE "SYSTEM"            TO AL-ACTOR-TYPE
032600              MOVE PQ-COACH-ID         TO AL-ACTOR-ID
032700              MOVE "PAYOUT-INITIATED"  TO AL-ACTION
032800              MOVE "FAILURE"           TO AL-RESULT
032900              MOVE ZERO                TO AL-GROSS-AMOUNT
033000                                          AL-COMMISSION-AMOUNT
033100                                          AL-NET-AMOUNT
033200              MOVE TL-RETURN-MESSAGE   TO AL-ERROR-MESSAGE
033300              SET  AL-OPT-WRITE-ENTRY  TO TRUE
033400              CALL "MFITAUD" USING AL-LINKAGE-AREA
033500              IF TL-RC-TAMPERED
033600                 MOVE "TOKEN-TAMPERED" TO AL-ACTION
033700                 SET  AL-OPT-WRITE-ENTRY TO TRUE
033800                 CALL "MFITAUD" USING AL-LINKAGE-AREA.
033900*
034000*=================================================================
034100       C299-VALIDATE-TOKEN-EX.
034200*=================================================================
034300           EXIT.
034400*
034500*-----------------------------------------------------------------
034600       C300-CHECK-COACH-MISMATCH.
034700*-----------------------------------------------------------------
034800           IF WK-TT-COACH-ID (WK-C-TOK-IDX) NOT = PQ-COACH-ID
034900              MOVE "COACH MISMATCH"    TO WK-C-REJECT-REASON
035000              MOVE "SYSTEM"            TO AL-ACTOR-TYPE
035100              MOVE PQ-COACH-ID         TO AL-ACTOR-ID
035200              MOVE "BYPASS-ATTEMPT"    TO AL-ACTION
035300              MOVE "BLOCKED"           TO AL-RESULT
035400              MOVE ZERO                TO AL-GROSS-AMOUNT
035500                                          AL-COMMISSION-AMOUNT
035600                                          AL-NET-AMOUNT
035700              MOVE "COACH MISMATCH"    TO AL-ERROR-MESSAGE
035800              SET  AL-OPT-WRITE-ENTRY  TO TRUE
035900              CALL "MFITAUD" USING AL-LINKAGE-AREA.
036000*
036100*=================================================================
036200       C399-CHECK-COACH-MISMATCH-EX.
036300*=================================================================
036400           EXIT.
036500*
036600*-----------------------------------------------------------------
036700       C400-CHECK-DUPLICATE.
036800*-----------------------------------------------------------------
036900           MOVE "N" TO WK-C-DUP-FOUND-SW.
037000           IF WK-TT-POSTED-THIS-RUN (WK-C-TOK-IDX)
037100              SET WK-C-DUP-FOUND TO TRUE.
037200*
037300*=================================================================
037400       C499-CHECK-DUPLICATE-EX.
037500*=================================================================
037600           EXIT.
037700*
037800*-----------------------------------------------------------------
037900       C500-CHECK-COMMISSION-BYPASS.
038000*-----------------------------------------------------------------
038100           IF WK-TT-RATE       (WK-C-TOK-IDX) > ZERO
038200                 AND WK-TT-COMMISSION (WK-C-TOK-IDX) = ZERO
038300              MOVE "COMMISSION BYPASS DETECTED" TO WK-C-REJECT-REASON
038400              MOVE "SYSTEM"            TO AL-ACTOR-TYPE
038500              MOVE PQ-COACH-ID         TO AL-ACTOR-ID
038600              MOVE "BYPASS-ATTEMPT"    TO AL-ACTION
038700              MOVE "BLOCKED"           TO AL-RESULT
038800              MOVE ZERO                TO AL-GROSS-AMOUNT
038900                                          AL-COMMISSION-AMOUNT
039000                                          AL-NET-AMOUNT
039100              MOVE "COMMISSION BYPASS DETECTED" TO AL-ERROR-MESSAGE
039200              SET  AL-OPT-WRITE-ENTRY  TO TRUE
039300              CALL "MFITAUD" USING AL-LINKAGE-AREA.
039400*
039500*=================================================================
039600       C599-CHECK-COMMISSION-BYPASS-EX.
039700*=================================================================
039800           EXIT.
039900*
040000*-----------------------------------------------------------------
040100       C600-POST-PAYOUT.
040200*-----------------------------------------------------------------
040300           ADD 1 TO WK-C-NEXT-PAYOUT-ID.
040400           SET  WK-TT-POSTED-THIS-RUN (WK-C-TOK-IDX) TO TRUE.
040500*
040600           MOVE WK-C-NEXT-PAYOUT-ID               TO PO-PAYOUT-ID.
040700           MOVE PQ-TOKEN-ID                       TO PO-TOKEN-ID.
040800           MOVE PQ-COACH-ID                       TO PO-COACH-ID.
040900           MOVE WK-TT-GROSS      (WK-C-TOK-IDX)   TO PO-GROSS-AMOUNT.
041000           MOVE WK-TT-COMMISSION (WK-C-TOK-IDX)   TO PO-COMMISSION-AMOUNT.
041100           MOVE WK-TT-NET        (WK-C-TOK-IDX)   TO PO-NET-AMOUNT.
041200           MOVE WK-TT-RATE       (WK-C-TOK-IDX)   TO PO-COMMISSION-RATE.
041300           SET  PO-STATUS-COMPLETED               TO TRUE.
041400           WRITE PAYOUT-FILE-RECORD FROM PAYOUT-RECORD.
041500*
041600           MOVE "SYSTEM"                           TO AL-ACTOR-TYPE.
041700           MOVE PQ-COACH-ID                        TO AL-ACTOR-ID.
041800           MOVE "PAYOUT-COMPLETED"                 TO AL-ACTION.
041900           MOVE "SUCCESS"                           TO AL-RESULT.
042000           MOVE WK-TT-GROSS      (WK-C-TOK-IDX)    TO AL-GROSS-AMOUNT.
042100           MOVE WK-TT-COMMISSION (WK-C-TOK-IDX)    TO AL-COMMISSION-AMOUNT.
042200           MOVE WK-TT-NET        (WK-C-TOK-IDX)    TO AL-NET-AMOUNT.
042300           MOVE SPACES                             TO AL-ERROR-MESSAGE.
042400           SET  AL-OPT-WRITE-ENTRY                 TO TRUE.
042500           CALL "MFITAUD" USING AL-LINKAGE-AREA.
042600*
042700           MOVE PQ-TOKEN-ID                       TO RP2-TOKEN-ID.
042800           MOVE PQ-COACH-ID                       TO RP2-COACH-ID.
042900           MOVE WK-TT-GROSS      (WK-C-TOK-IDX)   TO RP2-GROSS-AMOUNT.
043000           MOVE WK-TT-COMMISSION (WK-C-TOK-IDX)   TO RP2-COMMISSION-AMOUNT.
043100           MOVE WK-TT-NET        (WK-C-TOK-IDX)   TO RP2-NET-AMOUNT.
043200           MOVE "POSTED"                          TO RP2-RESULT.
043300           WRITE RPT-PRINT-LINE FROM RPT-SEC2-DETAIL.
043400*
043500           ADD 1 TO WK-C-PAYOUTS-POSTED.
043600           ADD WK-TT-GROSS      (WK-C-TOK-IDX)    TO WK-C-TOTAL-GROSS.
043700           ADD WK-TT-COMMISSION (WK-C-TOK-IDX)    TO WK-C-TOTAL-COMMISSION.
043800           ADD WK-TT-NET        (WK-C-TOK-IDX)    TO WK-C-TOTAL-NET.
043900*
044000*=================================================================
044100       C699-POST-PAYOUT-EX.
044200*=================================================================
044300           EXIT.
044400*
044500*-----------------------------------------------------------------
044600       C900-REJECT-REQUEST.
044700*-----------------------------------------------------------------
044800           ADD 1 TO WK-C-REJECTS.
044900           MOVE PQ-TOKEN-ID      TO RP2-TOKEN-ID.
045000           MOVE PQ-COACH-ID      TO RP2-COACH-ID.
045100           MOVE ZERO             TO RP2-GROSS-AMOUNT
045200                                    RP2-COMMISSION-AMOUNT
045300                                    RP2-NET-AMOUNT.
045400           MOVE WK-C-REJECT-REASON TO RP2-RESULT.
045500           WRITE RPT-PRINT-LINE FROM RPT-SEC2-DETAIL.
045600*
045700*=================================================================
045800       C999-REJECT-REQUEST-EX.
045900*=================================================================
046000           EXIT.
046100*
046200*---------------------------------------------------------------*
046300       D000-TERMINATION.
046400*---------------------------------------------------------------*
046500           MOVE WK-C-REQUESTS-READ      TO RP2T-REQUESTS.
046600           MOVE WK-C-PAYOUTS-POSTED     TO RP2T-POSTED.
046700           MOVE WK-C-TOTAL-GROSS        TO RP2T-GROSS.
046800           MOVE WK-C-TOTAL-COMMISSION   TO RP2T-COMMISSION.
046900           MOVE WK-C-TOTAL-NET          TO RP2T-NET.
047000           WRITE RPT-PRINT-LINE FROM RPT-SEC2-TOTALS.
047100*
047200           COMPUTE WK-C-BALANCE-CHECK =
047300                   WK-C-TOTAL-GROSS - WK-C-TOTAL-COMMISSION
047400                                     - WK-C-TOTAL-NET.
047500           MOVE WK-C-BALANCE-CHECK       TO RP2B-BALANCE.
047600           IF WK-C-BALANCE-CHECK = ZERO
047700              MOVE "BALANCED"            TO RP2B-STATUS
047800           ELSE
047900              MOVE "OUT OF BALANCE"      TO RP2B-STATUS.
048000           WRITE RPT-PRINT-LINE FROM RPT-SEC2-BALANCE.
048100*
048200           PERFORM D100-REWRITE-TOKEN-FILE
048300              THRU D199-REWRITE-TOKEN-FILE-EX.
048400*
048500           SET  AL-OPT-VERIFY-CHAIN     TO TRUE.
048600           CALL "MFITAUD" USING AL-LINKAGE-AREA.
048700           MOVE AL-BROKEN-SEQUENCE       TO RP2C-BROKEN-SEQUENCE.
048800           IF AL-CHAIN-IS-BROKEN
048900              MOVE "CHAIN BROKEN"        TO RP2C-STATUS
049000           ELSE
049100              MOVE "CHAIN OK"            TO RP2C-STATUS.
049200           WRITE RPT-PRINT-LINE FROM RPT-SEC2-CHAIN.
049300*
049400           CLOSE PAYOUT-REQUESTS
049500                 PAYOUT-FILE
049600                 SETTLEMENT-REPORT.
049700*
049800*=================================================================
049900       D099-TERMINATION-EX.
050000*=================================================================
050100           EXIT.
050200*
050300*-----------------------------------------------------------------
050400* D100-REWRITE-TOKEN-FILE - THE WHOLE TABLE IS WRITTEN BACK OUT,
050500* NOT JUST THE ENTRIES TOUCHED THIS RUN, SINCE THE FILE IS PLAIN
050600* SEQUENTIAL AND HAS NO KEYED REWRITE CAPABILITY.  A TOKEN MARKED
050700* POSTED THIS RUN GOES OUT WITH STATUS "U"; EVERY OTHER TOKEN
050800* KEEPS ITS ORIGINAL STATUS UNCHANGED.
050900*-----------------------------------------------------------------
051000       D100-REWRITE-TOKEN-FILE.
051100*-----------------------------------------------------------------
051200           OPEN OUTPUT TRUST-TOKEN-FILE.
051300           PERFORM D150-REWRITE-ONE-TOKEN
051400              THRU D159-REWRITE-ONE-TOKEN-EX
051500                 VARYING WK-C-TAB-IDX FROM 1 BY 1
051600                    UNTIL WK-C-TAB-IDX > WK-C-TOKEN-TABLE-COUNT.
051700           CLOSE TRUST-TOKEN-FILE.
051800*
051900*=================================================================
052000       D199-REWRITE-TOKEN-FILE-EX.
052100*=================================================================
052200           EXIT.
052300*
052400*-----------------------------------------------------------------
052500       D150-REWRITE-ONE-TOKEN.
052600*-----------------------------------------------------------------
052700           MOVE WK-TT-TOKEN-ID   (WK-C-TAB-IDX) TO TT-TOKEN-ID.
052800           MOVE WK-TT-COACH-ID   (WK-C-TAB-IDX) TO TT-COACH-ID.
052810           MOVE WK-TT-ATHLETE-ID (WK-C-TAB-IDX) TO TT-ATHLETE-ID.
052820           MOVE WK-TT-PROGRAM-ID (WK-C-TAB-IDX) TO TT-PROGRAM-ID.
053100           MOVE WK-TT-GROSS      (WK-C-TAB-IDX) TO TT-GROSS-AMOUNT.
053200           MOVE WK-TT-COMMISSION (WK-C-TAB-IDX) TO TT-COMMISSION-AMOUNT.
053300           MOVE WK-TT-NET        (WK-C-TAB-IDX) TO TT-NET-AMOUNT.
053400           MOVE WK-TT-RATE       (WK-C-TAB-IDX) TO TT-COMMISSION-RATE.
053500           IF WK-TT-POSTED-THIS-RUN (WK-C-TAB-IDX)
053600              SET  TT-USED                      TO TRUE
053700           ELSE
053800              MOVE WK-TT-STATUS  (WK-C-TAB-IDX) TO TT-STATUS.
053900           MOVE WK-TT-EXPIRES    (WK-C-TAB-IDX) TO TT-EXPIRES-DATE.
054000           MOVE WK-TT-INTEGRITY  (WK-C-TAB-IDX) TO TT-INTEGRITY-FLAG.
054100           WRITE TRUST-TOKEN-FILE-RECORD FROM TRUST-TOKEN-RECORD.
054200*
054300*=================================================================
054400       D159-REWRITE-ONE-TOKEN-EX.
054500*=================================================================
054600           EXIT.
054700*
054800******************************************************************
054900*************** END OF PROGRAM SOURCE - MFITPAY *****************
055000******************************************************************
