000100*************************
000200       IDENTIFICATION DIVISION.
000300*************************
000400       PROGRAM-ID.     MFITCOM.
000500       AUTHOR.         P J HALLORAN.
000600       INSTALLATION.   MYFITA MARKETPLACE - SETTLEMENT SYSTEMS.
000700       DATE-WRITTEN.   18 APR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       MYFITA INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE IS THE COMMON COMMISSION ENGINE FOR
001200*               THE MARKETPLACE SETTLEMENT RUN.  OPTION 1
001300*               BREAKS DOWN A PROGRAM SALE INTO COMMISSION AND
001400*               NET AMOUNTS AT THE PLATFORM RATE.  OPTION 2
001500*               APPLIES A USER'S PERSONAL RATE TO A FEE-BEARING
001600*               AMOUNT, WITH A ONE-TOMAN COMMISSION FLOOR.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* MFB0005 18/04/1991 PJH    - INITIAL VERSION, OPTION 1 ONLY.
002200* MFB0023 11/05/1994 RDY    - ADDED OPTION 2 USER-FEE CALC AND
002300*                             THE OPTION SWITCH IN CL-OPTION.
002400* MFB0041 09/11/1999 RDY    - YEAR 2000 REVIEW.  NO DATE FIELDS
002500*                             ARE HELD BY THIS ROUTINE; PASSED.
002600* MFB0057 05/06/2001 LKT    - CORRECTED ROUNDING OF CL-RATE TO
002700*                             HALF-UP AT FOUR DECIMAL PLACES,
002800*                             WAS TRUNCATING ON SOME PLATFORMS.
002900* MFB0070 14/02/2004 LKT    - COMMISSION FLOOR OF 1 TOMAN ADDED
003000*                             TO OPTION 2 PER FINANCE REQUEST.
003100*----------------------------------------------------------------*
003200       EJECT
003300**********************
003400       ENVIRONMENT DIVISION.
003500**********************
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER.  IBM-AS400.
003800       OBJECT-COMPUTER.  IBM-AS400.
003900       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                         UPSI-0 IS UPSI-SWITCH-0
004100                           ON  STATUS IS U0-ON
004200                           OFF STATUS IS U0-OFF.
004300*
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600*
004700***************
004800       DATA DIVISION.
004900***************
005000       FILE SECTION.
005100*************************
005200       WORKING-STORAGE SECTION.
005300*************************
005400       01  FILLER              PIC X(24)  VALUE
005500           "** PROGRAM MFITCOM   **".
005600*
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800       COPY CPCOMWS.
005900*
006000       01  WK-C-WORK-AREA.
006100* WK-C-PRODUCT HOLDS THE UNROUNDED GROSS-TIMES-RATE PRODUCT TO
006200* FOUR DECIMAL PLACES; THE COMMISSION FIELD IS THEN ROUNDED
006300* HALF-UP OFF THIS PRODUCT TO THE NEAREST WHOLE TOMAN.
006400           05  WK-C-PRODUCT            PIC 9(13)V9999 COMP-3.
006500           05  WK-C-DEFAULT-RATE       PIC V9(04) VALUE 0.1200.
006600           05  WK-C-RATE-USED          PIC V9(04).
006700*
006800       EJECT
006900********************
007000       LINKAGE SECTION.
007100*****************
007200       COPY CPCOMLK.
007300*
007400       EJECT
007500********************************************
007600       PROCEDURE DIVISION USING CL-LINKAGE-AREA.
007700********************************************
007800       MAIN-MODULE.
007900           PERFORM A000-MAIN-PROCESSING
008000              THRU A099-MAIN-PROCESSING-EX.
008100           GOBACK.
008200       EJECT
008300*---------------------------------------------------------------*
008400       A000-MAIN-PROCESSING.
008500*---------------------------------------------------------------*
008600           MOVE ZERO        TO CL-COMMISSION-AMOUNT CL-NET-AMOUNT.
008700           MOVE 00          TO CL-RETURN-CODE.
008800           MOVE SPACES      TO CL-RETURN-MESSAGE.
008900           IF CL-OPT-COMMISSION-CALC
009000              GO TO A100-COMMISSION-BREAKDOWN.
009100           IF CL-OPT-USER-COMMISSION
009200              GO TO A200-USER-FEE-CALC.
009300           GO TO A099-MAIN-PROCESSING-EX.
009400*
009500*-----------------------------------------------------------------
009600* OPTION 1 - U1 PLATFORM COMMISSION BREAKDOWN
009700*-----------------------------------------------------------------
009800       A100-COMMISSION-BREAKDOWN.
009900           IF CL-GROSS-AMOUNT NOT > ZERO
010000              MOVE 10 TO CL-RETURN-CODE
010100              MOVE "GROSS AMOUNT MUST BE POSITIVE" TO CL-RETURN-MESSAGE
010200              GO TO A099-MAIN-PROCESSING-EX.
010300           IF CL-RATE NOT > ZERO OR CL-RATE > 1.0000
010400              MOVE 11 TO CL-RETURN-CODE
010500              MOVE "COMMISSION RATE IS INVALID" TO CL-RETURN-MESSAGE
010600              GO TO A099-MAIN-PROCESSING-EX.
010700           COMPUTE WK-C-PRODUCT =
010800                   CL-GROSS-AMOUNT * CL-RATE.
010900           COMPUTE CL-COMMISSION-AMOUNT ROUNDED = WK-C-PRODUCT.
011000           COMPUTE CL-NET-AMOUNT =
011100                   CL-GROSS-AMOUNT - CL-COMMISSION-AMOUNT.
011200           GO TO A099-MAIN-PROCESSING-EX.
011300*
011400*-----------------------------------------------------------------
011500* OPTION 2 - U2 PER-USER COMMISSION FEE, MINIMUM 1 TOMAN
011600*-----------------------------------------------------------------
011700       A200-USER-FEE-CALC.
011800           IF CL-GROSS-AMOUNT NOT > ZERO
011900              MOVE ZERO TO CL-COMMISSION-AMOUNT
012000              GO TO A099-MAIN-PROCESSING-EX.
012100           IF CL-USER-HAS-OWN-RATE
012200              MOVE CL-RATE TO WK-C-RATE-USED
012300           ELSE
012400              MOVE WK-C-DEFAULT-RATE TO WK-C-RATE-USED.
012500           COMPUTE WK-C-PRODUCT =
012600                   CL-GROSS-AMOUNT * WK-C-RATE-USED.
012700           COMPUTE CL-COMMISSION-AMOUNT ROUNDED = WK-C-PRODUCT.
012800           IF CL-COMMISSION-AMOUNT < 1
012900              MOVE 1 TO CL-COMMISSION-AMOUNT.
013000*
013100*=================================================================
013200       A099-MAIN-PROCESSING-EX.
013300*=================================================================
013400           EXIT.
013500*
013600******************************************************************
013700*************** END OF PROGRAM SOURCE - MFITCOM *****************
013800******************************************************************
