000100*************************
000200       IDENTIFICATION DIVISION.
000300*************************
000400       PROGRAM-ID.     MFITAUD.
000500       AUTHOR.         R D YORKE.
000600       INSTALLATION.   MYFITA MARKETPLACE - SETTLEMENT SYSTEMS.
000700       DATE-WRITTEN.   29 OCT 1992.
000800       DATE-COMPILED.
000900       SECURITY.       MYFITA INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  SETTLEMENT AUDIT TRAIL.  OPTION 1 APPENDS THE
001200*               NEXT HASH-CHAINED ENTRY TO THE AUDIT FILE -
001300*               THE PREVIOUS ENTRY'S HASH AND SEQUENCE ARE
001400*               RECOVERED BY READING THE FILE TO ITS CURRENT
001500*               END BEFORE THE NEW RECORD IS APPENDED, SO THE
001600*               CHAIN SURVIVES ACROSS JOB STEPS.  OPTION 2
001700*               WALKS THE WHOLE FILE FROM THE FIRST RECORD,
001800*               RECOMPUTING EACH ENTRY'S HASH AND COMPARING IT
001900*               AND THE STORED PREV-HASH AGAINST THE RUNNING
002000*               VALUE, AND REPORTS THE SEQUENCE NUMBER OF THE
002100*               FIRST RECORD THAT DOES NOT TIE UP.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* MFB0015 29/10/1992 RDY    - INITIAL VERSION, OPTION 1 ONLY,
002700*                             FLAT SEQUENCE NUMBER NO CHAINING.
002800* MFB0033 27/04/1997 RDY    - ADDED THE HASH CHAIN PER SECURITY
002900*                             REVIEW 97-004 - EVERY ENTRY NOW
003000*                             CARRIES ITS OWN HASH AND THE HASH
003100*                             OF THE ENTRY BEFORE IT.
003200* MFB0034 19/01/1997 RDY    - ADDED OPTION 2, THE CHAIN-VERIFY
003300*                             PASS CALLED BY MFITPAY AT THE END
003400*                             OF THE PAYOUT RUN.
003500* MFB0049 23/09/1998 RDY    - YEAR 2000 REVIEW - NO DATE FIELDS
003600*                             HELD BY THIS ROUTINE.
003700* MFB0064 11/01/2004 PJH    - ADDED ACTION "TOKEN-TAMPERED" TO
003800*                             THE AU-ACTION DOMAIN, NO LOGIC
003900*                             CHANGE IN THIS ROUTINE.
003910* MFB0067 02/06/2004 RDY    - G100-FIND-CHAIN-END WAS LEAVING
003920*                             WK-C-RUNNING-PREV-NUM PINNED AT
003930*                             THE GENESIS SEED WHILE SCANNING
003940*                             TO THE CHAIN END, SO EVERY ENTRY
003950*                             AFTER THE FIRST WAS WRITTEN WITH
003960*                             THE WRONG PREV-HASH NUMBER AND
003970*                             H000-VERIFY-CHAIN FLAGGED
003980*                             SEQUENCE 2 AS BROKEN ON EVERY
003990*                             RUN.  G160-CAPTURE-ONE-RECORD
003991*                             NOW RE-DERIVES EACH SCANNED
003992*                             ENTRY'S HASH VIA G200-COMPUTE-
003993*                             HASH SO THE NUMERIC CHAIN CARRIES
003994*                             FORWARD CORRECTLY.
004000*----------------------------------------------------------------*
004100       EJECT
004200**********************
004300       ENVIRONMENT DIVISION.
004400**********************
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER.  IBM-AS400.
004700       OBJECT-COMPUTER.  IBM-AS400.
004800       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                         UPSI-0 IS UPSI-SWITCH-0
005000                           ON  STATUS IS U0-ON
005100                           OFF STATUS IS U0-OFF.
005200*
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500           SELECT AUDIT-FILE        ASSIGN TO AUDITFIL
005600                                     ORGANIZATION IS SEQUENTIAL
005700                                     ACCESS MODE IS SEQUENTIAL
005800                                     FILE STATUS IS WK-C-FILE-STATUS.
005900*
006000***************
006100       DATA DIVISION.
006200***************
006300       FILE SECTION.
006400       FD  AUDIT-FILE
006500           LABEL RECORDS ARE STANDARD
006600           RECORD CONTAINS 160 CHARACTERS.
006700       01  AUDIT-FILE-RECORD              PIC X(160).
006800       COPY CPAUDIT.
006900*************************
007000       WORKING-STORAGE SECTION.
007100*************************
007200       01  FILLER              PIC X(24)  VALUE
007300           "** PROGRAM MFITAUD   **".
007400*
007500       COPY CPCOMWS.
007600*
007700       01  WK-C-WORK-AREA.
007800           05  WK-C-LAST-SEQ           PIC 9(07) COMP VALUE ZERO.
007900           05  WK-C-NEXT-SEQ           PIC 9(07) COMP VALUE ZERO.
008000           05  WK-C-RUNNING-PREV-TEXT  PIC X(16) VALUE "GENESIS".
008100           05  WK-C-RUNNING-PREV-NUM   PIC 9(16) COMP-3 VALUE 1.
008200           05  WK-C-HASH-WORK          PIC 9(18) COMP-3 VALUE ZERO.
008300           05  WK-C-HASH-REMAINDER     PIC 9(18) COMP-3 VALUE ZERO.
008400           05  WK-C-HASH-RESULT-NUM    PIC 9(16) COMP-3 VALUE ZERO.
008500           05  WK-C-HASH-RESULT-EDIT   PIC 9(16).
008600           05  WK-C-HASH-RESULT-TEXT   PIC X(16).
008700           05  WK-C-CHAIN-INTACT-SW    PIC X(01) VALUE "Y".
008800               88  WK-C-CHAIN-INTACT              VALUE "Y".
008900           05  WK-C-EXPECTED-HASH-TEXT PIC X(16).
009000*
009100       EJECT
009200********************
009300       LINKAGE SECTION.
009400*****************
009500       COPY CPAUDLK.
009600*
009700       EJECT
009800********************************************
009900       PROCEDURE DIVISION USING AL-LINKAGE-AREA.
010000********************************************
010100       MAIN-MODULE.
010200           IF AL-OPT-WRITE-ENTRY
010300              PERFORM G000-WRITE-ENTRY
010400                 THRU G099-WRITE-ENTRY-EX
010500           ELSE
010600              PERFORM H000-VERIFY-CHAIN
010700                 THRU H099-VERIFY-CHAIN-EX.
010800           GOBACK.
010900       EJECT
011000*---------------------------------------------------------------*
011100       G000-WRITE-ENTRY.
011200*---------------------------------------------------------------*
011300           MOVE ZERO TO WK-C-LAST-SEQ.
011400           MOVE "GENESIS" TO WK-C-RUNNING-PREV-TEXT.
011500           MOVE 1 TO WK-C-RUNNING-PREV-NUM.
011600           PERFORM G100-FIND-CHAIN-END
011700              THRU G199-FIND-CHAIN-END-EX.
011800           COMPUTE WK-C-NEXT-SEQ = WK-C-LAST-SEQ + 1.
011900           MOVE WK-C-NEXT-SEQ          TO AU-SEQ.
012000           MOVE AL-ACTION              TO AU-ACTION.
012100           MOVE AL-ACTOR-TYPE          TO AU-ACTOR-TYPE.
012200           MOVE AL-ACTOR-ID            TO AU-ACTOR-ID.
012300           MOVE AL-RESULT               TO AU-RESULT.
012400           MOVE AL-GROSS-AMOUNT        TO AU-GROSS-AMOUNT.
012500           MOVE AL-COMMISSION-AMOUNT   TO AU-COMMISSION-AMOUNT.
012600           MOVE AL-NET-AMOUNT          TO AU-NET-AMOUNT.
012700           MOVE AL-ERROR-MESSAGE       TO AU-ERROR-MESSAGE.
012800           MOVE WK-C-RUNNING-PREV-TEXT TO AU-PREV-HASH.
012900           PERFORM G200-COMPUTE-HASH
013000              THRU G299-COMPUTE-HASH-EX.
013100           MOVE WK-C-HASH-RESULT-TEXT  TO AU-ENTRY-HASH.
013200           OPEN EXTEND AUDIT-FILE.
013300           IF WK-C-FILE-NOT-FOUND
013400              OPEN OUTPUT AUDIT-FILE.
013500           WRITE AUDIT-RECORD.
013600           CLOSE AUDIT-FILE.
013700           MOVE WK-C-HASH-RESULT-TEXT  TO AL-RUNNING-PREV-HASH.
013800           MOVE "N"                    TO AL-CHAIN-BROKEN.
013900           MOVE ZERO                   TO AL-BROKEN-SEQUENCE.
014000*
014100*=================================================================
014200       G099-WRITE-ENTRY-EX.
014300*=================================================================
014400           EXIT.
014500*
014600*-----------------------------------------------------------------
014700       G100-FIND-CHAIN-END.
014800*-----------------------------------------------------------------
014900           MOVE "N" TO WK-C-EOF-SW.
015000           OPEN INPUT AUDIT-FILE.
015100           IF WK-C-FILE-NOT-FOUND
015200              GO TO G199-FIND-CHAIN-END-EX.
015300           PERFORM G150-READ-NEXT-RECORD
015400              THRU G159-READ-NEXT-RECORD-EX.
015500           PERFORM G160-CAPTURE-ONE-RECORD
015600              THRU G169-CAPTURE-ONE-RECORD-EX
015700                 UNTIL WK-C-EOF.
015800           CLOSE AUDIT-FILE.
015900*
016000*=================================================================
016100       G199-FIND-CHAIN-END-EX.
016200*=================================================================
016300           EXIT.
016400*
016500*-----------------------------------------------------------------
016600       G150-READ-NEXT-RECORD.
016700*-----------------------------------------------------------------
016800           READ AUDIT-FILE
016900               AT END
017000                  SET WK-C-EOF TO TRUE.
017100*
017200*=================================================================
017300       G159-READ-NEXT-RECORD-EX.
017400*=================================================================
017500           EXIT.
017600*
017700*-----------------------------------------------------------------
017800       G160-CAPTURE-ONE-RECORD.
017900*-----------------------------------------------------------------
018000*    MFB0067 - THIS RECORD'S HASH IS RE-DERIVED, NOT JUST COPIED,
018010*    SO WK-C-RUNNING-PREV-NUM CARRIES THE TRUE NUMERIC VALUE INTO
018020*    THE NEXT WRITE - SEE G200-COMPUTE-HASH, WHICH SERVES THIS
018030*    SCAN THE SAME WAY IT SERVES THE VERIFY PASS.
018040           MOVE AU-SEQ         TO WK-C-LAST-SEQ.
018050           PERFORM G200-COMPUTE-HASH
018060              THRU G299-COMPUTE-HASH-EX.
018100           MOVE AU-ENTRY-HASH  TO WK-C-RUNNING-PREV-TEXT.
018200           PERFORM G150-READ-NEXT-RECORD
018300              THRU G159-READ-NEXT-RECORD-EX.
018400*
018500*=================================================================
018600       G169-CAPTURE-ONE-RECORD-EX.
018700*=================================================================
018800           EXIT.
018900*
019000*-----------------------------------------------------------------
019100* G200-COMPUTE-HASH - ANY DETERMINISTIC DIGEST OF AT LEAST 16
019200* CHARACTERS SATISFIES THE CHAIN CONTRACT.  THIS SHOP USES A
019300* WEIGHTED-SUM CHECKSUM OF THE SEQUENCE NUMBER, ACTOR ID AND
019400* THE THREE MONEY FIELDS, FOLDED IN WITH THE PREVIOUS ENTRY'S
019500* HASH SO THAT CHANGING ANY ONE ENTRY BREAKS EVERY HASH AFTER
019600* IT.  INPUTS ARE TAKEN FROM AUDIT-FILE-RECORD, SO THE SAME
019700* PARAGRAPH SERVES BOTH THE WRITE PASS AND THE VERIFY PASS.
019800*-----------------------------------------------------------------
019900       G200-COMPUTE-HASH.
020000           COMPUTE WK-C-HASH-WORK =
020100                   (AU-SEQ              * 7919)
020200                 + (AU-ACTOR-ID         * 104729)
020300                 + (AU-GROSS-AMOUNT     * 31)
020400                 + (AU-COMMISSION-AMOUNT * 37)
020500                 + (AU-NET-AMOUNT        * 41)
020600                 + (WK-C-RUNNING-PREV-NUM * 3).
020700           DIVIDE WK-C-HASH-WORK BY 9999999999999999
020800               GIVING WK-C-HASH-REMAINDER
020900               REMAINDER WK-C-HASH-RESULT-NUM.
021000           IF WK-C-HASH-RESULT-NUM = ZERO
021100              MOVE 1 TO WK-C-HASH-RESULT-NUM.
021200           MOVE WK-C-HASH-RESULT-NUM  TO WK-C-HASH-RESULT-EDIT.
021300           MOVE WK-C-HASH-RESULT-EDIT TO WK-C-HASH-RESULT-TEXT.
021400           MOVE WK-C-HASH-RESULT-NUM  TO WK-C-RUNNING-PREV-NUM.
021500*
021600*=================================================================
021700       G299-COMPUTE-HASH-EX.
021800*=================================================================
021900           EXIT.
022000*
022100*---------------------------------------------------------------*
022200       H000-VERIFY-CHAIN.
022300*---------------------------------------------------------------*
022400           MOVE "GENESIS"  TO WK-C-RUNNING-PREV-TEXT.
022500           MOVE 1           TO WK-C-RUNNING-PREV-NUM.
022600           MOVE "Y"         TO WK-C-CHAIN-INTACT-SW.
022700           MOVE ZERO        TO AL-BROKEN-SEQUENCE.
022800           MOVE "N"         TO AL-CHAIN-BROKEN.
022900           MOVE "N"         TO WK-C-EOF-SW.
023000           OPEN INPUT AUDIT-FILE.
023100           IF WK-C-FILE-NOT-FOUND
023200              GO TO H099-VERIFY-CHAIN-EX.
023300           PERFORM G150-READ-NEXT-RECORD
023400              THRU G159-READ-NEXT-RECORD-EX.
023500           PERFORM H100-CHECK-ONE-RECORD
023600              THRU H199-CHECK-ONE-RECORD-EX
023700                 UNTIL WK-C-EOF.
023800           CLOSE AUDIT-FILE.
023900*
024000*=================================================================
024100       H099-VERIFY-CHAIN-EX.
024200*=================================================================
024300           EXIT.
024400*
024500*-----------------------------------------------------------------
024600       H100-CHECK-ONE-RECORD.
024700*-----------------------------------------------------------------
024800           IF WK-C-CHAIN-INTACT
024900              PERFORM G200-COMPUTE-HASH
025000                 THRU G299-COMPUTE-HASH-EX
025100              MOVE WK-C-HASH-RESULT-TEXT TO WK-C-EXPECTED-HASH-TEXT
025200              IF AU-PREV-HASH NOT = WK-C-RUNNING-PREV-TEXT
025300                    OR AU-ENTRY-HASH NOT = WK-C-EXPECTED-HASH-TEXT
025400                 MOVE "N" TO WK-C-CHAIN-INTACT-SW
025500                 MOVE "Y" TO AL-CHAIN-BROKEN
025600                 MOVE AU-SEQ TO AL-BROKEN-SEQUENCE
025700              ELSE
025800                 MOVE AU-ENTRY-HASH TO WK-C-RUNNING-PREV-TEXT.
025900           PERFORM G150-READ-NEXT-RECORD
026000              THRU G159-READ-NEXT-RECORD-EX.
026100*
026200*=================================================================
026300       H199-CHECK-ONE-RECORD-EX.
026400*=================================================================
026500           EXIT.
026600*
026700******************************************************************
026800*************** END OF PROGRAM SOURCE - MFITAUD *****************
026900******************************************************************
