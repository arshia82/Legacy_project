000100*************************
000200       IDENTIFICATION DIVISION.
000300*************************
000400       PROGRAM-ID.     MFITMAT.
000500       AUTHOR.         R D YORKE.
000600       INSTALLATION.   MYFITA MARKETPLACE - SETTLEMENT SYSTEMS.
000700       DATE-WRITTEN.   09 FEB 1994.
000800       DATE-COMPILED.
000900       SECURITY.       MYFITA INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY SETTLEMENT RUN, PHASE 3 - COACH
001200*               MATCHING.  LOADS THE COACH MASTER WHOLE INTO
001300*               WORKING STORAGE, THEN FOR EVERY ATHLETE ON
001400*               THE ATHLETE-PREFS FILE SCORES EVERY ACTIVE
001500*               COACH ACROSS THE SEVEN WEIGHTED COMPONENTS,
001600*               KEEPS THE TOP TEN WITH A POSITIVE SCORE AND
001700*               WRITES THEM TO MATCH-RESULTS.  IF THE
001800*               WEIGHTED PASS KEEPS NOTHING FOR AN ATHLETE
001900*               THE VECTOR-DISTANCE FALLBACK IS CALLED
002000*               INSTEAD SO THE ATHLETE STILL GETS A LIST.
002100*               PRINTS SECTION 3 OF THE SETTLEMENT REPORT.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* MFB0017A 09/02/1994 RDY    - INITIAL VERSION.
002700* MFB0021 09/05/1994 RDY    - ADDED THE VECTOR-DISTANCE FALLBACK
002800*                             (MFITVEC) FOR ATHLETES THE WEIGHTED
002900*                             RUBRIC SCORES NOTHING FOR.
003000* MFB0031A 14/08/1996 RDY    - CALLS MFITBMI PER ATHLETE AND
003100*                             SHOWS THE RESULT ON THE SECTION 3
003200*                             ATHLETE HEADING LINE.
003300* MFB0052 14/02/1999 RDY    - Y2K REVIEW - NO DATE ARITHMETIC IN
003400*                             THIS PROGRAM, NO CHANGE.
003500* MFB0061A 08/04/2003 PJH   - WIDENED WK-C-TOTAL-CLIENTS TABLE
003600*                             ENTRY TO MATCH THE COACH MASTER
003700*                             FIELD WIDTH AFTER MFB0061.
003800*----------------------------------------------------------------*
003900       EJECT
004000**********************
004100       ENVIRONMENT DIVISION.
004200**********************
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER.  IBM-AS400.
004500       OBJECT-COMPUTER.  IBM-AS400.
004600       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                         UPSI-0 IS UPSI-SWITCH-0
004800                           ON  STATUS IS U0-ON
004900                           OFF STATUS IS U0-OFF.
005000*
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT ATHLETE-PREFS    ASSIGN TO ATHPREF
005400                                     ORGANIZATION IS SEQUENTIAL
005500                                     ACCESS MODE IS SEQUENTIAL
005600                                     FILE STATUS IS WK-C-FILE-STATUS.
005700           SELECT COACH-MASTER     ASSIGN TO COACHMST
005800                                     ORGANIZATION IS SEQUENTIAL
005900                                     ACCESS MODE IS SEQUENTIAL
006000                                     FILE STATUS IS WK-C-COACH-STATUS.
006100           SELECT MATCH-RESULTS    ASSIGN TO MATCHRES
006200                                     ORGANIZATION IS SEQUENTIAL
006300                                     ACCESS MODE IS SEQUENTIAL
006400                                     FILE STATUS IS WK-C-MATCH-STATUS.
006500           SELECT SETTLEMENT-REPORT ASSIGN TO SETLRPT
006600                                     ORGANIZATION IS LINE SEQUENTIAL
006700                                     ACCESS MODE IS SEQUENTIAL
006800                                     FILE STATUS IS WK-C-RPT-STATUS.
006900*
007000***************
007100       DATA DIVISION.
007200***************
007300       FILE SECTION.
007400       FD  ATHLETE-PREFS
007500           LABEL RECORDS ARE STANDARD
007600           RECORD CONTAINS 80 CHARACTERS.
007700       01  ATHLETE-PREFS-RECORD         PIC X(80).
007800           COPY CPAPREF.
007900*
008000* COACH-MASTER IS CARRIED AT 121 BYTES - THE FIELD LIST IN THE
008100* COPYBOOK SUMS ONE BYTE OVER THE ORIGINAL DESIGN NOTE, PICKED
008200* UP WHEN CO-TOTAL-CLIENTS WAS WIDENED UNDER MFB0061 AND NEVER
008300* TRIMMED BACK.  LEFT AS IS - THE FILE HAS SHIPPED THIS WIDTH
008400* FOR YEARS.
008500       FD  COACH-MASTER
008600           LABEL RECORDS ARE STANDARD
008700           RECORD CONTAINS 121 CHARACTERS.
008800       01  COACH-MASTER-FILE-RECORD     PIC X(121).
008900           COPY CPCOACH.
009000*
009100       FD  MATCH-RESULTS
009200           LABEL RECORDS ARE STANDARD
009300           RECORD CONTAINS 80 CHARACTERS.
009400       01  MATCH-RESULTS-RECORD         PIC X(80).
009500           COPY CPMATCH.
009600*
009700       FD  SETTLEMENT-REPORT
009800           LABEL RECORDS ARE OMITTED
009900           RECORD CONTAINS 132 CHARACTERS.
010000       01  RPT-PRINT-LINE                PIC X(132).
010100*************************
010200       WORKING-STORAGE SECTION.
010300*************************
010400       01  FILLER              PIC X(24)  VALUE
010500           "** PROGRAM MFITMAT   **".
010600*
010700       COPY CPCOMWS.
010800*
010900       COPY CPVECLK.
011000*
011100       COPY CPBMILK.
011200*
011300       01  WK-C-WORK-AREA.
011400           05  WK-C-COACH-STATUS       PIC X(02) VALUE SPACES.
011500               88  WK-C-COACH-EOF                VALUE "10".
011600           05  WK-C-MATCH-STATUS       PIC X(02) VALUE SPACES.
011700           05  WK-C-RPT-STATUS         PIC X(02) VALUE SPACES.
011800           05  WK-C-ATHLETES-READ      PIC 9(07) COMP VALUE ZERO.
011900           05  WK-C-MATCHES-WRITTEN    PIC 9(07) COMP VALUE ZERO.
012000           05  WK-C-EVALUATED-THIS-ATH PIC 9(05) COMP VALUE ZERO.
012100           05  WK-C-KEPT-THIS-ATH      PIC 9(05) COMP VALUE ZERO.
012200           05  WK-C-PAGE-NUMBER        PIC 9(04) COMP VALUE 1.
012300           05  WK-C-TAB-IDX            PIC 9(05) COMP VALUE ZERO.
012400           05  WK-C-RANK-IDX           PIC 9(03) COMP VALUE ZERO.
012500           05  WK-C-SUBSCRIPT          PIC 9(02) COMP VALUE ZERO.
012600           05  WK-C-GOAL-IDX           PIC 9(02) COMP VALUE ZERO.
012700           05  WK-C-GOAL-SLOT          PIC 9(01) COMP VALUE ZERO.
012800           05  WK-C-ATH-LVL-IDX        PIC 9(01) COMP VALUE ZERO.
012900           05  WK-C-CO-LVL-IDX         PIC 9(01) COMP VALUE ZERO.
013000           05  WK-C-GOAL-FOUND-SW      PIC X(01) VALUE "N".
013100               88  WK-C-GOAL-FOUND               VALUE "Y".
013200           05  WK-C-SPEC-FOUND-SW      PIC X(01) VALUE "N".
013300               88  WK-C-SPEC-FOUND                VALUE "Y".
013400           05  WK-C-TOP-COMPONENT      PIC X(12) VALUE SPACES.
013500           05  WK-C-TOP-SCORE          PIC 9(02)V99 VALUE ZERO.
013600           05  WK-C-ATH-CITY-UPPER     PIC X(20) VALUE SPACES.
013700           05  WK-C-CO-CITY-UPPER      PIC X(20) VALUE SPACES.
013800           05  WK-C-BEST-COMPAT        PIC 9V9 VALUE ZERO.
013900           05  WK-C-THIS-COMPAT        PIC 9V9 VALUE ZERO.
014000           05  WK-C-ANY-LEVEL-SW       PIC X(01) VALUE "N".
014100               88  WK-C-ANY-LEVEL-LISTED          VALUE "Y".
014200           05  WK-C-GOAL-CODE-PARM     PIC X(02) VALUE SPACES.
014300           05  WK-C-LEVEL-CODE-PARM    PIC X(01) VALUE SPACES.
014400           05  WK-C-LEVEL-INDEX-RESULT PIC 9(01) COMP VALUE ZERO.
014500*
014600* THE SEVEN COMPONENT SCORES FOR THE COACH CURRENTLY BEING
014700* SCORED, PLUS THE RUNNING TOTAL.  MOVED TO MR-* AND RPT-SEC3-
014800* DETAIL WHEN THE COACH SURVIVES INTO THE KEPT LIST.
014900       01  WK-C-SCORE-AREA.
015000           05  WK-C-SPECIALTY-SCORE    PIC 9(02)V99 VALUE ZERO.
015100           05  WK-C-LOCATION-SCORE     PIC 9(02)V99 VALUE ZERO.
015200           05  WK-C-PRICE-SCORE        PIC 9(02)V99 VALUE ZERO.
015300           05  WK-C-EXPERIENCE-SCORE   PIC 9(02)V99 VALUE ZERO.
015400           05  WK-C-RATING-SCORE       PIC 9(02)V99 VALUE ZERO.
015500           05  WK-C-ACTIVITY-SCORE     PIC 9(02)V99 VALUE ZERO.
015600           05  WK-C-GENDER-SCORE       PIC 9(02)V99 VALUE ZERO.
015700           05  WK-C-TOTAL-SCORE        PIC 9(03)V99 VALUE ZERO.
015800*
015900* GOAL-TO-SPECIALTY MAP - ONE 8-BYTE ENTRY PER GOAL CODE, THE
016000* GOAL CODE FOLLOWED BY UP TO THREE 2-BYTE SPECIALTY CODES
016100* (SPACE-FILLED WHEN A GOAL HAS FEWER THAN THREE).
016200       01  WK-C-GOAL-TABLE-DATA.
016300           05  FILLER               PIC X(08) VALUE "WLWLFBCA".
016400           05  FILLER               PIC X(08) VALUE "MGBBMUHY".
016500           05  FILLER               PIC X(08) VALUE "STPWST  ".
016600           05  FILLER               PIC X(08) VALUE "ENCAENCF".
016700           05  FILLER               PIC X(08) VALUE "FLYOFLPI".
016800           05  FILLER               PIC X(08) VALUE "CPCPBB  ".
016900           05  FILLER               PIC X(08) VALUE "GFGFWE  ".
017000           05  FILLER               PIC X(08) VALUE "RHRHIN  ".
017100       01  WK-C-GOAL-TABLE REDEFINES WK-C-GOAL-TABLE-DATA.
017200           05  WK-C-GOAL-ENTRY      OCCURS 8 TIMES
017300                   INDEXED BY WK-C-GOAL-TAB-IDX.
017400               10  GT-GOAL-CODE     PIC X(02).
017500               10  GT-SPEC-CODE     PIC X(02) OCCURS 3 TIMES
017600                       INDEXED BY WK-C-GT-SP-IDX.
017700*
017800* EXPERIENCE COMPATIBILITY MATRIX - ROW = ATHLETE LEVEL
017900* (B,I,A,P), COLUMN = COACH LEVEL (B,I,A,P), EACH CELL A 9V9
018000* COMPATIBILITY FRACTION.
018100       01  WK-C-EXP-MATRIX-DATA.
018200           05  FILLER               PIC X(08) VALUE "10080402".
018300           05  FILLER               PIC X(08) VALUE "06100905".
018400           05  FILLER               PIC X(08) VALUE "03071009".
018500           05  FILLER               PIC X(08) VALUE "02040810".
018600       01  WK-C-EXP-MATRIX REDEFINES WK-C-EXP-MATRIX-DATA.
018700           05  WK-C-EXP-ROW         OCCURS 4 TIMES
018800                   INDEXED BY WK-C-EXP-ROW-IDX.
018900               10  WK-C-EXP-CELL    PIC 9V9 OCCURS 4 TIMES
019000                       INDEXED BY WK-C-EXP-COL-IDX.
019100*
019200* COACH-MASTER IN-MEMORY TABLE - LOADED ONCE AT A000, SCANNED IN
019300* FULL FOR EVERY ATHLETE.
019400           05  WK-C-COACH-TABLE-COUNT  PIC 9(05) COMP VALUE ZERO.
019500           05  WK-C-COACH-TABLE.
019600               10  WK-C-COACH-ENTRY   OCCURS 1 TO 3000 TIMES
019700                       DEPENDING ON WK-C-COACH-TABLE-COUNT
019800                       INDEXED BY WK-C-CO-IDX.
019900                   15  WK-CO-COACH-ID       PIC 9(12).
020000                   15  WK-CO-NAME           PIC X(30).
020100                   15  WK-CO-CITY           PIC X(20).
020200                   15  WK-CO-GENDER         PIC X(01).
020300                   15  WK-CO-SPECIALTY-CODES PIC X(02) OCCURS 5 TIMES
020400                           INDEXED BY WK-CO-SP-IDX.
020500                   15  WK-CO-TARGET-LEVELS  PIC X(01) OCCURS 4 TIMES
020600                           INDEXED BY WK-CO-TL-IDX.
020700                   15  WK-CO-AVG-RATING     PIC 9V99.
020800                   15  WK-CO-REVIEW-COUNT   PIC 9(05).
020900                   15  WK-CO-MIN-PRICE      PIC 9(09).
021000                   15  WK-CO-PROGRAM-COUNT  PIC 9(04).
021100                   15  WK-CO-TOTAL-CLIENTS  PIC 9(06).
021200                   15  WK-CO-DAYS-SINCE-LOGIN PIC 9(04).
021300                   15  WK-CO-ACTIVE-FLAG    PIC X(01).
021400*
021500* TOP-TEN-PER-ATHLETE CANDIDATE TABLE - REBUILT AT THE START OF
021600* EACH ATHLETE.  HOLDS EVERY COACH SCORED > 0 DURING THIS
021700* ATHLETE'S PASS SO THE TOP 10 CAN BE RANKED AND WRITTEN.
021800           05  WK-C-CAND-TABLE-COUNT   PIC 9(05) COMP VALUE ZERO.
021900           05  WK-C-CAND-TABLE.
022000               10  WK-C-CAND-ENTRY    OCCURS 1 TO 3000 TIMES
022100                       DEPENDING ON WK-C-CAND-TABLE-COUNT
022200                       INDEXED BY WK-C-CAND-IDX.
022300                   15  WK-CD-COACH-ID       PIC 9(12).
022400                   15  WK-CD-TOTAL-SCORE    PIC 9(03)V99.
022500                   15  WK-CD-SPECIALTY      PIC 9(02)V99.
022600                   15  WK-CD-LOCATION       PIC 9(02)V99.
022700                   15  WK-CD-PRICE          PIC 9(02)V99.
022800                   15  WK-CD-EXPERIENCE     PIC 9(02)V99.
022900                   15  WK-CD-RATING         PIC 9(02)V99.
023000                   15  WK-CD-ACTIVITY       PIC 9(02)V99.
023100                   15  WK-CD-GENDER         PIC 9(02)V99.
023200                   15  WK-CD-PICKED-SW      PIC X(01).
023300                       88  WK-CD-ALREADY-PICKED       VALUE "Y".
023400*
023500       COPY CPRPT.
023600*
023700       EJECT
023800********************
023900       LINKAGE SECTION.
024000*****************
024100*    NONE - THIS IS A MAIN, NOT A CALLED SUBROUTINE.
024200*
024300       EJECT
024400***********************
024500       PROCEDURE DIVISION.
024600***********************
024700       MAIN-MODULE.
024800           PERFORM A000-INITIALISATION
024900              THRU A099-INITIALISATION-EX.
025000           PERFORM B000-PROCESS-ONE-ATHLETE
025100              THRU B099-PROCESS-ONE-ATHLETE-EX
025200                 UNTIL WK-C-EOF.
025300           PERFORM D000-TERMINATION
025400              THRU D099-TERMINATION-EX.
025500           STOP RUN.
025600       EJECT
025700*---------------------------------------------------------------*
025800       A000-INITIALISATION.
025900*---------------------------------------------------------------*
026000           MOVE "N" TO WK-C-EOF-SW.
026100           OPEN INPUT  ATHLETE-PREFS
026200                       COACH-MASTER.
026300           OPEN OUTPUT MATCH-RESULTS.
026400           PERFORM A100-LOAD-COACH-TABLE
026500              THRU A199-LOAD-COACH-TABLE-EX.
026600           CLOSE COACH-MASTER.
026700           OPEN EXTEND SETTLEMENT-REPORT.
026800           IF WK-C-RPT-STATUS = "35"
026900              OPEN OUTPUT SETTLEMENT-REPORT.
027000           READ ATHLETE-PREFS
027100               AT END
027200                  SET WK-C-EOF TO TRUE.
027300*
027400*=================================================================
027500       A099-INITIALISATION-EX.
027600*=================================================================
027700           EXIT.
027800*
027900*-----------------------------------------------------------------
028000       A100-LOAD-COACH-TABLE.
028100*-----------------------------------------------------------------
028200           MOVE ZERO TO WK-C-COACH-TABLE-COUNT.
028300           READ COACH-MASTER
028400               AT END
028500                  SET WK-C-COACH-EOF TO TRUE.
028600           PERFORM A150-LOAD-ONE-COACH
028700              THRU A159-LOAD-ONE-COACH-EX
028800                 UNTIL WK-C-COACH-EOF.
028900*
029000*=================================================================
029100       A199-LOAD-COACH-TABLE-EX.
029200*=================================================================
029300           EXIT.
029400*
029500*-----------------------------------------------------------------
029600       A150-LOAD-ONE-COACH.
029700*-----------------------------------------------------------------
029800           IF CO-IS-ACTIVE
029900              ADD 1 TO WK-C-COACH-TABLE-COUNT
030000              SET WK-C-CO-IDX TO WK-C-COACH-TABLE-COUNT
030100              MOVE CO-COACH-ID           TO WK-CO-COACH-ID   (WK-C-CO-IDX)
030200              MOVE CO-NAME               TO WK-CO-NAME       (WK-C-CO-IDX)
030300              MOVE CO-CITY               TO WK-CO-CITY       (WK-C-CO-IDX)
030400              MOVE CO-GENDER             TO WK-CO-GENDER     (WK-C-CO-IDX)
030500              MOVE CO-SPECIALTY-CODES (1) TO WK-CO-SPECIALTY-CODES (WK-C-CO-IDX 1)
030600              MOVE CO-SPECIALTY-CODES (2) TO WK-CO-SPECIALTY-CODES (WK-C-CO-IDX 2)
030700              MOVE CO-SPECIALTY-CODES (3) TO WK-CO-SPECIALTY-CODES (WK-C-CO-IDX 3)
030800              MOVE CO-SPECIALTY-CODES (4) TO WK-CO-SPECIALTY-CODES (WK-C-CO-IDX 4)
030900              MOVE CO-SPECIALTY-CODES (5) TO WK-CO-SPECIALTY-CODES (WK-C-CO-IDX 5)
031000              MOVE CO-TARGET-LEVELS (1)   TO WK-CO-TARGET-LEVELS (WK-C-CO-IDX 1)
031100              MOVE CO-TARGET-LEVELS (2)   TO WK-CO-TARGET-LEVELS (WK-C-CO-IDX 2)
031200              MOVE CO-TARGET-LEVELS (3)   TO WK-CO-TARGET-LEVELS (WK-C-CO-IDX 3)
031300              MOVE CO-TARGET-LEVELS (4)   TO WK-CO-TARGET-LEVELS (WK-C-CO-IDX 4)
031400              MOVE CO-AVG-RATING         TO WK-CO-AVG-RATING (WK-C-CO-IDX)
031500              MOVE CO-REVIEW-COUNT       TO WK-CO-REVIEW-COUNT (WK-C-CO-IDX)
031600              MOVE CO-MIN-PRICE         TO WK-CO-MIN-PRICE (WK-C-CO-IDX)
031700              MOVE CO-PROGRAM-COUNT     TO WK-CO-PROGRAM-COUNT (WK-C-CO-IDX)
031800              MOVE CO-TOTAL-CLIENTS     TO WK-CO-TOTAL-CLIENTS (WK-C-CO-IDX)
031900              MOVE CO-DAYS-SINCE-LOGIN  TO WK-CO-DAYS-SINCE-LOGIN (WK-C-CO-IDX)
032000              MOVE CO-ACTIVE-FLAG       TO WK-CO-ACTIVE-FLAG (WK-C-CO-IDX).
032100           READ COACH-MASTER
032200               AT END
032300                  SET WK-C-COACH-EOF TO TRUE.
032400*
032500*=================================================================
032600       A159-LOAD-ONE-COACH-EX.
032700*=================================================================
032800           EXIT.
032900*
033000*---------------------------------------------------------------*
033100       B000-PROCESS-ONE-ATHLETE.
033200*---------------------------------------------------------------*
033300           ADD 1 TO WK-C-ATHLETES-READ.
033400           MOVE ZERO TO WK-C-CAND-TABLE-COUNT
033500                        WK-C-EVALUATED-THIS-ATH
033600                        WK-C-KEPT-THIS-ATH.
033700           MOVE AP-HEIGHT-CM  TO BL-HEIGHT-CM.
033800           MOVE AP-WEIGHT-KG  TO BL-WEIGHT-KG.
033900           CALL "MFITBMI" USING BL-LINKAGE-AREA.
034000           MOVE AP-ATHLETE-ID TO RP3H-ATHLETE-ID.
034100           MOVE BL-BMI-VALUE  TO RP3H-BMI.
034200           WRITE RPT-PRINT-LINE FROM RPT-SEC3-ATH-HEADING.
034300*
034400           PERFORM C000-SCORE-ONE-COACH
034500              THRU C099-SCORE-ONE-COACH-EX
034600                 VARYING WK-C-TAB-IDX FROM 1 BY 1
034700                    UNTIL WK-C-TAB-IDX > WK-C-COACH-TABLE-COUNT.
034800*
034900           IF WK-C-CAND-TABLE-COUNT = ZERO
035000              PERFORM E000-VECTOR-FALLBACK
035100                 THRU E099-VECTOR-FALLBACK-EX.
035200*
035300           PERFORM F000-WRITE-TOP-TEN
035400              THRU F099-WRITE-TOP-TEN-EX
035500                 VARYING WK-C-RANK-IDX FROM 1 BY 1
035600                    UNTIL WK-C-RANK-IDX > 10
035700                       OR WK-C-RANK-IDX > WK-C-CAND-TABLE-COUNT.
035800*
035900           MOVE AP-ATHLETE-ID        TO RP3H-ATHLETE-ID.
036000           MOVE WK-C-EVALUATED-THIS-ATH TO RP3F-EVALUATED.
036100           MOVE WK-C-KEPT-THIS-ATH      TO RP3F-KEPT.
036200           WRITE RPT-PRINT-LINE FROM RPT-SEC3-ATH-FOOTER.
036300*
036400*=================================================================
036500       B099-PROCESS-ONE-ATHLETE-EX.
036600*=================================================================
036700           READ ATHLETE-PREFS
036800               AT END
036900                  SET WK-C-EOF TO TRUE.
037000*
037100*-----------------------------------------------------------------
037200       C000-SCORE-ONE-COACH.
037300*-----------------------------------------------------------------
037400           IF WK-CO-COACH-ID (WK-C-TAB-IDX) = AP-ATHLETE-ID
037500              GO TO C099-SCORE-ONE-COACH-EX.
037600*
037700           ADD 1 TO WK-C-EVALUATED-THIS-ATH.
037800           MOVE ZERO TO WK-C-TOTAL-SCORE.
037900*
038000           PERFORM C100-SCORE-SPECIALTY  THRU C100-SCORE-SPECIALTY-EX.
038100           PERFORM C200-SCORE-LOCATION   THRU C200-SCORE-LOCATION-EX.
038200           PERFORM C300-SCORE-PRICE      THRU C300-SCORE-PRICE-EX.
038300           PERFORM C400-SCORE-EXPERIENCE THRU C400-SCORE-EXPERIENCE-EX.
038400           PERFORM C500-SCORE-RATING     THRU C500-SCORE-RATING-EX.
038500           PERFORM C600-SCORE-ACTIVITY   THRU C600-SCORE-ACTIVITY-EX.
038600           PERFORM C700-SCORE-GENDER     THRU C700-SCORE-GENDER-EX.
038700*
038800           COMPUTE WK-C-TOTAL-SCORE =
038900                   WK-C-SPECIALTY-SCORE + WK-C-LOCATION-SCORE
039000                 + WK-C-PRICE-SCORE     + WK-C-EXPERIENCE-SCORE
039100                 + WK-C-RATING-SCORE    + WK-C-ACTIVITY-SCORE
039200                 + WK-C-GENDER-SCORE.
039300*
039400           IF WK-C-TOTAL-SCORE > ZERO
039500              ADD 1 TO WK-C-CAND-TABLE-COUNT
039600              SET WK-C-CAND-IDX TO WK-C-CAND-TABLE-COUNT
039700              MOVE WK-CO-COACH-ID   (WK-C-TAB-IDX) TO WK-CD-COACH-ID  (WK-C-CAND-IDX)
039800              MOVE WK-C-TOTAL-SCORE                TO WK-CD-TOTAL-SCORE (WK-C-CAND-IDX)
039900              MOVE WK-C-SPECIALTY-SCORE             TO WK-CD-SPECIALTY  (WK-C-CAND-IDX)
040000              MOVE WK-C-LOCATION-SCORE              TO WK-CD-LOCATION   (WK-C-CAND-IDX)
040100              MOVE WK-C-PRICE-SCORE                 TO WK-CD-PRICE      (WK-C-CAND-IDX)
040200              MOVE WK-C-EXPERIENCE-SCORE            TO WK-CD-EXPERIENCE (WK-C-CAND-IDX)
040300              MOVE WK-C-RATING-SCORE                TO WK-CD-RATING     (WK-C-CAND-IDX)
040400              MOVE WK-C-ACTIVITY-SCORE               TO WK-CD-ACTIVITY  (WK-C-CAND-IDX)
040500              MOVE WK-C-GENDER-SCORE                 TO WK-CD-GENDER    (WK-C-CAND-IDX)
040600              MOVE "N"                               TO WK-CD-PICKED-SW (WK-C-CAND-IDX).
040700*
040800*=================================================================
040900       C099-SCORE-ONE-COACH-EX.
041000*=================================================================
041100           EXIT.
041200*
041300*-----------------------------------------------------------------
041400* C100-SCORE-SPECIALTY - 35 POINTS.  A COACH WITH NO SPECIALTY
041500* CODES AT ALL SCORES THE DEFAULT BEFORE ANY GOAL MATCHING IS
041600* ATTEMPTED.
041700*-----------------------------------------------------------------
041800       C100-SCORE-SPECIALTY.
041900           MOVE ZERO TO WK-C-SPECIALTY-SCORE.
042000           IF WK-CO-SPECIALTY-CODES (WK-C-TAB-IDX 1) = SPACES
042100              AND WK-CO-SPECIALTY-CODES (WK-C-TAB-IDX 2) = SPACES
042200              AND WK-CO-SPECIALTY-CODES (WK-C-TAB-IDX 3) = SPACES
042300              AND WK-CO-SPECIALTY-CODES (WK-C-TAB-IDX 4) = SPACES
042400              AND WK-CO-SPECIALTY-CODES (WK-C-TAB-IDX 5) = SPACES
042500              MOVE 10.50 TO WK-C-SPECIALTY-SCORE
042600              GO TO C100-SCORE-SPECIALTY-EX.
042700*
042800           MOVE AP-PRIMARY-GOAL TO WK-C-GOAL-CODE-PARM.
042900           PERFORM C110-GOAL-MATCH-TEST THRU C110-GOAL-MATCH-TEST-EX.
043000           IF WK-C-SPEC-FOUND
043100              MOVE 35.00 TO WK-C-SPECIALTY-SCORE
043200              GO TO C100-SCORE-SPECIALTY-EX.
043300*
043400           PERFORM C120-SECONDARY-GOAL-TEST
043500              THRU C120-SECONDARY-GOAL-TEST-EX
043600                 VARYING WK-C-GOAL-SLOT FROM 1 BY 1
043700                    UNTIL WK-C-GOAL-SLOT > 3
043800                       OR WK-C-SPEC-FOUND.
043900           IF WK-C-SPEC-FOUND
044000              MOVE 21.00 TO WK-C-SPECIALTY-SCORE
044100           ELSE
044200              MOVE 7.00  TO WK-C-SPECIALTY-SCORE.
044300*
044400       C100-SCORE-SPECIALTY-EX.
044500           EXIT.
044600*
044700*-----------------------------------------------------------------
044800       C110-GOAL-MATCH-TEST.
044900*-----------------------------------------------------------------
045000           MOVE "N" TO WK-C-SPEC-FOUND-SW.
045100           MOVE "N" TO WK-C-GOAL-FOUND-SW.
045200           IF WK-C-GOAL-CODE-PARM = SPACES
045300              GO TO C110-GOAL-MATCH-TEST-EX.
045400           PERFORM C111-FIND-GOAL-ENTRY
045500              THRU C111-FIND-GOAL-ENTRY-EX
045600                 VARYING WK-C-GOAL-IDX FROM 1 BY 1
045700                    UNTIL WK-C-GOAL-IDX > 8
045800                       OR WK-C-GOAL-FOUND.
045900           IF NOT WK-C-GOAL-FOUND
046000              GO TO C110-GOAL-MATCH-TEST-EX.
046100           PERFORM C112-SCAN-COACH-SPECIALTIES
046200              THRU C112-SCAN-COACH-SPECIALTIES-EX
046300                 VARYING WK-C-SUBSCRIPT FROM 1 BY 1
046400                    UNTIL WK-C-SUBSCRIPT > 5
046500                       OR WK-C-SPEC-FOUND.
046600*
046700*=================================================================
046800       C110-GOAL-MATCH-TEST-EX.
046900*=================================================================
047000           EXIT.
047100*
047200*-----------------------------------------------------------------
047300       C111-FIND-GOAL-ENTRY.
047400*-----------------------------------------------------------------
047500           IF GT-GOAL-CODE (WK-C-GOAL-IDX) = WK-C-GOAL-CODE-PARM
047600              SET WK-C-GOAL-TAB-IDX TO WK-C-GOAL-IDX
047700              SET WK-C-GOAL-FOUND TO TRUE.
047800*
047900*=================================================================
048000       C111-FIND-GOAL-ENTRY-EX.
048100*=================================================================
048200           EXIT.
048300*
048400*-----------------------------------------------------------------
048500       C112-SCAN-COACH-SPECIALTIES.
048600*-----------------------------------------------------------------
048700           PERFORM C113-SCAN-ONE-GOAL-CODE
048800              THRU C113-SCAN-ONE-GOAL-CODE-EX
048900                 VARYING WK-C-GT-SP-IDX FROM 1 BY 1
049000                    UNTIL WK-C-GT-SP-IDX > 3
049100                       OR WK-C-SPEC-FOUND.
049200       C112-SCAN-COACH-SPECIALTIES-EX.
049300           EXIT.
049400*
049500*-----------------------------------------------------------------
049600       C113-SCAN-ONE-GOAL-CODE.
049700*-----------------------------------------------------------------
049800           IF GT-SPEC-CODE (WK-C-GOAL-TAB-IDX WK-C-GT-SP-IDX) NOT = SPACES
049900              AND GT-SPEC-CODE (WK-C-GOAL-TAB-IDX WK-C-GT-SP-IDX)
050000                     = WK-CO-SPECIALTY-CODES (WK-C-TAB-IDX WK-C-SUBSCRIPT)
050100              SET WK-C-SPEC-FOUND TO TRUE.
050200       C113-SCAN-ONE-GOAL-CODE-EX.
050300           EXIT.
050400*
050500*-----------------------------------------------------------------
050600       C120-SECONDARY-GOAL-TEST.
050700*-----------------------------------------------------------------
050800           IF AP-SECONDARY-GOALS (WK-C-GOAL-SLOT) NOT = SPACES
050900              MOVE AP-SECONDARY-GOALS (WK-C-GOAL-SLOT)
051000                                       TO WK-C-GOAL-CODE-PARM
051100              PERFORM C110-GOAL-MATCH-TEST THRU C110-GOAL-MATCH-TEST-EX.
051200*
051300*=================================================================
051400       C120-SECONDARY-GOAL-TEST-EX.
051500*=================================================================
051600           EXIT.
051700*
051800*-----------------------------------------------------------------
051900* C200-SCORE-LOCATION - 20 POINTS.  CITIES ARE FOLDED TO UPPER
052000* CASE BEFORE THE COMPARE SO THE TEST IS CASE-INSENSITIVE.
052100*-----------------------------------------------------------------
052200       C200-SCORE-LOCATION.
052300           IF AP-PREFERRED-CITY = SPACES
052400              MOVE 10.00 TO WK-C-LOCATION-SCORE
052500              GO TO C200-SCORE-LOCATION-EX.
052600           MOVE AP-PREFERRED-CITY TO WK-C-ATH-CITY-UPPER.
052700           MOVE WK-CO-CITY (WK-C-TAB-IDX) TO WK-C-CO-CITY-UPPER.
052800           INSPECT WK-C-ATH-CITY-UPPER CONVERTING
052900                   "abcdefghijklmnopqrstuvwxyz"
053000                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
053100           INSPECT WK-C-CO-CITY-UPPER CONVERTING
053200                   "abcdefghijklmnopqrstuvwxyz"
053300                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
053400           IF WK-C-ATH-CITY-UPPER = WK-C-CO-CITY-UPPER
053500              MOVE 20.00 TO WK-C-LOCATION-SCORE
053600           ELSE
053700              MOVE 4.00  TO WK-C-LOCATION-SCORE.
053800       C200-SCORE-LOCATION-EX.
053900           EXIT.
054000*
054100*-----------------------------------------------------------------
054200* C300-SCORE-PRICE - 15 POINTS.
054300*-----------------------------------------------------------------
054400       C300-SCORE-PRICE.
054500           IF AP-MAX-BUDGET = ZERO
054600              MOVE 7.50 TO WK-C-PRICE-SCORE
054700              GO TO C300-SCORE-PRICE-EX.
054800           IF WK-CO-PROGRAM-COUNT (WK-C-TAB-IDX) = ZERO
054900              MOVE 4.50 TO WK-C-PRICE-SCORE
055000              GO TO C300-SCORE-PRICE-EX.
055100           IF WK-CO-MIN-PRICE (WK-C-TAB-IDX) <= AP-MAX-BUDGET
055200              MOVE 15.00 TO WK-C-PRICE-SCORE
055300              GO TO C300-SCORE-PRICE-EX.
055400           IF WK-CO-MIN-PRICE (WK-C-TAB-IDX) <=
055500                 AP-MAX-BUDGET * 1.2
055600              MOVE 7.50 TO WK-C-PRICE-SCORE
055700           ELSE
055800              MOVE ZERO TO WK-C-PRICE-SCORE.
055900       C300-SCORE-PRICE-EX.
056000           EXIT.
056100*
056200*-----------------------------------------------------------------
056300* C400-SCORE-EXPERIENCE - 10 POINTS, VIA THE COMPATIBILITY
056400* MATRIX.  COACHES WITH NO TARGET LEVELS LISTED GET THE DEFAULT.
056500*-----------------------------------------------------------------
056600       C400-SCORE-EXPERIENCE.
056700           MOVE "N" TO WK-C-ANY-LEVEL-SW.
056800           MOVE ZERO TO WK-C-BEST-COMPAT.
056900           MOVE AP-EXPERIENCE-LEVEL TO WK-C-LEVEL-CODE-PARM.
057000           PERFORM C410-LEVEL-INDEX THRU C410-LEVEL-INDEX-EX.
057100           MOVE WK-C-LEVEL-INDEX-RESULT TO WK-C-ATH-LVL-IDX.
057200           PERFORM C420-TEST-ONE-TARGET-LEVEL
057300              THRU C420-TEST-ONE-TARGET-LEVEL-EX
057400                 VARYING WK-C-SUBSCRIPT FROM 1 BY 1
057500                    UNTIL WK-C-SUBSCRIPT > 4.
057600           IF WK-C-ANY-LEVEL-LISTED
057700              COMPUTE WK-C-EXPERIENCE-SCORE = WK-C-BEST-COMPAT * 10
057800           ELSE
057900              MOVE 5.00 TO WK-C-EXPERIENCE-SCORE.
058000       C400-SCORE-EXPERIENCE-EX.
058100           EXIT.
058200*
058300*-----------------------------------------------------------------
058400       C410-LEVEL-INDEX.
058500*-----------------------------------------------------------------
058600           EVALUATE TRUE
058700               WHEN WK-C-LEVEL-CODE-PARM = "B"
058800                   MOVE 1 TO WK-C-LEVEL-INDEX-RESULT
058900               WHEN WK-C-LEVEL-CODE-PARM = "I"
059000                   MOVE 2 TO WK-C-LEVEL-INDEX-RESULT
059100               WHEN WK-C-LEVEL-CODE-PARM = "A"
059200                   MOVE 3 TO WK-C-LEVEL-INDEX-RESULT
059300               WHEN WK-C-LEVEL-CODE-PARM = "P"
059400                   MOVE 4 TO WK-C-LEVEL-INDEX-RESULT
059500               WHEN OTHER
059600                   MOVE 1 TO WK-C-LEVEL-INDEX-RESULT
059700           END-EVALUATE.
059800*
059900*=================================================================
060000       C410-LEVEL-INDEX-EX.
060100*=================================================================
060200           EXIT.
060300*
060400*-----------------------------------------------------------------
060500       C420-TEST-ONE-TARGET-LEVEL.
060600*-----------------------------------------------------------------
060700           IF WK-CO-TARGET-LEVELS (WK-C-TAB-IDX WK-C-SUBSCRIPT) NOT = SPACES
060800              MOVE "Y" TO WK-C-ANY-LEVEL-SW
060900              MOVE WK-CO-TARGET-LEVELS (WK-C-TAB-IDX WK-C-SUBSCRIPT)
061000                                       TO WK-C-LEVEL-CODE-PARM
061100              PERFORM C410-LEVEL-INDEX THRU C410-LEVEL-INDEX-EX
061200              MOVE WK-C-LEVEL-INDEX-RESULT TO WK-C-CO-LVL-IDX
061300              SET WK-C-EXP-ROW-IDX TO WK-C-ATH-LVL-IDX
061400              SET WK-C-EXP-COL-IDX TO WK-C-CO-LVL-IDX
061500              MOVE WK-C-EXP-CELL (WK-C-EXP-ROW-IDX WK-C-EXP-COL-IDX)
061600                                          TO WK-C-THIS-COMPAT
061700              IF WK-C-THIS-COMPAT > WK-C-BEST-COMPAT
061800                 MOVE WK-C-THIS-COMPAT TO WK-C-BEST-COMPAT.
061900       C420-TEST-ONE-TARGET-LEVEL-EX.
062000           EXIT.
062100*
062200*-----------------------------------------------------------------
062300* C500-SCORE-RATING - 10 POINTS.
062400*-----------------------------------------------------------------
062500       C500-SCORE-RATING.
062600           IF WK-CO-AVG-RATING (WK-C-TAB-IDX) = ZERO
062700              OR WK-CO-REVIEW-COUNT (WK-C-TAB-IDX) < 3
062800              MOVE 3.00 TO WK-C-RATING-SCORE
062900              GO TO C500-SCORE-RATING-EX.
063000           IF WK-CO-AVG-RATING (WK-C-TAB-IDX) >= 4.5
063100              MOVE 10.00 TO WK-C-RATING-SCORE
063200           ELSE
063300              IF WK-CO-AVG-RATING (WK-C-TAB-IDX) >= 4.0
063400                 MOVE 8.00 TO WK-C-RATING-SCORE
063500              ELSE
063600                 IF WK-CO-AVG-RATING (WK-C-TAB-IDX) >= 3.5
063700                    MOVE 5.00 TO WK-C-RATING-SCORE
063800                 ELSE
063900                    MOVE 2.00 TO WK-C-RATING-SCORE.
064000       C500-SCORE-RATING-EX.
064100           EXIT.
064200*
064300*-----------------------------------------------------------------
064400* C600-SCORE-ACTIVITY - 5 POINTS.
064500*-----------------------------------------------------------------
064600       C600-SCORE-ACTIVITY.
064700           IF WK-CO-DAYS-SINCE-LOGIN (WK-C-TAB-IDX) = 9999
064800              MOVE 1.50 TO WK-C-ACTIVITY-SCORE
064900              GO TO C600-SCORE-ACTIVITY-EX.
065000           IF WK-CO-DAYS-SINCE-LOGIN (WK-C-TAB-IDX) <= 1
065100              MOVE 5.00 TO WK-C-ACTIVITY-SCORE
065200           ELSE
065300              IF WK-CO-DAYS-SINCE-LOGIN (WK-C-TAB-IDX) <= 7
065400                 MOVE 4.00 TO WK-C-ACTIVITY-SCORE
065500              ELSE
065600                 IF WK-CO-DAYS-SINCE-LOGIN (WK-C-TAB-IDX) <= 30
065700                    MOVE 2.50 TO WK-C-ACTIVITY-SCORE
065800                 ELSE
065900                    MOVE 1.00 TO WK-C-ACTIVITY-SCORE.
066000       C600-SCORE-ACTIVITY-EX.
066100           EXIT.
066200*
066300*-----------------------------------------------------------------
066400* C700-SCORE-GENDER - 5 POINTS.
066500*-----------------------------------------------------------------
066600       C700-SCORE-GENDER.
066700           IF AP-NO-GENDER-PREF
066800              MOVE 5.00 TO WK-C-GENDER-SCORE
066900              GO TO C700-SCORE-GENDER-EX.
067000           IF WK-CO-GENDER (WK-C-TAB-IDX) = SPACES
067100              MOVE 2.50 TO WK-C-GENDER-SCORE
067200              GO TO C700-SCORE-GENDER-EX.
067300           IF WK-CO-GENDER (WK-C-TAB-IDX) = AP-PREFERRED-GENDER
067400              MOVE 5.00 TO WK-C-GENDER-SCORE
067500           ELSE
067600              MOVE ZERO TO WK-C-GENDER-SCORE.
067700       C700-SCORE-GENDER-EX.
067800           EXIT.
067900*
068000*-----------------------------------------------------------------
068100* E000-VECTOR-FALLBACK - THE WEIGHTED RUBRIC ABOVE KEPT NOTHING
068200* FOR THIS ATHLETE.  FALL BACK TO A PLAIN VECTOR-DISTANCE MATCH
068300* (U7) OVER EVERY ACTIVE COACH SO THE ATHLETE STILL GETS A LIST.
068400* THE THREE-ELEMENT VECTOR IS EXPERIENCE LEVEL, PRICE BAND AND
068500* RATING BAND - CLOSER IS BETTER.  THE REPORTED "TOTAL SCORE" IS
068600* 100 LESS THE DISTANCE SO IT SORTS AND PRINTS THE SAME WAY AS
068700* THE WEIGHTED RESULTS.
068800*-----------------------------------------------------------------
068900       E000-VECTOR-FALLBACK.
069000           MOVE 3 TO VL-VECTOR-SIZE.
069100           MOVE AP-EXPERIENCE-LEVEL TO WK-C-LEVEL-CODE-PARM.
069200           PERFORM C410-LEVEL-INDEX THRU C410-LEVEL-INDEX-EX.
069300           MOVE WK-C-LEVEL-INDEX-RESULT TO WK-C-ATH-LVL-IDX.
069400           MOVE WK-C-ATH-LVL-IDX              TO VL-A-ELEMENT (1).
069500           DIVIDE AP-MAX-BUDGET BY 100000 GIVING VL-A-ELEMENT (2).
069600           MULTIPLY 10 BY WK-C-ATH-LVL-IDX GIVING VL-A-ELEMENT (3).
069700           PERFORM E100-SCORE-ONE-VECTOR-COACH
069800              THRU E199-SCORE-ONE-VECTOR-COACH-EX
069900                 VARYING WK-C-TAB-IDX FROM 1 BY 1
070000                    UNTIL WK-C-TAB-IDX > WK-C-COACH-TABLE-COUNT.
070100       E099-VECTOR-FALLBACK-EX.
070200           EXIT.
070300*
070400*-----------------------------------------------------------------
070500       E100-SCORE-ONE-VECTOR-COACH.
070600*-----------------------------------------------------------------
070700           IF WK-CO-COACH-ID (WK-C-TAB-IDX) = AP-ATHLETE-ID
070800              GO TO E199-SCORE-ONE-VECTOR-COACH-EX.
070900           ADD 1 TO WK-C-EVALUATED-THIS-ATH.
071000           MOVE WK-CO-TARGET-LEVELS (WK-C-TAB-IDX 1) TO WK-C-LEVEL-CODE-PARM.
071100           PERFORM C410-LEVEL-INDEX THRU C410-LEVEL-INDEX-EX.
071200           MOVE WK-C-LEVEL-INDEX-RESULT TO WK-C-CO-LVL-IDX.
071300           MOVE WK-C-CO-LVL-IDX                   TO VL-C-ELEMENT (1).
071400           DIVIDE WK-CO-MIN-PRICE (WK-C-TAB-IDX) BY 100000
071500                  GIVING VL-C-ELEMENT (2).
071600           COMPUTE VL-C-ELEMENT (3) =
071700                   WK-CO-AVG-RATING (WK-C-TAB-IDX) * 10.
071800           CALL "MFITVEC" USING VL-LINKAGE-AREA.
071900*
072000           MOVE ZERO TO WK-C-SCORE-AREA.
072100           IF VL-DISTANCE < 100
072200              COMPUTE WK-C-TOTAL-SCORE = 100 - VL-DISTANCE
072300           ELSE
072400              MOVE ZERO TO WK-C-TOTAL-SCORE.
072500*
072600           IF WK-C-TOTAL-SCORE > ZERO
072700              ADD 1 TO WK-C-CAND-TABLE-COUNT
072800              SET WK-C-CAND-IDX TO WK-C-CAND-TABLE-COUNT
072900              MOVE WK-CO-COACH-ID (WK-C-TAB-IDX) TO WK-CD-COACH-ID (WK-C-CAND-IDX)
073000              MOVE WK-C-TOTAL-SCORE               TO WK-CD-TOTAL-SCORE (WK-C-CAND-IDX)
073100              MOVE ZERO TO WK-CD-SPECIALTY  (WK-C-CAND-IDX)
073200                           WK-CD-LOCATION   (WK-C-CAND-IDX)
073300                           WK-CD-PRICE      (WK-C-CAND-IDX)
073400                           WK-CD-EXPERIENCE (WK-C-CAND-IDX)
073500                           WK-CD-RATING     (WK-C-CAND-IDX)
073600                           WK-CD-ACTIVITY   (WK-C-CAND-IDX)
073700                           WK-CD-GENDER     (WK-C-CAND-IDX)
073800              MOVE "N"                             TO WK-CD-PICKED-SW (WK-C-CAND-IDX).
073900*
074000*=================================================================
074100       E199-SCORE-ONE-VECTOR-COACH-EX.
074200*=================================================================
074300           EXIT.
074400*
074500*-----------------------------------------------------------------
074600* F000-WRITE-TOP-TEN - EACH PASS PICKS THE HIGHEST-SCORING
074700* CANDIDATE NOT YET PICKED, SO THE TABLE NEVER NEEDS AN ACTUAL
074800* SORT.
074900*-----------------------------------------------------------------
075000       F000-WRITE-TOP-TEN.
075100           MOVE ZERO TO WK-C-TOP-SCORE.
075200           MOVE ZERO TO WK-C-TAB-IDX.
075300           PERFORM F100-FIND-NEXT-HIGHEST
075400              THRU F199-FIND-NEXT-HIGHEST-EX
075500                 VARYING WK-C-CAND-IDX FROM 1 BY 1
075600                    UNTIL WK-C-CAND-IDX > WK-C-CAND-TABLE-COUNT.
075700           IF WK-C-TAB-IDX = ZERO
075800              GO TO F099-WRITE-TOP-TEN-EX.
075900*
076000           SET WK-C-CAND-IDX TO WK-C-TAB-IDX.
076100           SET WK-CD-ALREADY-PICKED (WK-C-CAND-IDX) TO TRUE.
076200           ADD 1 TO WK-C-KEPT-THIS-ATH.
076300           ADD 1 TO WK-C-MATCHES-WRITTEN.
076400*
076500           MOVE AP-ATHLETE-ID                      TO MR-ATHLETE-ID.
076600           MOVE WK-CD-COACH-ID     (WK-C-CAND-IDX)  TO MR-COACH-ID.
076700           MOVE WK-C-RANK-IDX                       TO MR-RANK.
076800           MOVE WK-CD-TOTAL-SCORE  (WK-C-CAND-IDX)  TO MR-TOTAL-SCORE.
076900           MOVE WK-CD-SPECIALTY    (WK-C-CAND-IDX)  TO MR-SPECIALTY-SCORE.
077000           MOVE WK-CD-LOCATION     (WK-C-CAND-IDX)  TO MR-LOCATION-SCORE.
077100           MOVE WK-CD-PRICE        (WK-C-CAND-IDX)  TO MR-PRICE-SCORE.
077200           MOVE WK-CD-EXPERIENCE   (WK-C-CAND-IDX)  TO MR-EXPERIENCE-SCORE.
077300           MOVE WK-CD-RATING       (WK-C-CAND-IDX)  TO MR-RATING-SCORE.
077400           MOVE WK-CD-ACTIVITY     (WK-C-CAND-IDX)  TO MR-ACTIVITY-SCORE.
077500           MOVE WK-CD-GENDER       (WK-C-CAND-IDX)  TO MR-GENDER-SCORE.
077600           WRITE MATCH-RESULTS-RECORD FROM MATCH-RESULT-RECORD.
077700*
077800           PERFORM G000-FIND-TOP-COMPONENT
077900              THRU G099-FIND-TOP-COMPONENT-EX.
078000           MOVE WK-C-RANK-IDX                      TO RP3-RANK.
078100           MOVE WK-CD-COACH-ID (WK-C-CAND-IDX)      TO RP3-COACH-ID.
078200           MOVE WK-CD-TOTAL-SCORE (WK-C-CAND-IDX)   TO RP3-TOTAL-SCORE.
078300           MOVE WK-C-TOP-COMPONENT                   TO RP3-TOP-COMPONENT.
078400           MOVE WK-C-TOP-SCORE                        TO RP3-TOP-SCORE.
078500           WRITE RPT-PRINT-LINE FROM RPT-SEC3-DETAIL.
078600*
078700*=================================================================
078800       F099-WRITE-TOP-TEN-EX.
078900*=================================================================
079000           EXIT.
079100*
079200*-----------------------------------------------------------------
079300       F100-FIND-NEXT-HIGHEST.
079400*-----------------------------------------------------------------
079500           IF NOT WK-CD-ALREADY-PICKED (WK-C-CAND-IDX)
079600              AND WK-CD-TOTAL-SCORE (WK-C-CAND-IDX) > WK-C-TOP-SCORE
079700              MOVE WK-CD-TOTAL-SCORE (WK-C-CAND-IDX) TO WK-C-TOP-SCORE
079800              SET WK-C-TAB-IDX TO WK-C-CAND-IDX.
079900       F199-FIND-NEXT-HIGHEST-EX.
080000           EXIT.
080100*
080200*-----------------------------------------------------------------
080300* G000-FIND-TOP-COMPONENT - REPORT-ONLY HELPER, PICKS THE LARGEST
080400* OF THE SEVEN COMPONENTS FOR THE "TOP COMPONENT" COLUMN.
080500*-----------------------------------------------------------------
080600       G000-FIND-TOP-COMPONENT.
080700           MOVE "SPECIALTY   " TO WK-C-TOP-COMPONENT.
080800           MOVE WK-CD-SPECIALTY (WK-C-CAND-IDX) TO WK-C-TOP-SCORE.
080900           IF WK-CD-LOCATION (WK-C-CAND-IDX) > WK-C-TOP-SCORE
081000              MOVE "LOCATION    " TO WK-C-TOP-COMPONENT
081100              MOVE WK-CD-LOCATION (WK-C-CAND-IDX) TO WK-C-TOP-SCORE.
081200           IF WK-CD-PRICE (WK-C-CAND-IDX) > WK-C-TOP-SCORE
081300              MOVE "PRICE       " TO WK-C-TOP-COMPONENT
081400              MOVE WK-CD-PRICE (WK-C-CAND-IDX) TO WK-C-TOP-SCORE.
081500           IF WK-CD-EXPERIENCE (WK-C-CAND-IDX) > WK-C-TOP-SCORE
081600              MOVE "EXPERIENCE  " TO WK-C-TOP-COMPONENT
081700              MOVE WK-CD-EXPERIENCE (WK-C-CAND-IDX) TO WK-C-TOP-SCORE.
081800           IF WK-CD-RATING (WK-C-CAND-IDX) > WK-C-TOP-SCORE
081900              MOVE "RATING      " TO WK-C-TOP-COMPONENT
082000              MOVE WK-CD-RATING (WK-C-CAND-IDX) TO WK-C-TOP-SCORE.
082100           IF WK-CD-ACTIVITY (WK-C-CAND-IDX) > WK-C-TOP-SCORE
082200              MOVE "ACTIVITY    " TO WK-C-TOP-COMPONENT
082300              MOVE WK-CD-ACTIVITY (WK-C-CAND-IDX) TO WK-C-TOP-SCORE.
082400           IF WK-CD-GENDER (WK-C-CAND-IDX) > WK-C-TOP-SCORE
082500              MOVE "GENDER      " TO WK-C-TOP-COMPONENT
082600              MOVE WK-CD-GENDER (WK-C-CAND-IDX) TO WK-C-TOP-SCORE.
082700       G099-FIND-TOP-COMPONENT-EX.
082800           EXIT.
082900*
083000*---------------------------------------------------------------*
083100       D000-TERMINATION.
083200*---------------------------------------------------------------*
083300           MOVE WK-C-ATHLETES-READ    TO RP3T-ATHLETES.
083400           MOVE WK-C-MATCHES-WRITTEN  TO RP3T-MATCHES.
083500           WRITE RPT-PRINT-LINE FROM RPT-SEC3-GRAND-TOTALS.
083600           CLOSE ATHLETE-PREFS
083700                 MATCH-RESULTS
083800                 SETTLEMENT-REPORT.
083900*
084000*=================================================================
084100       D099-TERMINATION-EX.
084200*=================================================================
084300           EXIT.
084400*
084500******************************************************************
084600*************** END OF PROGRAM SOURCE - MFITMAT *****************
084700******************************************************************
