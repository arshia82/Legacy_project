000100*************************
000200       IDENTIFICATION DIVISION.
000300*************************
000400       PROGRAM-ID.     MFITBMI.
000500       AUTHOR.         R D YORKE.
000600       INSTALLATION.   MYFITA MARKETPLACE - SETTLEMENT SYSTEMS.
000700       DATE-WRITTEN.   11 FEB 1994.
000800       DATE-COMPILED.
000900       SECURITY.       MYFITA INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  ATHLETE BODY-MASS-INDEX CALCULATION, CALLED BY
001200*               THE COACH-MATCHING DRIVER ONCE PER ATHLETE
001300*               BEFORE THE SCORING PASS BEGINS.  BOTH HEIGHT
001400*               AND WEIGHT MUST BE PRESENT AND GREATER THAN
001500*               ZERO OR NO BMI VALUE IS RETURNED.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* MFB0018 11/02/1994 RDY    - INITIAL VERSION.
002100* MFB0042A 23/09/1998 RDY   - YEAR 2000 REVIEW - NO DATE FIELDS
002200*                             HELD BY THIS ROUTINE.
002300*----------------------------------------------------------------*
002400       EJECT
002500**********************
002600       ENVIRONMENT DIVISION.
002700**********************
002800       CONFIGURATION SECTION.
002900       SOURCE-COMPUTER.  IBM-AS400.
003000       OBJECT-COMPUTER.  IBM-AS400.
003100       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003200                         UPSI-0 IS UPSI-SWITCH-0
003300                           ON  STATUS IS U0-ON
003400                           OFF STATUS IS U0-OFF.
003500*
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800*
003900***************
004000       DATA DIVISION.
004100***************
004200       FILE SECTION.
004300*************************
004400       WORKING-STORAGE SECTION.
004500*************************
004600       01  FILLER              PIC X(24)  VALUE
004700           "** PROGRAM MFITBMI   **".
004800*
004900       COPY CPCOMWS.
005000*
005100       01  WK-C-WORK-AREA.
005200           05  WK-C-HEIGHT-SQUARED     PIC 9(01)V9999 COMP-3.
005300*
005400       EJECT
005500********************
005600       LINKAGE SECTION.
005700*****************
005800       COPY CPBMILK.
005900*
006000       EJECT
006100********************************************
006200       PROCEDURE DIVISION USING BL-LINKAGE-AREA.
006300********************************************
006400       MAIN-MODULE.
006500           PERFORM F000-MAIN-PROCESSING
006600              THRU F099-MAIN-PROCESSING-EX.
006700           GOBACK.
006800       EJECT
006900*---------------------------------------------------------------*
007000       F000-MAIN-PROCESSING.
007100*---------------------------------------------------------------*
007200           MOVE ZERO TO BL-BMI-VALUE.
007300           MOVE "N"  TO BL-BMI-AVAILABLE.
007400           IF BL-HEIGHT-CM NOT > ZERO OR BL-WEIGHT-KG NOT > ZERO
007500              GO TO F099-MAIN-PROCESSING-EX.
007600           COMPUTE BL-HEIGHT-METRES ROUNDED =
007700                   BL-HEIGHT-CM / 100.
007800           COMPUTE WK-C-HEIGHT-SQUARED ROUNDED =
007900                   BL-HEIGHT-METRES * BL-HEIGHT-METRES.
008000           COMPUTE BL-BMI-VALUE ROUNDED =
008100                   BL-WEIGHT-KG / WK-C-HEIGHT-SQUARED.
008200           SET BL-BMI-IS-AVAILABLE TO TRUE.
008300*
008400*=================================================================
008500       F099-MAIN-PROCESSING-EX.
008600*=================================================================
008700           EXIT.
008800*
008900******************************************************************
009000*************** END OF PROGRAM SOURCE - MFITBMI *****************
009100******************************************************************
