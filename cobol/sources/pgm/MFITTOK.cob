000100*************************
000200       IDENTIFICATION DIVISION.
000300*************************
000400       PROGRAM-ID.     MFITTOK.
000500       AUTHOR.         R D YORKE.
000600       INSTALLATION.   MYFITA MARKETPLACE - SETTLEMENT SYSTEMS.
000700       DATE-WRITTEN.   14 AUG 1992.
000800       DATE-COMPILED.
000900       SECURITY.       MYFITA INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE VALIDATES A TRUST TOKEN BEFORE THE
001200*               PAYOUT POSTING STEP SETTLES IT.  THE CALLER
001300*               SUPPLIES THE TOKEN'S STATUS, EXPIRY, INTEGRITY
001400*               FLAG AND COACH ID ALREADY FETCHED FROM THE
001500*               TRUST-TOKEN-FILE; THIS ROUTINE RUNS THE FIVE
001600*               CHECKS IN ORDER AND STOPS ON THE FIRST FAILURE.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* MFB0012 14/08/1992 RDY    - INITIAL VERSION, CHECKS 1-3.
002200* MFB0026 02/12/1995 RDY    - ADDED INTEGRITY FLAG CHECK (4) AFTER
002300*                             THE SHA-256 TAMPER INCIDENT ON THE
002400*                             COACH-PAYOUT BATCH.
002500* MFB0042 23/09/1998 RDY    - YEAR 2000 REVIEW OF TL-EXPIRES-DATE
002600*                             AND TL-PROCESS-DATE COMPARISONS -
002700*                             BOTH ARE FULL CCYYMMDD, NO CHANGE
002800*                             REQUIRED.
002900* MFB0048 17/07/2000 LKT    - ADDED CHECK 5, COACH MISMATCH, FOR
003000*                             THE MULTI-COACH PAYOUT BATCH.
003100*----------------------------------------------------------------*
003200       EJECT
003300**********************
003400       ENVIRONMENT DIVISION.
003500**********************
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER.  IBM-AS400.
003800       OBJECT-COMPUTER.  IBM-AS400.
003900       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                         UPSI-0 IS UPSI-SWITCH-0
004100                           ON  STATUS IS U0-ON
004200                           OFF STATUS IS U0-OFF.
004300*
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600*
004700***************
004800       DATA DIVISION.
004900***************
005000       FILE SECTION.
005100*************************
005200       WORKING-STORAGE SECTION.
005300*************************
005400       01  FILLER              PIC X(24)  VALUE
005500           "** PROGRAM MFITTOK   **".
005600*
005700       COPY CPCOMWS.
005800*
005900       01  WK-C-WORK-AREA.
006000           05  WK-C-CHECK-NUMBER       PIC 9(01) COMP.
006100*
006200       EJECT
006300********************
006400       LINKAGE SECTION.
006500*****************
006600       COPY CPTOKLK.
006700*
006800       EJECT
006900********************************************
007000       PROCEDURE DIVISION USING TL-LINKAGE-AREA.
007100********************************************
007200       MAIN-MODULE.
007300           PERFORM B000-MAIN-PROCESSING
007400              THRU B099-MAIN-PROCESSING-EX.
007500           GOBACK.
007600       EJECT
007700*---------------------------------------------------------------*
007800       B000-MAIN-PROCESSING.
007900*---------------------------------------------------------------*
008000           MOVE 00     TO TL-RETURN-CODE.
008100           MOVE SPACES TO TL-RETURN-MESSAGE.
008200*
008300* CHECK 1 - TOKEN MUST HAVE BEEN FOUND BY THE CALLER
008400*
008500           IF NOT TL-TOKEN-WAS-FOUND
008600              MOVE 10 TO TL-RETURN-CODE
008700              MOVE "TOKEN NOT FOUND" TO TL-RETURN-MESSAGE
008800              GO TO B099-MAIN-PROCESSING-EX.
008900*
009000* CHECK 2 - TOKEN STATUS MUST BE ACTIVE
009100*
009200           IF TL-TOKEN-STATUS NOT = "A"
009300              MOVE 11 TO TL-RETURN-CODE
009400              STRING "TOKEN STATUS IS " TL-TOKEN-STATUS
009500                 DELIMITED BY SIZE INTO TL-RETURN-MESSAGE
009600              GO TO B099-MAIN-PROCESSING-EX.
009700*
009800* CHECK 3 - TOKEN MUST NOT HAVE EXPIRED
009900*
010000           IF TL-EXPIRES-DATE NOT > TL-PROCESS-DATE
010100              MOVE 12 TO TL-RETURN-CODE
010200              MOVE "TOKEN EXPIRED" TO TL-RETURN-MESSAGE
010300              GO TO B099-MAIN-PROCESSING-EX.
010400*
010500* CHECK 4 - INTEGRITY HASH MUST VERIFY
010600*
010700           IF TL-INTEGRITY-FLAG NOT = "Y"
010800              MOVE 13 TO TL-RETURN-CODE
010900              MOVE "TOKEN INTEGRITY CHECK FAILED" TO TL-RETURN-MESSAGE
011000              GO TO B099-MAIN-PROCESSING-EX.
011100*
011200* CHECK 5 - IF A COACH ID WAS GIVEN IT MUST MATCH THE TOKEN
011300*
011400           IF TL-COACH-ID-WAS-GIVEN
011500                 AND TL-REQUEST-COACH-ID NOT = TL-TOKEN-COACH-ID
011600              MOVE 14 TO TL-RETURN-CODE
011700              MOVE "COACH MISMATCH" TO TL-RETURN-MESSAGE
011800              GO TO B099-MAIN-PROCESSING-EX.
011900*
012000*=================================================================
012100       B099-MAIN-PROCESSING-EX.
012200*=================================================================
012300           EXIT.
012400*
012500******************************************************************
012600*************** END OF PROGRAM SOURCE - MFITTOK *****************
012700******************************************************************
