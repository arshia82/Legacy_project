000100*************************
000200       IDENTIFICATION DIVISION.
000300*************************
000400       PROGRAM-ID.     MFITVFY.
000500       AUTHOR.         P J HARMON.
000600       INSTALLATION.   MYFITA MARKETPLACE - SETTLEMENT SYSTEMS.
000700       DATE-WRITTEN.   19 NOV 2001.
000800       DATE-COMPILED.
000900       SECURITY.       MYFITA INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY SETTLEMENT RUN, PHASE 5B - COACH
001200*               VERIFICATION WORKFLOW REPLAY.  READS THE
001300*               VERIFICATION-EVENT FILE IN THE CHRONOLOGICAL
001400*               ORDER IT WAS CAPTURED AND REPLAYS THE SAME
001500*               DRAFT / SUBMITTED / APPROVED STATE MACHINE THE
001600*               ON-LINE SCREEN ENFORCES, KEEPING ONE STATUS PER
001700*               REQUEST IN A WORKING STORAGE TABLE THAT GROWS
001800*               AS NEW REQUEST NUMBERS ARE MET.  NEITHER THE
001900*               COACH MASTER NOR ANY VERIFICATION MASTER IS
002000*               UPDATED BY THIS RUN - IT IS A REPORTING REPLAY
002100*               ONLY.  PRINTS THE VERIFICATION HALF OF SECTION
002200*               5 OF THE SETTLEMENT REPORT.
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* MFB0055 19/11/2001 PJH    - INITIAL VERSION.
002800* MFB0060 03/01/2002 PJH    - ADDED THE DRAFT AUTO-TRANSITION ON
002900*                             APPROVE SO A REQUEST APPROVED
003000*                             STRAIGHT FROM DRAFT STILL SHOWS A
003100*                             SUBMITTED LINE IN THE REPORT.
003200* MFB0059B 14/02/1999 PJH   - Y2K REVIEW - NO DATE FIELDS ON THE
003300*                             VERIFICATION-EVENT RECORD, NO
003400*                             CHANGE.
003410* MFB0070 15/03/2004 LKT    - WK-C-RESULT-TEXT WAS PIC X(20), SO
003420*                             SEVERAL REJECT TEXTS WERE HAND-
003430*                             TRUNCATED IN THE SOURCE LITERAL
003440*                             ITSELF (E.G. "ONLY SUBMITTED CAN B")
003450*                             TO AVOID AN EVEN WORSE RUN-TIME
003460*                             TRUNCATION - NEITHER MATCHED THE
003470*                             WORDING PRODUCT SIGNED OFF ON.
003480*                             WIDENED TO X(31) TO MATCH THE
003490*                             REPORT'S RP5-RESULT FIELD AND THE
003495*                             FULL TEXT RESTORED.
003500*----------------------------------------------------------------*
003600       EJECT
003700**********************
003800       ENVIRONMENT DIVISION.
003900**********************
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER.  IBM-AS400.
004200       OBJECT-COMPUTER.  IBM-AS400.
004300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                         UPSI-0 IS UPSI-SWITCH-0
004500                           ON  STATUS IS U0-ON
004600                           OFF STATUS IS U0-OFF.
004700*
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT VERIFY-EVENTS    ASSIGN TO VFYEVENTS
005100                                     ORGANIZATION IS SEQUENTIAL
005200                                     ACCESS MODE IS SEQUENTIAL
005300                                     FILE STATUS IS WK-C-FILE-STATUS.
005400           SELECT SETTLEMENT-REPORT ASSIGN TO SETLRPT
005500                                     ORGANIZATION IS LINE SEQUENTIAL
005600                                     ACCESS MODE IS SEQUENTIAL
005700                                     FILE STATUS IS WK-C-RPT-STATUS.
005800*
005900***************
006000       DATA DIVISION.
006100***************
006200       FILE SECTION.
006300       FD  VERIFY-EVENTS
006400           LABEL RECORDS ARE STANDARD
006500           RECORD CONTAINS 60 CHARACTERS.
006600       01  VERIFY-EVENTS-RECORD         PIC X(60).
006700           COPY CPVEVT.
006800*
006900       FD  SETTLEMENT-REPORT
007000           LABEL RECORDS ARE OMITTED
007100           RECORD CONTAINS 132 CHARACTERS.
007200       01  RPT-PRINT-LINE                PIC X(132).
007300*************************
007400       WORKING-STORAGE SECTION.
007500*************************
007600       01  FILLER              PIC X(24)  VALUE
007700           "** PROGRAM MFITVFY   **".
007800*
007900           COPY CPCOMWS.
008000*
008100           COPY CPRPT.
008200*
008300       01  WK-C-WORK-AREA.
008400           05  WK-C-RPT-STATUS         PIC X(02) VALUE SPACES.
008500           05  WK-C-EVENTS-READ        PIC 9(07) COMP VALUE ZERO.
008600           05  WK-C-TRANSITIONS-COUNT  PIC 9(07) COMP VALUE ZERO.
008700           05  WK-C-REJECTED-COUNT     PIC 9(07) COMP VALUE ZERO.
008800           05  WK-C-RQ-IDX-WORK        PIC 9(05) COMP VALUE ZERO.
008900           05  WK-C-REJECT-SW          PIC X(01) VALUE "N".
009000               88  WK-C-REJECTED                 VALUE "Y".
009100           05  WK-C-ACTIVE-FOUND-SW    PIC X(01) VALUE "N".
009200               88  WK-C-ACTIVE-FOUND             VALUE "Y".
009300           05  WK-C-ACTION-WORD        PIC X(12) VALUE SPACES.
009400       01  WK-C-RESULT-TEXT            PIC X(31) VALUE SPACES.
009500       01  WK-C-RESULT-TEXT-PARTS REDEFINES WK-C-RESULT-TEXT.
009600           05  WK-C-RESULT-TEXT-WORD   PIC X(08).
009700           05  WK-C-RESULT-TEXT-REST   PIC X(23).
009800*
009900*-----------------------------------------------------------------
010000* PER-REQUEST STATUS TABLE - ONE ENTRY PER DISTINCT REQUEST ID
010100* SEEN SO FAR THIS RUN, FOUND OR ADDED BY A LINEAR SCAN.  A
010200* REQUEST NOT YET IN THE TABLE IS TREATED AS STATUS-NONE, THE
010300* SAME AS IF THE REQUEST DOES NOT EXIST.
010400*-----------------------------------------------------------------
010500       01  WK-C-REQ-TABLE-COUNT        PIC 9(05) COMP VALUE ZERO.
010600       01  WK-C-REQ-TABLE.
010700           05  WK-C-REQ-ENTRY OCCURS 1 TO 5000 TIMES
010800                       DEPENDING ON WK-C-REQ-TABLE-COUNT
010900                       INDEXED BY WK-C-RQ-IDX.
011000               10  WK-CR-REQUEST-ID         PIC 9(12).
011100               10  WK-CR-OWNER-ID           PIC 9(12).
011200               10  WK-CR-OWNER-PARTS REDEFINES WK-CR-OWNER-ID.
011300                   15  WK-CR-OWNER-BRANCH       PIC 9(04).
011400                   15  WK-CR-OWNER-SERIAL       PIC 9(08).
011500               10  WK-CR-STATUS             PIC X(01) VALUE SPACE.
011600                   88  WK-CR-STATUS-NONE                VALUE SPACE.
011700                   88  WK-CR-STATUS-DRAFT               VALUE "D".
011800                   88  WK-CR-STATUS-SUBMITTED           VALUE "S".
011900                   88  WK-CR-STATUS-APPROVED            VALUE "A".
012000*
012100*===================================================================
012200       LINKAGE SECTION.
012300*===================================================================
012400*    NONE - THIS IS A MAIN, NOT A CALLED SUBROUTINE.
012500*
012600       EJECT
012700***********************
012800       PROCEDURE DIVISION.
012900***********************
013000       MAIN-MODULE.
013100           PERFORM A000-INITIALISATION
013200              THRU A099-INITIALISATION-EX.
013300           PERFORM B000-PROCESS-ONE-EVENT
013400              THRU B099-PROCESS-ONE-EVENT-EX
013500                 UNTIL WK-C-EOF.
013600           PERFORM D000-TERMINATION
013700              THRU D099-TERMINATION-EX.
013800           STOP RUN.
013900       EJECT
014000*---------------------------------------------------------------*
014100       A000-INITIALISATION.
014200*---------------------------------------------------------------*
014300           MOVE "N" TO WK-C-EOF-SW.
014400           MOVE ZERO TO WK-C-REQ-TABLE-COUNT.
014500           OPEN INPUT  VERIFY-EVENTS.
014600           OPEN EXTEND SETTLEMENT-REPORT.
014700           IF WK-C-RPT-STATUS = "35"
014800              OPEN OUTPUT SETTLEMENT-REPORT.
014900           READ VERIFY-EVENTS
015000               AT END
015100                  SET WK-C-EOF TO TRUE.
015200*
015300*=================================================================
015400       A099-INITIALISATION-EX.
015500*=================================================================
015600           EXIT.
015700*
015800*-----------------------------------------------------------------
015900       B000-PROCESS-ONE-EVENT.
016000*-----------------------------------------------------------------
016100           ADD 1 TO WK-C-EVENTS-READ.
016200           MOVE "N" TO WK-C-REJECT-SW.
016300           PERFORM C050-FIND-OR-CREATE-REQUEST
016400              THRU C059-FIND-OR-CREATE-REQUEST-EX.
016500           MOVE VE-OWNER-ID TO WK-CR-OWNER-ID (WK-C-RQ-IDX).
016600*
016700           EVALUATE TRUE
016800              WHEN VE-EVENT-CREATE
016900                 MOVE "CREATE      " TO WK-C-ACTION-WORD
017000                 PERFORM C100-HANDLE-CREATE
017100                    THRU C199-HANDLE-CREATE-EX
017200              WHEN VE-EVENT-SUBMIT
017300                 MOVE "SUBMIT      " TO WK-C-ACTION-WORD
017400                 PERFORM C200-HANDLE-SUBMIT
017500                    THRU C299-HANDLE-SUBMIT-EX
017600              WHEN VE-EVENT-APPROVE
017700                 MOVE "APPROVE     " TO WK-C-ACTION-WORD
017800                 PERFORM C300-HANDLE-APPROVE
017900                    THRU C399-HANDLE-APPROVE-EX
018000              WHEN OTHER
018100                 MOVE "UNKNOWN     " TO WK-C-ACTION-WORD
018200                 MOVE "UNKNOWN EVENT CODE" TO WK-C-RESULT-TEXT
018300                 MOVE "Y" TO WK-C-REJECT-SW
018400           END-EVALUATE.
018500*
018600           IF WK-C-REJECTED
018700              ADD 1 TO WK-C-REJECTED-COUNT
018800           ELSE
018900              ADD 1 TO WK-C-TRANSITIONS-COUNT.
019000*
019100           MOVE "VERIFY      "    TO RP5-KIND.
019200           MOVE WK-C-ACTION-WORD  TO RP5-ACTION.
019300           MOVE VE-REQUEST-ID     TO RP5-IDENTIFIER.
019400           MOVE WK-C-RESULT-TEXT  TO RP5-RESULT.
019500           WRITE RPT-PRINT-LINE FROM RPT-SEC5-DETAIL.
019600*
019700*=================================================================
019800       B099-PROCESS-ONE-EVENT-EX.
019900*=================================================================
020000           READ VERIFY-EVENTS
020100               AT END
020200                  SET WK-C-EOF TO TRUE.
020300*
020400*-----------------------------------------------------------------
020500       C050-FIND-OR-CREATE-REQUEST.
020600*-----------------------------------------------------------------
020700           MOVE "N" TO WK-C-FOUND-SW.
020800           PERFORM C060-SCAN-ONE-REQUEST
020900              THRU C069-SCAN-ONE-REQUEST-EX
021000                 VARYING WK-C-RQ-IDX-WORK FROM 1 BY 1
021100                    UNTIL WK-C-RQ-IDX-WORK > WK-C-REQ-TABLE-COUNT
021200                       OR WK-C-RECORD-FOUND.
021300           IF NOT WK-C-RECORD-FOUND
021400              ADD 1 TO WK-C-REQ-TABLE-COUNT
021500              SET WK-C-RQ-IDX TO WK-C-REQ-TABLE-COUNT
021600              MOVE VE-REQUEST-ID TO WK-CR-REQUEST-ID (WK-C-RQ-IDX)
021700              MOVE SPACE         TO WK-CR-STATUS      (WK-C-RQ-IDX).
021800*
021900*=================================================================
022000       C059-FIND-OR-CREATE-REQUEST-EX.
022100*=================================================================
022200           EXIT.
022300*
022400*-----------------------------------------------------------------
022500       C060-SCAN-ONE-REQUEST.
022600*-----------------------------------------------------------------
022700           SET WK-C-RQ-IDX TO WK-C-RQ-IDX-WORK.
022800           IF WK-CR-REQUEST-ID (WK-C-RQ-IDX) = VE-REQUEST-ID
022900              MOVE "Y" TO WK-C-FOUND-SW.
023000*
023100*=================================================================
023200       C069-SCAN-ONE-REQUEST-EX.
023300*=================================================================
023400           EXIT.
023500*
023600*-----------------------------------------------------------------
023700* CREATE - ONLY A COACH MAY CREATE, AND ONLY IF THE OWNER HAS NO
023800* OTHER ACTIVE (DRAFT OR SUBMITTED) REQUEST OUTSTANDING.
023900*-----------------------------------------------------------------
024000       C100-HANDLE-CREATE.
024100*-----------------------------------------------------------------
024200           IF NOT VE-ROLE-COACH
024300              MOVE "Y" TO WK-C-REJECT-SW
024400              MOVE "ONLY COACHES CAN CREATE" TO WK-C-RESULT-TEXT
024500              GO TO C199-HANDLE-CREATE-EX.
024600*
024700           PERFORM C150-SCAN-ACTIVE-FOR-OWNER
024800              THRU C159-SCAN-ACTIVE-FOR-OWNER-EX.
024900           IF WK-C-ACTIVE-FOUND
025000              MOVE "Y" TO WK-C-REJECT-SW
025100              MOVE "ACTIVE REQUEST EXISTS" TO WK-C-RESULT-TEXT
025200              GO TO C199-HANDLE-CREATE-EX.
025300*
025400           MOVE "D" TO WK-CR-STATUS (WK-C-RQ-IDX).
025500           MOVE "CREATED DRAFT" TO WK-C-RESULT-TEXT.
025600*
025700*=================================================================
025800       C199-HANDLE-CREATE-EX.
025900*=================================================================
026000           EXIT.
026100*
026200*-----------------------------------------------------------------
026300       C150-SCAN-ACTIVE-FOR-OWNER.
026400*-----------------------------------------------------------------
026500           MOVE "N" TO WK-C-ACTIVE-FOUND-SW.
026600           PERFORM C160-TEST-ONE-OWNER-ENTRY
026700              THRU C169-TEST-ONE-OWNER-ENTRY-EX
026800                 VARYING WK-C-RQ-IDX-WORK FROM 1 BY 1
026900                    UNTIL WK-C-RQ-IDX-WORK > WK-C-REQ-TABLE-COUNT
027000                       OR WK-C-ACTIVE-FOUND.
027100*
027200*=================================================================
027300       C159-SCAN-ACTIVE-FOR-OWNER-EX.
027400*=================================================================
027500           EXIT.
027600*
027700*-----------------------------------------------------------------
027800       C160-TEST-ONE-OWNER-ENTRY.
027900*-----------------------------------------------------------------
028000           SET WK-C-RQ-IDX TO WK-C-RQ-IDX-WORK.
028100           IF WK-CR-REQUEST-ID (WK-C-RQ-IDX) NOT = VE-REQUEST-ID
028200              AND WK-CR-OWNER-ID (WK-C-RQ-IDX) = VE-OWNER-ID
028300              IF WK-CR-STATUS-DRAFT (WK-C-RQ-IDX)
028400                 OR WK-CR-STATUS-SUBMITTED (WK-C-RQ-IDX)
028500                 MOVE "Y" TO WK-C-ACTIVE-FOUND-SW.
028600*
028700*=================================================================
028800       C169-TEST-ONE-OWNER-ENTRY-EX.
028900*=================================================================
029000           EXIT.
029100*
029200*-----------------------------------------------------------------
029300* SUBMIT - ONLY THE OWNER MAY SUBMIT, AND ONLY FROM DRAFT.
029400*-----------------------------------------------------------------
029500       C200-HANDLE-SUBMIT.
029600*-----------------------------------------------------------------
029700           IF VE-ACTOR-ID NOT = VE-OWNER-ID
029800              MOVE "Y" TO WK-C-REJECT-SW
029900              MOVE "NOT OWNER" TO WK-C-RESULT-TEXT
030000              GO TO C299-HANDLE-SUBMIT-EX.
030100*
030200           IF NOT WK-CR-STATUS-DRAFT (WK-C-RQ-IDX)
030300              MOVE "Y" TO WK-C-REJECT-SW
030400              MOVE "ONLY DRAFT CAN BE SUBMITTED" TO WK-C-RESULT-TEXT
030500              GO TO C299-HANDLE-SUBMIT-EX.
030600*
030700           MOVE "S" TO WK-CR-STATUS (WK-C-RQ-IDX).
030800           MOVE "DRAFT -> SUBMITTED" TO WK-C-RESULT-TEXT.
030900*
031000*=================================================================
031100       C299-HANDLE-SUBMIT-EX.
031200*=================================================================
031300           EXIT.
031400*
031500*-----------------------------------------------------------------
031600* APPROVE - ONLY STAFF ADMINS MAY APPROVE.  A DRAFT REQUEST IS
031700* AUTO-SUBMITTED FIRST (LOGGED AS ITS OWN TRANSITION) THEN
031800* APPROVED; AN ALREADY-APPROVED REQUEST IS LEFT ALONE.
031900*-----------------------------------------------------------------
032000       C300-HANDLE-APPROVE.
032100*-----------------------------------------------------------------
032200           IF NOT (VE-ACTOR-IS-STAFF AND VE-ROLE-ADMIN)
032300              MOVE "Y" TO WK-C-REJECT-SW
032400              MOVE "ONLY ADMINS CAN APPROVE" TO WK-C-RESULT-TEXT
032500              GO TO C399-HANDLE-APPROVE-EX.
032600*
032700           EVALUATE TRUE
032800              WHEN WK-CR-STATUS-APPROVED (WK-C-RQ-IDX)
032900                 MOVE "ALREADY APPROVED" TO WK-C-RESULT-TEXT
033000              WHEN WK-CR-STATUS-DRAFT (WK-C-RQ-IDX)
033100                 PERFORM C310-AUTO-SUBMIT-THEN-APPROVE
033200                    THRU C319-AUTO-SUBMIT-THEN-APPROVE-EX
033300              WHEN WK-CR-STATUS-SUBMITTED (WK-C-RQ-IDX)
033400                 MOVE "A" TO WK-CR-STATUS (WK-C-RQ-IDX)
033500                 MOVE "SUBMITTED -> APPROVE" TO WK-C-RESULT-TEXT
033600              WHEN OTHER
033700                 MOVE "Y" TO WK-C-REJECT-SW
033800                 MOVE "ONLY SUBMITTED CAN BE APPROVED" TO WK-C-RESULT-TEXT
033900           END-EVALUATE.
034000*
034100*=================================================================
034200       C399-HANDLE-APPROVE-EX.
034300*=================================================================
034400           EXIT.
034500*
034600*-----------------------------------------------------------------
034700* A REQUEST APPROVED STRAIGHT FROM DRAFT STILL NEEDS THE
034800* SUBMITTED TRANSITION COUNTED AND WRITTEN, SO THE AUTO-SUBMIT
034900* GETS ITS OWN DETAIL LINE BEFORE THE APPROVE LINE IS BUILT.
035000*-----------------------------------------------------------------
035100       C310-AUTO-SUBMIT-THEN-APPROVE.
035200*-----------------------------------------------------------------
035300           MOVE "S" TO WK-CR-STATUS (WK-C-RQ-IDX).
035400           MOVE "VERIFY      "    TO RP5-KIND.
035500           MOVE "SUBMIT      "    TO RP5-ACTION.
035600           MOVE VE-REQUEST-ID     TO RP5-IDENTIFIER.
035700           MOVE "DRAFT -> SUBMITTED" TO RP5-RESULT.
035800           WRITE RPT-PRINT-LINE FROM RPT-SEC5-DETAIL.
035900           ADD 1 TO WK-C-TRANSITIONS-COUNT.
036000*
036100           MOVE "A" TO WK-CR-STATUS (WK-C-RQ-IDX).
036200           MOVE "SUBMITTED -> APPROVE" TO WK-C-RESULT-TEXT.
036300*
036400*=================================================================
036500       C319-AUTO-SUBMIT-THEN-APPROVE-EX.
036600*=================================================================
036700           EXIT.
036800*
036900*---------------------------------------------------------------*
037000       D000-TERMINATION.
037100*---------------------------------------------------------------*
037200           MOVE ZERO                    TO RP5T-ALLOWED.
037300           MOVE ZERO                    TO RP5T-DENIED.
037400           MOVE WK-C-TRANSITIONS-COUNT  TO RP5T-TRANSITIONS.
037500           MOVE WK-C-REJECTED-COUNT     TO RP5T-REJECTED.
037600           WRITE RPT-PRINT-LINE FROM RPT-SEC5-TOTALS.
037700           CLOSE VERIFY-EVENTS
037800                 SETTLEMENT-REPORT.
037900*
038000*=================================================================
038100       D099-TERMINATION-EX.
038200*=================================================================
038300           EXIT.
038400*
