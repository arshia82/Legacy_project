000100*************************
000200       IDENTIFICATION DIVISION.
000300*************************
000400       PROGRAM-ID.     MFITPST.
000500       AUTHOR.         P J HALLORAN.
000600       INSTALLATION.   MYFITA MARKETPLACE - SETTLEMENT SYSTEMS.
000700       DATE-WRITTEN.   02 JUL 1991.
000800       DATE-COMPILED.
000900       SECURITY.       MYFITA INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  PRESET QUOTA GUARD.  A COACH'S PACKAGE CAPS THE
001200*               NUMBER OF PRESETS THEY MAY OFFER; THIS ROUTINE
001300*               COMPARES THE COACH'S CURRENT COUNT AGAINST THE
001400*               PACKAGE MAXIMUM AND RETURNS ALLOW OR DENY.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* MFB0008 02/07/1991 PJH    - INITIAL VERSION.
002000* MFB0044A 16/09/1999 RDY   - YEAR 2000 REVIEW - NO DATE FIELDS
002100*                             HELD BY THIS ROUTINE.
002200* MFB0059 11/09/2001 LKT    - RETURN MESSAGE WORDING ALIGNED TO
002300*                             THE UPGRADE-PROMPT TEXT AGREED
002400*                             WITH PRODUCT.
002410* MFB0063 04/03/2002 PJH    - COMPARE NOW USES LOCAL BINARY WORK
002420*                             FIELDS INSTEAD OF THE LINKAGE
002430*                             COUNTS DIRECTLY, AFTER A CALLER
002440*                             WAS FOUND PASSING ZONED DATA IN
002450*                             AN UNRELATED ABEND.
002500*----------------------------------------------------------------*
002600       EJECT
002700**********************
002800       ENVIRONMENT DIVISION.
002900**********************
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER.  IBM-AS400.
003200       OBJECT-COMPUTER.  IBM-AS400.
003300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003400                         UPSI-0 IS UPSI-SWITCH-0
003500                           ON  STATUS IS U0-ON
003600                           OFF STATUS IS U0-OFF.
003700*
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000*
004100***************
004200       DATA DIVISION.
004300***************
004400       FILE SECTION.
004500*************************
004600       WORKING-STORAGE SECTION.
004700*************************
004800       01  FILLER              PIC X(24)  VALUE
004900           "** PROGRAM MFITPST   **".
005000*
005100       COPY CPCOMWS.
005210       01  WK-C-WORK-AREA.
005220* WK-C-COUNT-WORK AND WK-C-MAX-WORK HOLD LOCAL COPIES OF THE
005230* LINKAGE COUNTS SO THE COMPARE BELOW IS ALWAYS BINARY; THE -X
005240* REDEFINITIONS LET THE ABEND DUMP SHOW THE RAW BYTES WHEN A
005250* CALLER'S COUNT LOOKS WRONG.
005260           05  WK-C-COUNT-WORK          PIC 9(05) COMP VALUE ZERO.
005270           05  WK-C-COUNT-WORK-X REDEFINES WK-C-COUNT-WORK
005280                                          PIC X(02).
005290           05  WK-C-MAX-WORK            PIC 9(05) COMP VALUE ZERO.
005295           05  WK-C-MAX-WORK-X REDEFINES WK-C-MAX-WORK
005296                                        PIC X(02).
005299*
005300       EJECT
005400********************
005500       LINKAGE SECTION.
005600*****************
005700       COPY CPPSTLK.
005800*
005900       EJECT
006000********************************************
006100       PROCEDURE DIVISION USING PL-LINKAGE-AREA.
006200********************************************
006300       MAIN-MODULE.
006400           PERFORM D000-MAIN-PROCESSING
006500              THRU D099-MAIN-PROCESSING-EX.
006600           GOBACK.
006700       EJECT
006800*---------------------------------------------------------------*
006900       D000-MAIN-PROCESSING.
007000*---------------------------------------------------------------*
007100           MOVE SPACES TO PL-RETURN-MESSAGE.
007200           MOVE PL-CURRENT-COUNT TO WK-C-COUNT-WORK.
007210           MOVE PL-PACKAGE-MAX   TO WK-C-MAX-WORK.
007220           IF WK-C-COUNT-WORK >= WK-C-MAX-WORK
007300              SET PL-IS-NOT-ALLOWED TO TRUE
007400              MOVE "UPGRADE REQUIRED" TO PL-RETURN-MESSAGE
007500           ELSE
007600              SET PL-IS-ALLOWED TO TRUE.
007700*
007800*=================================================================
007900       D099-MAIN-PROCESSING-EX.
008000*=================================================================
008100           EXIT.
008200*
008300******************************************************************
008400*************** END OF PROGRAM SOURCE - MFITPST *****************
008500******************************************************************
