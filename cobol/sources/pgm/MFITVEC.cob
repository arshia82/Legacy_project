000100*************************
000200       IDENTIFICATION DIVISION.
000300*************************
000400       PROGRAM-ID.     MFITVEC.
000500       AUTHOR.         R D YORKE.
000600       INSTALLATION.   MYFITA MARKETPLACE - SETTLEMENT SYSTEMS.
000700       DATE-WRITTEN.   09 MAY 1994.
000800       DATE-COMPILED.
000900       SECURITY.       MYFITA INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  FALLBACK VECTOR-DISTANCE MATCH ROUTINE.  THE
001200*               MATCHING DRIVER CALLS THIS WHEN ITS WEIGHTED
001300*               SCORE LIST FOR AN ATHLETE COMES BACK EMPTY.
001400*               DISTANCE IS THE SUM OF ABSOLUTE DIFFERENCES
001500*               OVER THE PAIRED ATTRIBUTE VECTOR; THE CALLER
001600*               RANKS COACHES ASCENDING ON THE RETURNED VALUE.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* MFB0021 09/05/1994 RDY    - INITIAL VERSION.
002200* MFB0043 14/10/1998 RDY    - YEAR 2000 REVIEW - NO DATE FIELDS
002300*                             HELD BY THIS ROUTINE.
002400* MFB0062 28/03/2001 LKT    - RAISED VECTOR SIZE FROM 6 TO 10
002500*                             ELEMENTS FOR THE EXPANDED PROFILE
002600*                             ATTRIBUTE SET.
002700*----------------------------------------------------------------*
002800       EJECT
002900**********************
003000       ENVIRONMENT DIVISION.
003100**********************
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER.  IBM-AS400.
003400       OBJECT-COMPUTER.  IBM-AS400.
003500       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003600                         UPSI-0 IS UPSI-SWITCH-0
003700                           ON  STATUS IS U0-ON
003800                           OFF STATUS IS U0-OFF.
003900*
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200*
004300***************
004400       DATA DIVISION.
004500***************
004600       FILE SECTION.
004700*************************
004800       WORKING-STORAGE SECTION.
004900*************************
005000       01  FILLER              PIC X(24)  VALUE
005100           "** PROGRAM MFITVEC   **".
005200*
005300       COPY CPCOMWS.
005400*
005500       01  WK-C-WORK-AREA.
005600           05  WK-C-ELEMENT-DIFF       PIC S9(06) COMP.
005700           05  WK-C-ELEMENT-ABS        PIC 9(06) COMP.
005800           05  WK-C-SUBSCRIPT          PIC 9(02) COMP.
005900*
006000       EJECT
006100********************
006200       LINKAGE SECTION.
006300*****************
006400       COPY CPVECLK.
006500*
006600       EJECT
006700********************************************
006800       PROCEDURE DIVISION USING VL-LINKAGE-AREA.
006900********************************************
007000       MAIN-MODULE.
007100           PERFORM C000-MAIN-PROCESSING
007200              THRU C099-MAIN-PROCESSING-EX.
007300           GOBACK.
007400       EJECT
007500*---------------------------------------------------------------*
007600       C000-MAIN-PROCESSING.
007700*---------------------------------------------------------------*
007800           MOVE ZERO TO VL-DISTANCE.
007900           PERFORM C100-ACCUMULATE-ELEMENT
008000              THRU C199-ACCUMULATE-ELEMENT-EX
008100              VARYING WK-C-SUBSCRIPT FROM 1 BY 1
008200                 UNTIL WK-C-SUBSCRIPT > VL-VECTOR-SIZE.
008300           GO TO C099-MAIN-PROCESSING-EX.
008400*
008500*=================================================================
008600       C099-MAIN-PROCESSING-EX.
008700*=================================================================
008800           EXIT.
008900*
009000*-----------------------------------------------------------------
009100       C100-ACCUMULATE-ELEMENT.
009200*-----------------------------------------------------------------
009300           COMPUTE WK-C-ELEMENT-DIFF =
009400                   VL-A-ELEMENT (WK-C-SUBSCRIPT)
009500                 - VL-C-ELEMENT (WK-C-SUBSCRIPT).
009600           IF WK-C-ELEMENT-DIFF < ZERO
009700              COMPUTE WK-C-ELEMENT-ABS = ZERO - WK-C-ELEMENT-DIFF
009800           ELSE
009900              MOVE WK-C-ELEMENT-DIFF TO WK-C-ELEMENT-ABS.
010000           ADD WK-C-ELEMENT-ABS TO VL-DISTANCE.
010100*
010200*=================================================================
010300       C199-ACCUMULATE-ELEMENT-EX.
010400*=================================================================
010500           EXIT.
010600*
010700******************************************************************
010800*************** END OF PROGRAM SOURCE - MFITVEC *****************
010900******************************************************************
