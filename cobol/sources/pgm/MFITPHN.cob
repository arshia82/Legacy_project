000100*************************
000200       IDENTIFICATION DIVISION.
000300*************************
000400       PROGRAM-ID.     MFITPHN.
000500       AUTHOR.         R D YORKE.
000600       INSTALLATION.   MYFITA MARKETPLACE - SETTLEMENT SYSTEMS.
000700       DATE-WRITTEN.   30 AUG 1994.
000800       DATE-COMPILED.
000900       SECURITY.       MYFITA INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  MOBILE NUMBER NORMALISATION.  STRIPS EVERYTHING
001200*               BUT DIGITS FROM THE RAW PHONE STRING, REPLACES A
001300*               LEADING COUNTRY CODE "98" WITH A LOCAL "0", AND
001400*               CHECKS THE RESULT AGAINST THE HOUSE FORMAT - "09"
001500*               FOLLOWED BY EXACTLY NINE MORE DIGITS.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* MFB0024 30/08/1994 RDY    - INITIAL VERSION.
002100* MFB0046 11/04/2000 LKT    - ADDED THE "98" COUNTRY-CODE
002200*                             REWRITE RULE AFTER THE ATHLETE
002300*                             SIGN-UP FORM STARTED ACCEPTING
002400*                             INTERNATIONAL-FORMAT NUMBERS.
002500*----------------------------------------------------------------*
002600       EJECT
002700**********************
002800       ENVIRONMENT DIVISION.
002900**********************
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER.  IBM-AS400.
003200       OBJECT-COMPUTER.  IBM-AS400.
003300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003400                         UPSI-0 IS UPSI-SWITCH-0
003500                           ON  STATUS IS U0-ON
003600                           OFF STATUS IS U0-OFF.
003700*
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000*
004100***************
004200       DATA DIVISION.
004300***************
004400       FILE SECTION.
004500*************************
004600       WORKING-STORAGE SECTION.
004700*************************
004800       01  FILLER              PIC X(24)  VALUE
004900           "** PROGRAM MFITPHN   **".
005000*
005100       COPY CPCOMWS.
005200*
005300       01  WK-C-WORK-AREA.
005400           05  WK-C-SCAN-SUB           PIC 9(02) COMP.
005500           05  WK-C-OUT-SUB            PIC 9(02) COMP.
005600           05  WK-C-ONE-CHAR           PIC X(01).
005700*
005800       EJECT
005900********************
006000       LINKAGE SECTION.
006100*****************
006200       COPY CPPHNLK.
006300*
006400       EJECT
006500********************************************
006600       PROCEDURE DIVISION USING PH-LINKAGE-AREA.
006700********************************************
006800       MAIN-MODULE.
006900           PERFORM E000-MAIN-PROCESSING
007000              THRU E099-MAIN-PROCESSING-EX.
007100           GOBACK.
007200       EJECT
007300*---------------------------------------------------------------*
007400       E000-MAIN-PROCESSING.
007500*---------------------------------------------------------------*
007600           MOVE SPACES TO PH-DIGITS-ONLY PH-NORMALISED-PHONE.
007700           MOVE ZERO   TO PH-DIGIT-COUNT WK-C-OUT-SUB.
007800           SET PH-PHONE-IS-VALID TO FALSE.
007900           MOVE "N" TO PH-VALID-FLAG.
008000*
008100* STRIP EVERYTHING BUT DIGITS INTO PH-DIGITS-ONLY
008200*
008300           PERFORM E100-SCAN-ONE-CHARACTER
008400              THRU E199-SCAN-ONE-CHARACTER-EX
008500              VARYING WK-C-SCAN-SUB FROM 1 BY 1
008600                 UNTIL WK-C-SCAN-SUB > 20.
008700           MOVE WK-C-OUT-SUB TO PH-DIGIT-COUNT.
008800*
008900* REWRITE A LEADING "98" COUNTRY CODE AS A LOCAL "0"
009000*
009100           IF PH-DIGITS-ONLY (1:2) = "98"
009200              MOVE "0" TO PH-NORMALISED-PHONE (1:1)
009300              MOVE PH-DIGITS-ONLY (3:18) TO PH-NORMALISED-PHONE (2:10)
009400              SUBTRACT 1 FROM PH-DIGIT-COUNT
009500           ELSE
009600              MOVE PH-DIGITS-ONLY TO PH-NORMALISED-PHONE.
009700*
009800* THE RESULT MUST BE EXACTLY 11 DIGITS BEGINNING "09"
009900*
010000           IF PH-DIGIT-COUNT = 11
010100                 AND PH-NORMALISED-PHONE (1:2) = "09"
010200              SET PH-PHONE-IS-VALID TO TRUE
010300              MOVE "Y" TO PH-VALID-FLAG
010400              MOVE SPACES TO PH-RETURN-MESSAGE
010500           ELSE
010600              MOVE "N" TO PH-VALID-FLAG
010700              MOVE "PHONE NUMBER FORMAT IS INVALID" TO
010800                      PH-RETURN-MESSAGE.
010900*
011000*=================================================================
011100       E099-MAIN-PROCESSING-EX.
011200*=================================================================
011300           EXIT.
011400*
011500*-----------------------------------------------------------------
011600       E100-SCAN-ONE-CHARACTER.
011700*-----------------------------------------------------------------
011800           MOVE PH-RAW-PHONE (WK-C-SCAN-SUB:1) TO WK-C-ONE-CHAR.
011900           IF WK-C-ONE-CHAR IS NUMERIC
012000              ADD 1 TO WK-C-OUT-SUB
012100              MOVE WK-C-ONE-CHAR
012200                 TO PH-DIGITS-ONLY (WK-C-OUT-SUB:1).
012300*
012400*=================================================================
012500       E199-SCAN-ONE-CHARACTER-EX.
012600*=================================================================
012700           EXIT.
012800*
012900******************************************************************
013000*************** END OF PROGRAM SOURCE - MFITPHN *****************
013100******************************************************************
