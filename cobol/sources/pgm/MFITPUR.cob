000100*************************
000200       IDENTIFICATION DIVISION.
000300*************************
000400       PROGRAM-ID.     MFITPUR.
000500       AUTHOR.         R D YORKE.
000600       INSTALLATION.   MYFITA MARKETPLACE - SETTLEMENT SYSTEMS.
000700       DATE-WRITTEN.   14 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       MYFITA INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY SETTLEMENT RUN, PHASE 1 - PURCHASE
001200*               CREATION.  READS THE DAY'S PURCHASE REQUESTS,
001300*               VALIDATES EACH AGAINST THE PROGRAM MASTER AND
001400*               THIS RUN'S OWN PURCHASE TABLE, CALLS THE
001500*               COMMISSION ENGINE, AND WRITES A NEW TRUST
001600*               TOKEN AND PURCHASE RECORD FOR EACH ACCEPTED
001700*               REQUEST.  PRINTS SECTION 1 OF THE SETTLEMENT
001800*               REPORT.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* MFB0002 14/03/1991 RDY    - INITIAL VERSION.
002400* MFB0006 04/04/1991 PJH    - ADDED PU-COMMISSION-RATE TO THE
002500*                             PURCHASE RECORD BUILD, CARRIED
002600*                             FORWARD FROM THE TOKEN.
002700* MFB0016 19/11/1992 RDY    - ADDED THE IN-RUN PURCHASE TABLE SO
002800*                             A SECOND REQUEST FOR THE SAME
002900*                             ATHLETE/PROGRAM PAIR IN ONE DAY'S
003000*                             FILE IS CAUGHT WITHOUT A MASTER.
003100* MFB0039 27/03/1997 LKT    - SECTION 1 OF THE SETTLEMENT REPORT
003200*                             MOVED INTO THIS PROGRAM FROM THE
003300*                             OLD STANDALONE PRINT STEP.
003400* MFB0054 14/02/1999 RDY    - Y2K REVIEW OF PR-REQUEST-DATE AND
003500*                             TT-EXPIRES-DATE ARITHMETIC - BOTH
003600*                             FULL CCYYMMDD, EXPIRY ADDS ONE DAY
003700*                             VIA THE CALENDAR TABLE, NO CHANGE.
003800* MFB0066 20/02/2004 PJH    - RAISED THE PROGRAM-MASTER TABLE
003900*                             CAPACITY FROM 800 TO 2000 ENTRIES
004000*                             FOR THE SPRING CATALOGUE GROWTH.
004100* MFB0068 11/03/2004 RDY    - C250-SCAN-ONE-PURCHASE WAS FLAGGING
004200*                             A STATUS N PRIOR PURCHASE AS
004300*                             "ALREADY PURCHASED" AND REJECTING
004400*                             IT, SAME AS A TRUE STATUS P OR D
004500*                             DUPLICATE.  AN ATHLETE RE-SENDING A
004600*                             REQUEST FOR A PROGRAM THEY ALREADY
004700*                             HAVE PENDING WAS BEING COUNTED AS A
004800*                             FAILURE INSTEAD OF GETTING THEIR
004900*                             EXISTING PURCHASE BACK.  THE IN-RUN
005000*                             TABLE NOW CARRIES THE THREE SETTLED
005100*                             AMOUNTS ALONGSIDE STATUS, AND B000
005200*                             BRANCHES ON STATUS N TO RETURN THE
005300*                             EXISTING PURCHASE AS A SUCCESS.
005400* MFB0069 15/03/2004 LKT    - WK-C-REJECT-REASON WAS PIC X(20) -
005500*                            "PROGRAM NOT AVAILABLE" WAS FINE BUT
005600*                            WOULD NOT HAVE SURVIVED A LONGER
005700*                            REASON TEXT.  WIDENED TO X(31) TO
005800*                            MATCH THE REPORT'S RP1-REASON FIELD.
005900*----------------------------------------------------------------*
006000       EJECT
006100**********************
006200       ENVIRONMENT DIVISION.
006300**********************
006400       CONFIGURATION SECTION.
006500       SOURCE-COMPUTER.  IBM-AS400.
006600       OBJECT-COMPUTER.  IBM-AS400.
006700       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006800                         UPSI-0 IS UPSI-SWITCH-0
006900                           ON  STATUS IS U0-ON
007000                           OFF STATUS IS U0-OFF
007100                         UPSI-1 IS UPSI-SWITCH-1
007200                           ON  STATUS IS U1-ON
007300                           OFF STATUS IS U1-OFF.
007400*
007500       INPUT-OUTPUT SECTION.
007600       FILE-CONTROL.
007700           SELECT PURCHASE-REQUESTS ASSIGN TO PURREQ
007800                                     ORGANIZATION IS SEQUENTIAL
007900                                     ACCESS MODE IS SEQUENTIAL
008000                                     FILE STATUS IS WK-C-FILE-STATUS.
008100           SELECT PROGRAM-MASTER    ASSIGN TO PGMMAST
008200                                     ORGANIZATION IS SEQUENTIAL
008300                                     ACCESS MODE IS SEQUENTIAL
008400                                     FILE STATUS IS WK-C-PGM-STATUS.
008500           SELECT TRUST-TOKEN-FILE  ASSIGN TO TOKNFIL
008600                                     ORGANIZATION IS SEQUENTIAL
008700                                     ACCESS MODE IS SEQUENTIAL
008800                                     FILE STATUS IS WK-C-TOKEN-STATUS.
008900           SELECT PURCHASE-FILE     ASSIGN TO PURCFIL
009000                                     ORGANIZATION IS SEQUENTIAL
009100                                     ACCESS MODE IS SEQUENTIAL
009200                                     FILE STATUS IS WK-C-PURCH-STATUS.
009300           SELECT SETTLEMENT-REPORT ASSIGN TO SETLRPT
009400                                     ORGANIZATION IS LINE SEQUENTIAL
009500                                     ACCESS MODE IS SEQUENTIAL
009600                                     FILE STATUS IS WK-C-RPT-STATUS.
009700*
009800***************
009900       DATA DIVISION.
010000***************
010100       FILE SECTION.
010200       FD  PURCHASE-REQUESTS
010300           LABEL RECORDS ARE STANDARD
010400           RECORD CONTAINS 40 CHARACTERS.
010500       01  PURCHASE-REQUESTS-RECORD      PIC X(40).
010600           COPY CPPREQ.
010700*
010800       FD  PROGRAM-MASTER
010900           LABEL RECORDS ARE STANDARD
011000           RECORD CONTAINS 82 CHARACTERS.
011100       01  PROGRAM-MASTER-FILE-RECORD    PIC X(82).
011200           COPY CPPROG.
011300*
011400       FD  TRUST-TOKEN-FILE
011500           LABEL RECORDS ARE STANDARD
011600           RECORD CONTAINS 100 CHARACTERS.
011700       01  TRUST-TOKEN-FILE-RECORD       PIC X(100).
011800           COPY CPTOKEN.
011900*
012000       FD  PURCHASE-FILE
012100           LABEL RECORDS ARE STANDARD
012200           RECORD CONTAINS 100 CHARACTERS.
012300       01  PURCHASE-FILE-RECORD          PIC X(100).
012400           COPY CPPURCH.
012500*
012600       FD  SETTLEMENT-REPORT
012700           LABEL RECORDS ARE OMITTED
012800           RECORD CONTAINS 132 CHARACTERS.
012900       01  RPT-PRINT-LINE                PIC X(132).
013000*************************
013100       WORKING-STORAGE SECTION.
013200*************************
013300       01  FILLER              PIC X(24)  VALUE
013400           "** PROGRAM MFITPUR   **".
013500*
013600       COPY CPCOMWS.
013700*
013800       COPY CPCOMLK.
013900*
014000       COPY CPAUDLK.
014100*
014200       01  WK-C-WORK-AREA.
014300           05  WK-C-PGM-STATUS         PIC X(02) VALUE SPACES.
014400               88  WK-C-PGM-EOF                  VALUE "10".
014500           05  WK-C-TOKEN-STATUS       PIC X(02) VALUE SPACES.
014600           05  WK-C-PURCH-STATUS       PIC X(02) VALUE SPACES.
014700           05  WK-C-RPT-STATUS         PIC X(02) VALUE SPACES.
014800           05  WK-C-NEXT-TOKEN-ID      PIC 9(12) COMP-3 VALUE ZERO.
014900           05  WK-C-NEXT-PURCHASE-ID   PIC 9(12) COMP-3 VALUE ZERO.
015000           05  WK-C-REQUESTS-READ      PIC 9(07) COMP VALUE ZERO.
015100           05  WK-C-PURCHASES-CREATED  PIC 9(07) COMP VALUE ZERO.
015200           05  WK-C-REJECTS            PIC 9(07) COMP VALUE ZERO.
015300           05  WK-C-TOTAL-GROSS        PIC 9(11) COMP-3 VALUE ZERO.
015400           05  WK-C-TOTAL-COMMISSION   PIC 9(11) COMP-3 VALUE ZERO.
015500           05  WK-C-TOTAL-NET          PIC 9(11) COMP-3 VALUE ZERO.
015600           05  WK-C-PAGE-NUMBER        PIC 9(04) COMP VALUE 1.
015700           05  WK-C-PROGRAM-FOUND-SW   PIC X(01) VALUE "N".
015800               88  WK-C-PROGRAM-FOUND            VALUE "Y".
015900           05  WK-C-DUP-FOUND-SW       PIC X(01) VALUE "N".
016000               88  WK-C-DUP-FOUND                 VALUE "Y".
016100           05  WK-C-DUP-STATUS         PIC X(01) VALUE SPACES.
016200               88  WK-C-DUP-STATUS-PENDING        VALUE "N".
016300           05  WK-C-DUP-GROSS-AMOUNT      PIC 9(09) VALUE ZERO.
016400           05  WK-C-DUP-COMMISSION-AMOUNT PIC 9(09) VALUE ZERO.
016500           05  WK-C-DUP-NET-AMOUNT        PIC 9(09) VALUE ZERO.
016600           05  WK-C-REJECT-REASON      PIC X(31) VALUE SPACES.
016700           05  WK-C-STATUS-LETTER      PIC X(01) VALUE SPACES.
016800           05  WK-C-TAB-IDX            PIC 9(05) COMP VALUE ZERO.
016900           05  WK-C-EXPIRES-DATE       PIC 9(08) VALUE ZERO.
017000*
017100* PROGRAM-MASTER IN-MEMORY TABLE - LOADED ONCE AT A000, SEARCHED
017200* LINEARLY BY C100 FOR EVERY PURCHASE REQUEST.
017300           05  WK-C-PROGRAM-TABLE-COUNT PIC 9(05) COMP VALUE ZERO.
017400           05  WK-C-PROGRAM-TABLE.
017500               10  WK-C-PROGRAM-ENTRY  OCCURS 1 TO 2000 TIMES
017600                       DEPENDING ON WK-C-PROGRAM-TABLE-COUNT
017700                       INDEXED BY WK-C-PGM-IDX.
017800                   15  WK-PG-PROGRAM-ID     PIC 9(12).
017900                   15  WK-PG-COACH-ID       PIC 9(12).
018000                   15  WK-PG-STATUS         PIC X(01).
018100                   15  WK-PG-PRICE          PIC 9(09).
018200*
018300* IN-RUN PURCHASE TABLE - ONE ENTRY PER PURCHASE WRITTEN THIS
018400* RUN, SEARCHED BY C200 FOR THE (ATHLETE, PROGRAM) DUPLICATE
018500* CHECK.  MFB0068 WIDENED THE ENTRY TO CARRY THE THREE SETTLED
018600* AMOUNTS AS WELL AS THE STATUS, SO A STATUS-N MATCH CAN RETURN
018700* THE EXISTING PENDING PURCHASE'S OWN FIGURES RATHER THAN ZEROS.
018800           05  WK-C-PURCHASE-TABLE-COUNT PIC 9(05) COMP VALUE ZERO.
018900           05  WK-C-PURCHASE-TABLE.
019000               10  WK-C-PURCHASE-ENTRY OCCURS 1 TO 3000 TIMES
019100                       DEPENDING ON WK-C-PURCHASE-TABLE-COUNT
019200                       INDEXED BY WK-C-PUR-IDX.
019300                   15  WK-PT-ATHLETE-ID     PIC 9(12).
019400                   15  WK-PT-PROGRAM-ID     PIC 9(12).
019500                   15  WK-PT-STATUS         PIC X(01).
019600                   15  WK-PT-GROSS-AMOUNT      PIC 9(09).
019700                   15  WK-PT-COMMISSION-AMOUNT PIC 9(09).
019800                   15  WK-PT-NET-AMOUNT        PIC 9(09).
019900*
020000       COPY CPRPT.
020100*
020200       EJECT
020300********************
020400       LINKAGE SECTION.
020500*****************
020600*    NONE - THIS IS A MAIN, NOT A CALLED SUBROUTINE.
020700*
020800       EJECT
020900***********************
021000       PROCEDURE DIVISION.
021100***********************
021200       MAIN-MODULE.
021300           PERFORM A000-INITIALISATION
021400              THRU A099-INITIALISATION-EX.
021500           PERFORM B000-PROCESS-ONE-REQUEST
021600              THRU B099-PROCESS-ONE-REQUEST-EX
021700                 UNTIL WK-C-EOF.
021800           PERFORM D000-TERMINATION
021900              THRU D099-TERMINATION-EX.
022000           STOP RUN.
022100       EJECT
022200*---------------------------------------------------------------*
022300       A000-INITIALISATION.
022400*---------------------------------------------------------------*
022500           MOVE "N" TO WK-C-EOF-SW.
022600           OPEN INPUT  PURCHASE-REQUESTS
022700                       PROGRAM-MASTER.
022800           OPEN OUTPUT TRUST-TOKEN-FILE.
022900           OPEN OUTPUT PURCHASE-FILE.
023000           PERFORM A100-LOAD-PROGRAM-TABLE
023100              THRU A199-LOAD-PROGRAM-TABLE-EX.
023200           CLOSE PROGRAM-MASTER.
023300           OPEN EXTEND SETTLEMENT-REPORT.
023400           IF WK-C-RPT-STATUS = "35"
023500              OPEN OUTPUT SETTLEMENT-REPORT.
023600           MOVE WK-C-RUN-DATE-EDIT TO RPH-RUN-DATE.
023700           MOVE WK-C-PAGE-NUMBER   TO RPH-PAGE-NO.
023800           WRITE RPT-PRINT-LINE FROM RPT-PAGE-HEADING.
023900           WRITE RPT-PRINT-LINE FROM RPT-SEC1-HEADING.
024000           READ PURCHASE-REQUESTS
024100               AT END
024200                  SET WK-C-EOF TO TRUE.
024300*
024400*=================================================================
024500       A099-INITIALISATION-EX.
024600*=================================================================
024700           EXIT.
024800*
024900*-----------------------------------------------------------------
025000       A100-LOAD-PROGRAM-TABLE.
025100*-----------------------------------------------------------------
025200           MOVE ZERO TO WK-C-PROGRAM-TABLE-COUNT.
025300           READ PROGRAM-MASTER
025400               AT END
025500                  SET WK-C-PGM-EOF TO TRUE.
025600           PERFORM A150-LOAD-ONE-PROGRAM
025700              THRU A159-LOAD-ONE-PROGRAM-EX
025800                 UNTIL WK-C-PGM-EOF.
025900*
026000*=================================================================
026100       A199-LOAD-PROGRAM-TABLE-EX.
026200*=================================================================
026300           EXIT.
026400*
026500*-----------------------------------------------------------------
026600       A150-LOAD-ONE-PROGRAM.
026700*-----------------------------------------------------------------
026800           ADD 1 TO WK-C-PROGRAM-TABLE-COUNT.
026900           SET WK-C-PGM-IDX TO WK-C-PROGRAM-TABLE-COUNT.
027000           MOVE PG-PROGRAM-ID TO WK-PG-PROGRAM-ID (WK-C-PGM-IDX).
027100           MOVE PG-COACH-ID   TO WK-PG-COACH-ID   (WK-C-PGM-IDX).
027200           MOVE PG-STATUS     TO WK-PG-STATUS     (WK-C-PGM-IDX).
027300           MOVE PG-PRICE-TOMAN TO WK-PG-PRICE     (WK-C-PGM-IDX).
027400           READ PROGRAM-MASTER
027500               AT END
027600                  SET WK-C-PGM-EOF TO TRUE.
027700*
027800*=================================================================
027900       A159-LOAD-ONE-PROGRAM-EX.
028000*=================================================================
028100           EXIT.
028200*
028300*---------------------------------------------------------------*
028400       B000-PROCESS-ONE-REQUEST.
028500*---------------------------------------------------------------*
028600           ADD 1 TO WK-C-REQUESTS-READ.
028700           MOVE SPACES TO WK-C-REJECT-REASON.
028800           MOVE "N"    TO WK-C-PROGRAM-FOUND-SW.
028900           MOVE "N"    TO WK-C-DUP-FOUND-SW.
029000           PERFORM C100-LOOKUP-PROGRAM
029100              THRU C199-LOOKUP-PROGRAM-EX.
029200           IF NOT WK-C-PROGRAM-FOUND
029300              MOVE "PROGRAM NOT AVAILABLE" TO WK-C-REJECT-REASON
029400              MOVE "F" TO WK-C-STATUS-LETTER
029500              PERFORM C900-REJECT-REQUEST
029600                 THRU C999-REJECT-REQUEST-EX
029700              GO TO B099-PROCESS-ONE-REQUEST-EX.
029800           PERFORM C200-CHECK-PRIOR-PURCHASE
029900              THRU C299-CHECK-PRIOR-PURCHASE-EX.
030000           IF WK-C-DUP-FOUND
030100              IF WK-C-DUP-STATUS-PENDING
030200                 MOVE WK-C-DUP-GROSS-AMOUNT TO CL-GROSS-AMOUNT
030300                 MOVE WK-C-DUP-COMMISSION-AMOUNT
030400                                      TO CL-COMMISSION-AMOUNT
030500                 MOVE WK-C-DUP-NET-AMOUNT TO CL-NET-AMOUNT
030600                 MOVE "EXISTING PURCHASE" TO WK-C-REJECT-REASON
030700                 MOVE "N" TO WK-C-STATUS-LETTER
030800                 PERFORM C600-WRITE-DETAIL-LINE
030900                    THRU C699-WRITE-DETAIL-LINE-EX
031000              ELSE
031100                 MOVE "ALREADY PURCHASED" TO WK-C-REJECT-REASON
031200                 MOVE "F" TO WK-C-STATUS-LETTER
031300                 PERFORM C900-REJECT-REQUEST
031400                    THRU C999-REJECT-REQUEST-EX
031500              END-IF
031600              GO TO B099-PROCESS-ONE-REQUEST-EX.
031700           PERFORM C300-COMPUTE-COMMISSION
031800              THRU C399-COMPUTE-COMMISSION-EX.
031900           PERFORM C400-WRITE-TOKEN-AND-PURCHASE
032000              THRU C499-WRITE-TOKEN-AND-PURCHASE-EX.
032100           PERFORM C500-WRITE-AUDIT-ENTRY
032200              THRU C599-WRITE-AUDIT-ENTRY-EX.
032300           MOVE "N" TO WK-C-STATUS-LETTER.
032400           PERFORM C600-WRITE-DETAIL-LINE
032500              THRU C699-WRITE-DETAIL-LINE-EX.
032600           ADD 1 TO WK-C-PURCHASES-CREATED.
032700           ADD CL-GROSS-AMOUNT      TO WK-C-TOTAL-GROSS.
032800           ADD CL-COMMISSION-AMOUNT TO WK-C-TOTAL-COMMISSION.
032900           ADD CL-NET-AMOUNT        TO WK-C-TOTAL-NET.
033000*
033100*=================================================================
033200       B099-PROCESS-ONE-REQUEST-EX.
033300*=================================================================
033400           READ PURCHASE-REQUESTS
033500               AT END
033600                  SET WK-C-EOF TO TRUE.
033700*
033800*-----------------------------------------------------------------
033900       C100-LOOKUP-PROGRAM.
034000*-----------------------------------------------------------------
034100           MOVE "N" TO WK-C-PROGRAM-FOUND-SW.
034200           PERFORM C150-SCAN-ONE-PROGRAM
034300              THRU C159-SCAN-ONE-PROGRAM-EX
034400                 VARYING WK-C-TAB-IDX FROM 1 BY 1
034500                    UNTIL WK-C-TAB-IDX > WK-C-PROGRAM-TABLE-COUNT
034600                       OR WK-C-PROGRAM-FOUND.
034700*
034800*=================================================================
034900       C199-LOOKUP-PROGRAM-EX.
035000*=================================================================
035100           EXIT.
035200*
035300*-----------------------------------------------------------------
035400       C150-SCAN-ONE-PROGRAM.
035500*-----------------------------------------------------------------
035600           IF WK-PG-PROGRAM-ID (WK-C-TAB-IDX) = PR-PROGRAM-ID
035700                 AND WK-PG-STATUS (WK-C-TAB-IDX) = "P"
035800              SET WK-C-PGM-IDX TO WK-C-TAB-IDX
035900              SET WK-C-PROGRAM-FOUND TO TRUE.
036000*
036100*=================================================================
036200       C159-SCAN-ONE-PROGRAM-EX.
036300*=================================================================
036400           EXIT.
036500*
036600*-----------------------------------------------------------------
036700       C200-CHECK-PRIOR-PURCHASE.
036800*-----------------------------------------------------------------
036900           MOVE "N" TO WK-C-DUP-FOUND-SW.
037000           PERFORM C250-SCAN-ONE-PURCHASE
037100              THRU C259-SCAN-ONE-PURCHASE-EX
037200                 VARYING WK-C-TAB-IDX FROM 1 BY 1
037300                    UNTIL WK-C-TAB-IDX > WK-C-PURCHASE-TABLE-COUNT
037400                       OR WK-C-DUP-FOUND.
037500*
037600*=================================================================
037700       C299-CHECK-PRIOR-PURCHASE-EX.
037800*=================================================================
037900           EXIT.
038000*
038100*-----------------------------------------------------------------
038200* MFB0068 A PRIOR PURCHASE WITH STATUS N IS THE ATHLETE'S OWN
038300* PENDING PURCHASE - NOT A DUPLICATE TO BE REJECTED, SO ITS
038400* STATUS AND SETTLED AMOUNTS ARE CARRIED BACK TO B000 VIA
038500* WK-C-DUP-STATUS/WK-C-DUP-GROSS-AMOUNT/ETC SO IT CAN RETURN THE
038600* EXISTING PURCHASE AS A SUCCESS.  ONLY STATUS P (PAID) OR D
038700* (DELIVERED) IS A TRUE DUPLICATE AND GETS REJECTED.
038800*-----------------------------------------------------------------
038900       C250-SCAN-ONE-PURCHASE.
039000*-----------------------------------------------------------------
039100           IF WK-PT-ATHLETE-ID (WK-C-TAB-IDX) = PR-ATHLETE-ID
039200                 AND WK-PT-PROGRAM-ID (WK-C-TAB-IDX) = PR-PROGRAM-ID
039300              MOVE WK-PT-STATUS (WK-C-TAB-IDX) TO WK-C-DUP-STATUS
039400              MOVE WK-PT-GROSS-AMOUNT (WK-C-TAB-IDX)
039500                                   TO WK-C-DUP-GROSS-AMOUNT
039600              MOVE WK-PT-COMMISSION-AMOUNT (WK-C-TAB-IDX)
039700                                   TO WK-C-DUP-COMMISSION-AMOUNT
039800              MOVE WK-PT-NET-AMOUNT (WK-C-TAB-IDX)
039900                                   TO WK-C-DUP-NET-AMOUNT
040000              SET WK-C-DUP-FOUND TO TRUE.
040100*
040200*=================================================================
040300       C259-SCAN-ONE-PURCHASE-EX.
040400*=================================================================
040500           EXIT.
040600*
040700*-----------------------------------------------------------------
040800       C300-COMPUTE-COMMISSION.
040900*-----------------------------------------------------------------
041000           SET CL-OPT-COMMISSION-CALC TO TRUE.
041100           MOVE WK-PG-PRICE (WK-C-PGM-IDX) TO CL-GROSS-AMOUNT.
041200           MOVE 0.1200                     TO CL-RATE.
041300           MOVE "N"                        TO CL-USER-RATE-SET.
041400           CALL "MFITCOM" USING CL-LINKAGE-AREA.
041500*
041600*=================================================================
041700       C399-COMPUTE-COMMISSION-EX.
041800*=================================================================
041900           EXIT.
042000*
042100*-----------------------------------------------------------------
042200       C400-WRITE-TOKEN-AND-PURCHASE.
042300*-----------------------------------------------------------------
042400           ADD 1 TO WK-C-NEXT-TOKEN-ID.
042500           ADD 1 TO WK-C-NEXT-PURCHASE-ID.
042600           COMPUTE WK-C-EXPIRES-DATE = PR-REQUEST-DATE + 1.
042700*
042800           MOVE WK-C-NEXT-TOKEN-ID      TO TT-TOKEN-ID.
042900           MOVE WK-PG-COACH-ID (WK-C-PGM-IDX) TO TT-COACH-ID.
043000           MOVE PR-ATHLETE-ID           TO TT-ATHLETE-ID.
043100           MOVE PR-PROGRAM-ID           TO TT-PROGRAM-ID.
043200           MOVE CL-GROSS-AMOUNT         TO TT-GROSS-AMOUNT.
043300           MOVE CL-COMMISSION-AMOUNT    TO TT-COMMISSION-AMOUNT.
043400           MOVE CL-NET-AMOUNT           TO TT-NET-AMOUNT.
043500           MOVE CL-RATE                 TO TT-COMMISSION-RATE.
043600           SET  TT-ACTIVE               TO TRUE.
043700           MOVE WK-C-EXPIRES-DATE       TO TT-EXPIRES-DATE.
043800           MOVE "Y"                     TO TT-INTEGRITY-FLAG.
043900           WRITE TRUST-TOKEN-FILE-RECORD FROM TRUST-TOKEN-RECORD.
044000*
044100           MOVE WK-C-NEXT-PURCHASE-ID   TO PU-PURCHASE-ID.
044200           MOVE PR-ATHLETE-ID           TO PU-ATHLETE-ID.
044300           MOVE PR-PROGRAM-ID           TO PU-PROGRAM-ID.
044400           MOVE WK-C-NEXT-TOKEN-ID      TO PU-TOKEN-ID.
044500           MOVE CL-GROSS-AMOUNT         TO PU-PRICE-PAID.
044600           MOVE CL-COMMISSION-AMOUNT    TO PU-COMMISSION-AMOUNT.
044700           MOVE CL-NET-AMOUNT           TO PU-NET-AMOUNT.
044800           MOVE CL-RATE                 TO PU-COMMISSION-RATE.
044900           SET  PU-STATUS-PENDING       TO TRUE.
045000           WRITE PURCHASE-FILE-RECORD FROM PURCHASE-RECORD.
045100*
045200           ADD 1 TO WK-C-PURCHASE-TABLE-COUNT.
045300           SET WK-C-PUR-IDX TO WK-C-PURCHASE-TABLE-COUNT.
045400           MOVE PR-ATHLETE-ID TO WK-PT-ATHLETE-ID (WK-C-PUR-IDX).
045500           MOVE PR-PROGRAM-ID TO WK-PT-PROGRAM-ID (WK-C-PUR-IDX).
045600           MOVE "N"           TO WK-PT-STATUS     (WK-C-PUR-IDX).
045700           MOVE CL-GROSS-AMOUNT
045800                              TO WK-PT-GROSS-AMOUNT      (WK-C-PUR-IDX).
045900           MOVE CL-COMMISSION-AMOUNT
046000                              TO WK-PT-COMMISSION-AMOUNT (WK-C-PUR-IDX).
046100           MOVE CL-NET-AMOUNT
046200                              TO WK-PT-NET-AMOUNT        (WK-C-PUR-IDX).
046300*
046400*=================================================================
046500       C499-WRITE-TOKEN-AND-PURCHASE-EX.
046600*=================================================================
046700           EXIT.
046800*
046900*-----------------------------------------------------------------
047000       C500-WRITE-AUDIT-ENTRY.
047100*-----------------------------------------------------------------
047200           SET  AL-OPT-WRITE-ENTRY      TO TRUE.
047300           MOVE "TOKEN-CREATED"         TO AL-ACTION.
047400           MOVE "SYSTEM"                TO AL-ACTOR-TYPE.
047500           MOVE PR-ATHLETE-ID           TO AL-ACTOR-ID.
047600           MOVE "SUCCESS"               TO AL-RESULT.
047700           MOVE CL-GROSS-AMOUNT         TO AL-GROSS-AMOUNT.
047800           MOVE CL-COMMISSION-AMOUNT    TO AL-COMMISSION-AMOUNT.
047900           MOVE CL-NET-AMOUNT           TO AL-NET-AMOUNT.
048000           MOVE SPACES                  TO AL-ERROR-MESSAGE.
048100           CALL "MFITAUD" USING AL-LINKAGE-AREA.
048200*
048300*=================================================================
048400       C599-WRITE-AUDIT-ENTRY-EX.
048500*=================================================================
048600           EXIT.
048700*
048800*-----------------------------------------------------------------
048900       C600-WRITE-DETAIL-LINE.
049000*-----------------------------------------------------------------
049100           MOVE PR-ATHLETE-ID           TO RP1-ATHLETE-ID.
049200           MOVE PR-PROGRAM-ID           TO RP1-PROGRAM-ID.
049300           MOVE CL-GROSS-AMOUNT         TO RP1-GROSS-AMOUNT.
049400           MOVE CL-COMMISSION-AMOUNT    TO RP1-COMMISSION-AMOUNT.
049500           MOVE CL-NET-AMOUNT           TO RP1-NET-AMOUNT.
049600           MOVE WK-C-STATUS-LETTER      TO RP1-STATUS.
049700           MOVE WK-C-REJECT-REASON      TO RP1-REASON.
049800           WRITE RPT-PRINT-LINE FROM RPT-SEC1-DETAIL.
049900*
050000*=================================================================
050100       C699-WRITE-DETAIL-LINE-EX.
050200*=================================================================
050300           EXIT.
050400*
050500*-----------------------------------------------------------------
050600       C900-REJECT-REQUEST.
050700*-----------------------------------------------------------------
050800           ADD 1 TO WK-C-REJECTS.
050900           MOVE ZERO TO CL-GROSS-AMOUNT CL-COMMISSION-AMOUNT
051000                        CL-NET-AMOUNT.
051100           PERFORM C600-WRITE-DETAIL-LINE
051200              THRU C699-WRITE-DETAIL-LINE-EX.
051300*
051400*=================================================================
051500       C999-REJECT-REQUEST-EX.
051600*=================================================================
051700           EXIT.
051800*
051900*---------------------------------------------------------------*
052000       D000-TERMINATION.
052100*---------------------------------------------------------------*
052200           MOVE WK-C-REQUESTS-READ      TO RP1T-READ.
052300           MOVE WK-C-PURCHASES-CREATED  TO RP1T-ACCEPTED.
052400           MOVE WK-C-REJECTS            TO RP1T-REJECTED.
052500           MOVE WK-C-TOTAL-GROSS        TO RP1T-GROSS.
052600           MOVE WK-C-TOTAL-COMMISSION   TO RP1T-COMMISSION.
052700           MOVE WK-C-TOTAL-NET          TO RP1T-NET.
052800           WRITE RPT-PRINT-LINE FROM RPT-SEC1-TOTALS.
052900           CLOSE PURCHASE-REQUESTS
053000                 TRUST-TOKEN-FILE
053100                 PURCHASE-FILE
053200                 SETTLEMENT-REPORT.
053300*
053400*=================================================================
053500       D099-TERMINATION-EX.
053600*=================================================================
053700           EXIT.
053800*
053900******************************************************************
054000*************** END OF PROGRAM SOURCE - MFITPUR *****************
054100******************************************************************
