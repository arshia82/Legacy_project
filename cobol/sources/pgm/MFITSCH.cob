000100*************************
000200       IDENTIFICATION DIVISION.
000300*************************
000400       PROGRAM-ID.     MFITSCH.
000500       AUTHOR.         L K TRUONG.
000600       INSTALLATION.   MYFITA MARKETPLACE - SETTLEMENT SYSTEMS.
000700       DATE-WRITTEN.   03 MAR 2000.
000800       DATE-COMPILED.
000900       SECURITY.       MYFITA INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY SETTLEMENT RUN, PHASE 4 - COACH
001200*               SEARCH CONTROL.  REPLAYS THE SEARCH-REQUESTS
001300*               FILE CAPTURED FROM THE MARKETPLACE SEARCH
001400*               SCREEN AGAINST THE COACH MASTER, LOADED WHOLE
001500*               INTO WORKING STORAGE THE SAME WAY MFITMAT
001600*               LOADS IT, SO THE NIGHTLY TOTALS TIE BACK TO
001700*               WHAT THE SCREEN WOULD HAVE RETURNED AT THE
001800*               TIME OF THE REQUEST.  EVERY NON-BLANK FILTER
001900*               ON THE REQUEST IS APPLIED, THE SURVIVORS ARE
002000*               RANKED IN THE REQUESTED ORDER AND THE ONE
002100*               PAGE ASKED FOR IS PRINTED.  PRINTS SECTION 4
002200*               OF THE SETTLEMENT REPORT.
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* MFB0044 03/03/2000 LKT    - INITIAL VERSION, BUILT FOR THE
002800*                             SEARCH CONTROL REPORT PROJECT.
002900* MFB0047 21/07/2000 LKT    - ADDED THE VERIFIED/AVAILABLE
003000*                             FILTERS REQUESTED BY THE COACH
003100*                             ONBOARDING TEAM.
003200* MFB0054 09/03/1999 LKT    - Y2K REVIEW - NO DATE ARITHMETIC
003300*                             IN THIS PROGRAM, NO CHANGE.
003400* MFB0066 19/11/2004 PJH    - CAPPED SR-PAGE-SIZE AT 50 AND
003500*                             DEFAULTED A ZERO PAGE SIZE TO 20,
003600*                             SEARCH SCREEN WAS SENDING BLANKS
003700*                             ON OLDER BROWSER CLIENTS.
003800*----------------------------------------------------------------*
003900       EJECT
004000**********************
004100       ENVIRONMENT DIVISION.
004200**********************
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER.  IBM-AS400.
004500       OBJECT-COMPUTER.  IBM-AS400.
004600       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                         UPSI-0 IS UPSI-SWITCH-0
004800                           ON  STATUS IS U0-ON
004900                           OFF STATUS IS U0-OFF.
005000*
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT SEARCH-REQUESTS  ASSIGN TO SEARCHRQ
005400                                     ORGANIZATION IS SEQUENTIAL
005500                                     ACCESS MODE IS SEQUENTIAL
005600                                     FILE STATUS IS WK-C-FILE-STATUS.
005700           SELECT COACH-MASTER     ASSIGN TO COACHMST
005800                                     ORGANIZATION IS SEQUENTIAL
005900                                     ACCESS MODE IS SEQUENTIAL
006000                                     FILE STATUS IS WK-C-COACH-STATUS.
006100           SELECT SETTLEMENT-REPORT ASSIGN TO SETLRPT
006200                                     ORGANIZATION IS LINE SEQUENTIAL
006300                                     ACCESS MODE IS SEQUENTIAL
006400                                     FILE STATUS IS WK-C-RPT-STATUS.
006500*
006600***************
006700       DATA DIVISION.
006800***************
006900       FILE SECTION.
007000       FD  SEARCH-REQUESTS
007100           LABEL RECORDS ARE STANDARD
007200           RECORD CONTAINS 60 CHARACTERS.
007300       01  SEARCH-REQUESTS-RECORD       PIC X(60).
007400           COPY CPSRCH.
007500*
007600* COACH-MASTER IS CARRIED AT 121 BYTES - SEE THE NOTE IN
007700* MFITMAT FOR WHY THE FIELD LIST RUNS ONE BYTE OVER THE
007800* ORIGINAL DESIGN NOTE.  SAME LAYOUT, SAME EXPLANATION.
007900       FD  COACH-MASTER
008000           LABEL RECORDS ARE STANDARD
008100           RECORD CONTAINS 121 CHARACTERS.
008200       01  COACH-MASTER-FILE-RECORD     PIC X(121).
008300           COPY CPCOACH.
008400*
008500       FD  SETTLEMENT-REPORT
008600           LABEL RECORDS ARE OMITTED
008700           RECORD CONTAINS 132 CHARACTERS.
008800       01  RPT-PRINT-LINE                PIC X(132).
008900*************************
009000       WORKING-STORAGE SECTION.
009100*************************
009200       01  FILLER              PIC X(24)  VALUE
009300           "** PROGRAM MFITSCH   **".
009400*
009500           COPY CPCOMWS.
009600*
009700           COPY CPRPT.
009800*
009900       01  WK-C-WORK-AREA.
010000           05  WK-C-COACH-STATUS       PIC X(02) VALUE SPACES.
010100               88  WK-C-COACH-EOF                VALUE "10".
010200           05  WK-C-RPT-STATUS         PIC X(02) VALUE SPACES.
010300           05  WK-C-REQUESTS-READ      PIC 9(07) COMP VALUE ZERO.
010400           05  WK-C-TAB-IDX            PIC 9(05) COMP VALUE ZERO.
010500           05  WK-C-CAND-IDX           PIC 9(05) COMP VALUE ZERO.
010600           05  WK-C-BEST-IDX           PIC 9(05) COMP VALUE ZERO.
010700           05  WK-C-RANK-IDX           PIC 9(05) COMP VALUE ZERO.
010800           05  WK-C-START-RANK         PIC 9(05) COMP VALUE ZERO.
010900           05  WK-C-END-RANK           PIC 9(05) COMP VALUE ZERO.
011000           05  WK-C-PAGE-SIZE          PIC 9(02) COMP VALUE ZERO.
011100           05  WK-C-TOTAL-PAGES        PIC 9(03) COMP VALUE ZERO.
011200           05  WK-C-PAGE-REMAINDER     PIC 9(02) COMP VALUE ZERO.
011300           05  WK-C-SPEC-SLOT          PIC 9(01) COMP VALUE ZERO.
011400           05  WK-C-LEVEL-SLOT         PIC 9(01) COMP VALUE ZERO.
011500           05  WK-C-REJECT-SW          PIC X(01) VALUE "N".
011600               88  WK-C-REJECTED                 VALUE "Y".
011700           05  WK-C-SPEC-FOUND-SW      PIC X(01) VALUE "N".
011800               88  WK-C-SPEC-FOUND               VALUE "Y".
011900           05  WK-C-LEVEL-FOUND-SW     PIC X(01) VALUE "N".
012000               88  WK-C-LEVEL-FOUND               VALUE "Y".
012100           05  WK-C-BETTER-SW          PIC X(01) VALUE "N".
012200               88  WK-C-IS-BETTER                 VALUE "Y".
012300           05  WK-C-REQ-CITY-UPPER     PIC X(20) VALUE SPACES.
012400           05  WK-C-CO-CITY-UPPER      PIC X(20) VALUE SPACES.
012500*
012600*-----------------------------------------------------------------
012700* IN-MEMORY COACH MASTER - LOADED WHOLE FROM THE COACH-MASTER
012800* FILE AT START OF RUN, THE SAME TABLE SHAPE MFITMAT USES.
012900*-----------------------------------------------------------------
013000       01  WK-C-COACH-TABLE-COUNT      PIC 9(05) COMP VALUE ZERO.
013100       01  WK-C-COACH-TABLE.
013200           05  WK-C-COACH-ENTRY OCCURS 1 TO 3000 TIMES
013300                       DEPENDING ON WK-C-COACH-TABLE-COUNT
013400                       INDEXED BY WK-C-CO-IDX.
013500               10  WK-CO-COACH-ID           PIC 9(12).
013600               10  WK-CO-CITY               PIC X(20).
013700               10  WK-CO-GENDER             PIC X(01).
013800               10  WK-CO-SPECIALTY-CODES    PIC X(02) OCCURS 5 TIMES
013900                                                   INDEXED BY WK-C-CO-SP-IDX.
014000               10  WK-CO-TARGET-LEVELS      PIC X(01) OCCURS 4 TIMES
014100                                                   INDEXED BY WK-C-CO-TL-IDX.
014200               10  WK-CO-AVG-RATING         PIC 9V99.
014300               10  WK-CO-RATING-PARTS REDEFINES WK-CO-AVG-RATING.
014400                   15  WK-CO-RATING-WHOLE      PIC 9.
014500                   15  WK-CO-RATING-HUNDREDTHS PIC 99.
014600               10  WK-CO-REVIEW-COUNT       PIC 9(05).
014700               10  WK-CO-MIN-PRICE          PIC 9(09).
014800               10  WK-CO-MAX-PRICE          PIC 9(09).
014900               10  WK-CO-PROGRAM-COUNT      PIC 9(04).
015000               10  WK-CO-TOTAL-CLIENTS      PIC 9(06).
015100               10  WK-CO-VERIFIED-FLAG      PIC X(01).
015200                   88  WK-CO-IS-VERIFIED              VALUE "Y".
015300               10  WK-CO-AVAILABLE-FLAG     PIC X(01).
015400                   88  WK-CO-HAS-AVAILABILITY          VALUE "Y".
015500*
015600*-----------------------------------------------------------------
015700* PER-REQUEST CANDIDATE TABLE - REBUILT FRESH FOR EVERY SEARCH
015800* REQUEST FROM THE COACHES THAT SURVIVE EVERY NON-BLANK FILTER.
015900* WK-CD-RANK IS FILLED IN BY THE RANKING PASS, E000 BELOW, AND
016000* WK-C-RANK-TO-CAND-IDX IS THE CROSS REFERENCE USED TO WALK THE
016100* TABLE IN RANK ORDER WHEN THE REQUESTED PAGE IS PRINTED.
016200*-----------------------------------------------------------------
016300       01  WK-C-CAND-TABLE-COUNT       PIC 9(05) COMP VALUE ZERO.
016400       01  WK-C-CAND-TABLE.
016500           05  WK-C-CAND-ENTRY OCCURS 1 TO 3000 TIMES
016600                       DEPENDING ON WK-C-CAND-TABLE-COUNT
016700                       INDEXED BY WK-C-CD-IDX.
016800               10  WK-CD-COACH-ID           PIC 9(12).
016900               10  WK-CD-AVG-RATING         PIC 9V99.
017000               10  WK-CD-RATING-PARTS REDEFINES WK-CD-AVG-RATING.
017100                   15  WK-CD-RATING-WHOLE      PIC 9.
017200                   15  WK-CD-RATING-HUNDREDTHS PIC 99.
017300               10  WK-CD-REVIEW-COUNT       PIC 9(05).
017400               10  WK-CD-MIN-PRICE          PIC 9(09).
017500               10  WK-CD-MAX-PRICE          PIC 9(09).
017600               10  WK-CD-PROGRAM-COUNT      PIC 9(04).
017700               10  WK-CD-TOTAL-CLIENTS      PIC 9(06).
017800               10  WK-CD-VERIFIED-FLAG      PIC X(01).
017900                   88  WK-CD-IS-VERIFIED              VALUE "Y".
018000               10  WK-CD-RANK               PIC 9(05) COMP VALUE ZERO.
018100               10  WK-CD-PICKED-SW          PIC X(01) VALUE "N".
018200                   88  WK-CD-ALREADY-PICKED              VALUE "Y".
018300*
018400       01  WK-C-RANK-TO-CAND-IDX-COUNT PIC 9(05) COMP VALUE ZERO.
018500       01  WK-C-RANK-TO-CAND-IDX-TABLE.
018600           05  WK-C-RANK-TO-CAND-IDX  OCCURS 1 TO 3000 TIMES
018700                       DEPENDING ON WK-C-RANK-TO-CAND-IDX-COUNT
018800                       INDEXED BY WK-C-RK-IDX
018900                       PIC 9(05) COMP VALUE ZERO.
019000*
019100*-----------------------------------------------------------------
019200* SNAPSHOT OF THE CURRENT BEST CANDIDATE DURING A RANKING PASS -
019300* HELD HERE SO E110 DOES NOT HAVE TO REDEREFERENCE THE TABLE
019400* ENTRY FOR EVERY COMPARISON.
019500*-----------------------------------------------------------------
019600       01  WK-C-BEST-AREA.
019700           05  WK-C-BEST-COACH-ID         PIC 9(12) VALUE ZERO.
019800           05  WK-C-BEST-AVG-RATING       PIC 9V99 VALUE ZERO.
019900           05  WK-C-BEST-REVIEW-COUNT     PIC 9(05) VALUE ZERO.
020000           05  WK-C-BEST-MIN-PRICE        PIC 9(09) VALUE ZERO.
020100           05  WK-C-BEST-MAX-PRICE        PIC 9(09) VALUE ZERO.
020200           05  WK-C-BEST-PROGRAM-COUNT    PIC 9(04) VALUE ZERO.
020300           05  WK-C-BEST-TOTAL-CLIENTS    PIC 9(06) VALUE ZERO.
020400           05  WK-C-BEST-VERIFIED-FLAG    PIC X(01) VALUE SPACES.
020500*
020600*===================================================================
020700       LINKAGE SECTION.
020800*===================================================================
020900*    NONE - THIS IS A MAIN, NOT A CALLED SUBROUTINE.
021000*
021100       EJECT
021200***********************
021300       PROCEDURE DIVISION.
021400***********************
021500       MAIN-MODULE.
021600           PERFORM A000-INITIALISATION
021700              THRU A099-INITIALISATION-EX.
021800           PERFORM B000-PROCESS-ONE-REQUEST
021900              THRU B099-PROCESS-ONE-REQUEST-EX
022000                 UNTIL WK-C-EOF.
022100           PERFORM D000-TERMINATION
022200              THRU D099-TERMINATION-EX.
022300           STOP RUN.
022400       EJECT
022500*---------------------------------------------------------------*
022600       A000-INITIALISATION.
022700*---------------------------------------------------------------*
022800           MOVE "N" TO WK-C-EOF-SW.
022900           OPEN INPUT  SEARCH-REQUESTS
023000                       COACH-MASTER.
023100           PERFORM A100-LOAD-COACH-TABLE
023200              THRU A199-LOAD-COACH-TABLE-EX.
023300           CLOSE COACH-MASTER.
023400           OPEN EXTEND SETTLEMENT-REPORT.
023500           IF WK-C-RPT-STATUS = "35"
023600              OPEN OUTPUT SETTLEMENT-REPORT.
023700           READ SEARCH-REQUESTS
023800               AT END
023900                  SET WK-C-EOF TO TRUE.
024000*
024100*=================================================================
024200       A099-INITIALISATION-EX.
024300*=================================================================
024400           EXIT.
024500*
024600*-----------------------------------------------------------------
024700       A100-LOAD-COACH-TABLE.
024800*-----------------------------------------------------------------
024900           MOVE ZERO TO WK-C-COACH-TABLE-COUNT.
025000           READ COACH-MASTER
025100               AT END
025200                  SET WK-C-COACH-EOF TO TRUE.
025300           PERFORM A150-LOAD-ONE-COACH
025400              THRU A159-LOAD-ONE-COACH-EX
025500                 UNTIL WK-C-COACH-EOF.
025600*
025700*=================================================================
025800       A199-LOAD-COACH-TABLE-EX.
025900*=================================================================
026000           EXIT.
026100*
026200*-----------------------------------------------------------------
026300       A150-LOAD-ONE-COACH.
026400*-----------------------------------------------------------------
026500           IF CO-IS-ACTIVE
026600              ADD 1 TO WK-C-COACH-TABLE-COUNT
026700              SET WK-C-CO-IDX TO WK-C-COACH-TABLE-COUNT
026800              MOVE CO-COACH-ID            TO WK-CO-COACH-ID   (WK-C-CO-IDX)
026900              MOVE CO-CITY                TO WK-CO-CITY       (WK-C-CO-IDX)
027000              MOVE CO-GENDER              TO WK-CO-GENDER     (WK-C-CO-IDX)
027100              MOVE CO-SPECIALTY-CODES (1) TO WK-CO-SPECIALTY-CODES (WK-C-CO-IDX 1)
027200              MOVE CO-SPECIALTY-CODES (2) TO WK-CO-SPECIALTY-CODES (WK-C-CO-IDX 2)
027300              MOVE CO-SPECIALTY-CODES (3) TO WK-CO-SPECIALTY-CODES (WK-C-CO-IDX 3)
027400              MOVE CO-SPECIALTY-CODES (4) TO WK-CO-SPECIALTY-CODES (WK-C-CO-IDX 4)
027500              MOVE CO-SPECIALTY-CODES (5) TO WK-CO-SPECIALTY-CODES (WK-C-CO-IDX 5)
027600              MOVE CO-TARGET-LEVELS (1)   TO WK-CO-TARGET-LEVELS (WK-C-CO-IDX 1)
027700              MOVE CO-TARGET-LEVELS (2)   TO WK-CO-TARGET-LEVELS (WK-C-CO-IDX 2)
027800              MOVE CO-TARGET-LEVELS (3)   TO WK-CO-TARGET-LEVELS (WK-C-CO-IDX 3)
027900              MOVE CO-TARGET-LEVELS (4)   TO WK-CO-TARGET-LEVELS (WK-C-CO-IDX 4)
028000              MOVE CO-AVG-RATING          TO WK-CO-AVG-RATING (WK-C-CO-IDX)
028100              MOVE CO-REVIEW-COUNT        TO WK-CO-REVIEW-COUNT (WK-C-CO-IDX)
028200              MOVE CO-MIN-PRICE           TO WK-CO-MIN-PRICE (WK-C-CO-IDX)
028300              MOVE CO-MAX-PRICE           TO WK-CO-MAX-PRICE (WK-C-CO-IDX)
028400              MOVE CO-PROGRAM-COUNT       TO WK-CO-PROGRAM-COUNT (WK-C-CO-IDX)
028500              MOVE CO-TOTAL-CLIENTS       TO WK-CO-TOTAL-CLIENTS (WK-C-CO-IDX)
028600              MOVE CO-VERIFIED-FLAG       TO WK-CO-VERIFIED-FLAG (WK-C-CO-IDX)
028700              MOVE CO-AVAILABLE-FLAG      TO WK-CO-AVAILABLE-FLAG (WK-C-CO-IDX).
028800           READ COACH-MASTER
028900               AT END
029000                  SET WK-C-COACH-EOF TO TRUE.
029100*
029200*=================================================================
029300       A159-LOAD-ONE-COACH-EX.
029400*=================================================================
029500           EXIT.
029600*
029700*---------------------------------------------------------------*
029800       B000-PROCESS-ONE-REQUEST.
029900*---------------------------------------------------------------*
030000           ADD 1 TO WK-C-REQUESTS-READ.
030100           MOVE ZERO TO WK-C-CAND-TABLE-COUNT
030200                        WK-C-RANK-TO-CAND-IDX-COUNT.
030300*
030400           PERFORM C000-FILTER-ONE-COACH
030500              THRU C099-FILTER-ONE-COACH-EX
030600                 VARYING WK-C-TAB-IDX FROM 1 BY 1
030700                    UNTIL WK-C-TAB-IDX > WK-C-COACH-TABLE-COUNT.
030800*
030900           PERFORM E000-RANK-ALL-CANDIDATES
031000              THRU E099-RANK-ALL-CANDIDATES-EX.
031100*
031200           PERFORM F000-WRITE-PAGE-OUTPUT
031300              THRU F099-WRITE-PAGE-OUTPUT-EX.
031400*
031500*=================================================================
031600       B099-PROCESS-ONE-REQUEST-EX.
031700*=================================================================
031800           READ SEARCH-REQUESTS
031900               AT END
032000                  SET WK-C-EOF TO TRUE.
032100*
032200*-----------------------------------------------------------------
032300       C000-FILTER-ONE-COACH.
032400*-----------------------------------------------------------------
032500           MOVE "N" TO WK-C-REJECT-SW.
032600*
032700           IF SR-FILTER-SPECIALTY NOT = SPACES
032800              PERFORM C100-TEST-SPECIALTY
032900                 THRU C199-TEST-SPECIALTY-EX.
033000           IF WK-C-REJECTED
033100              GO TO C099-FILTER-ONE-COACH-EX.
033200*
033300           IF SR-FILTER-CITY NOT = SPACES
033400              PERFORM C200-TEST-CITY
033500                 THRU C299-TEST-CITY-EX.
033600           IF WK-C-REJECTED
033700              GO TO C099-FILTER-ONE-COACH-EX.
033800*
033900           IF SR-FILTER-MIN-RATING > ZERO
034000              IF WK-CO-AVG-RATING (WK-C-TAB-IDX) < SR-FILTER-MIN-RATING
034100                 MOVE "Y" TO WK-C-REJECT-SW.
034200           IF WK-C-REJECTED
034300              GO TO C099-FILTER-ONE-COACH-EX.
034400*
034500           IF SR-FILTER-MAX-PRICE > ZERO
034600              AND WK-CO-PROGRAM-COUNT (WK-C-TAB-IDX) > ZERO
034700              IF WK-CO-MIN-PRICE (WK-C-TAB-IDX) > SR-FILTER-MAX-PRICE
034800                 MOVE "Y" TO WK-C-REJECT-SW.
034900           IF WK-C-REJECTED
035000              GO TO C099-FILTER-ONE-COACH-EX.
035100*
035200           IF SR-FILTER-LEVEL NOT = SPACES
035300              PERFORM C300-TEST-LEVEL
035400                 THRU C399-TEST-LEVEL-EX.
035500           IF WK-C-REJECTED
035600              GO TO C099-FILTER-ONE-COACH-EX.
035700*
035800           IF SR-FILTER-GENDER NOT = SPACES
035900              IF WK-CO-GENDER (WK-C-TAB-IDX) NOT = SR-FILTER-GENDER
036000                 MOVE "Y" TO WK-C-REJECT-SW.
036100           IF WK-C-REJECTED
036200              GO TO C099-FILTER-ONE-COACH-EX.
036300*
036400           IF SR-FILTER-VERIFIED = "Y"
036500              IF NOT WK-CO-IS-VERIFIED (WK-C-TAB-IDX)
036600                 MOVE "Y" TO WK-C-REJECT-SW.
036700           IF WK-C-REJECTED
036800              GO TO C099-FILTER-ONE-COACH-EX.
036900*
037000           IF SR-FILTER-AVAILABLE = "Y"
037100              IF NOT WK-CO-HAS-AVAILABILITY (WK-C-TAB-IDX)
037200                 MOVE "Y" TO WK-C-REJECT-SW.
037300           IF WK-C-REJECTED
037400              GO TO C099-FILTER-ONE-COACH-EX.
037500*
037600           PERFORM C900-ADD-CANDIDATE
037700              THRU C999-ADD-CANDIDATE-EX.
037800*
037900*=================================================================
038000       C099-FILTER-ONE-COACH-EX.
038100*=================================================================
038200           EXIT.
038300*
038400*-----------------------------------------------------------------
038500       C100-TEST-SPECIALTY.
038600*-----------------------------------------------------------------
038700           MOVE "N" TO WK-C-SPEC-FOUND-SW.
038800           PERFORM C110-SCAN-ONE-SPECIALTY-SLOT
038900              THRU C119-SCAN-ONE-SPECIALTY-SLOT-EX
039000                 VARYING WK-C-SPEC-SLOT FROM 1 BY 1
039100                    UNTIL WK-C-SPEC-SLOT > 5
039200                       OR WK-C-SPEC-FOUND.
039300           IF NOT WK-C-SPEC-FOUND
039400              MOVE "Y" TO WK-C-REJECT-SW.
039500*
039600*=================================================================
039700       C199-TEST-SPECIALTY-EX.
039800*=================================================================
039900           EXIT.
040000*
040100*-----------------------------------------------------------------
040200       C110-SCAN-ONE-SPECIALTY-SLOT.
040300*-----------------------------------------------------------------
040400           IF WK-CO-SPECIALTY-CODES (WK-C-TAB-IDX WK-C-SPEC-SLOT)
040500                 = SR-FILTER-SPECIALTY
040600              MOVE "Y" TO WK-C-SPEC-FOUND-SW.
040700*
040800*=================================================================
040900       C119-SCAN-ONE-SPECIALTY-SLOT-EX.
041000*=================================================================
041100           EXIT.
041200*
041300*-----------------------------------------------------------------
041400       C200-TEST-CITY.
041500*-----------------------------------------------------------------
041600           MOVE SR-FILTER-CITY              TO WK-C-REQ-CITY-UPPER.
041700           MOVE WK-CO-CITY (WK-C-TAB-IDX)    TO WK-C-CO-CITY-UPPER.
041800           INSPECT WK-C-REQ-CITY-UPPER CONVERTING
041900                   "abcdefghijklmnopqrstuvwxyz"
042000                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
042100           INSPECT WK-C-CO-CITY-UPPER CONVERTING
042200                   "abcdefghijklmnopqrstuvwxyz"
042300                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
042400           IF WK-C-REQ-CITY-UPPER NOT = WK-C-CO-CITY-UPPER
042500              MOVE "Y" TO WK-C-REJECT-SW.
042600*
042700*=================================================================
042800       C299-TEST-CITY-EX.
042900*=================================================================
043000           EXIT.
043100*
043200*-----------------------------------------------------------------
043300       C300-TEST-LEVEL.
043400*-----------------------------------------------------------------
043500           MOVE "N" TO WK-C-LEVEL-FOUND-SW.
043600           PERFORM C310-SCAN-ONE-LEVEL-SLOT
043700              THRU C319-SCAN-ONE-LEVEL-SLOT-EX
043800                 VARYING WK-C-LEVEL-SLOT FROM 1 BY 1
043900                    UNTIL WK-C-LEVEL-SLOT > 4
044000                       OR WK-C-LEVEL-FOUND.
044100           IF NOT WK-C-LEVEL-FOUND
044200              MOVE "Y" TO WK-C-REJECT-SW.
044300*
044400*=================================================================
044500       C399-TEST-LEVEL-EX.
044600*=================================================================
044700           EXIT.
044800*
044900*-----------------------------------------------------------------
045000       C310-SCAN-ONE-LEVEL-SLOT.
045100*-----------------------------------------------------------------
045200           IF WK-CO-TARGET-LEVELS (WK-C-TAB-IDX WK-C-LEVEL-SLOT)
045300                 = SR-FILTER-LEVEL
045400              MOVE "Y" TO WK-C-LEVEL-FOUND-SW.
045500*
045600*=================================================================
045700       C319-SCAN-ONE-LEVEL-SLOT-EX.
045800*=================================================================
045900           EXIT.
046000*
046100*-----------------------------------------------------------------
046200       C900-ADD-CANDIDATE.
046300*-----------------------------------------------------------------
046400           ADD 1 TO WK-C-CAND-TABLE-COUNT.
046500           SET WK-C-CD-IDX TO WK-C-CAND-TABLE-COUNT.
046600           MOVE WK-CO-COACH-ID      (WK-C-TAB-IDX) TO WK-CD-COACH-ID      (WK-C-CD-IDX).
046700           MOVE WK-CO-AVG-RATING    (WK-C-TAB-IDX) TO WK-CD-AVG-RATING    (WK-C-CD-IDX).
046800           MOVE WK-CO-REVIEW-COUNT  (WK-C-TAB-IDX) TO WK-CD-REVIEW-COUNT  (WK-C-CD-IDX).
046900           MOVE WK-CO-MIN-PRICE     (WK-C-TAB-IDX) TO WK-CD-MIN-PRICE     (WK-C-CD-IDX).
047000           MOVE WK-CO-MAX-PRICE     (WK-C-TAB-IDX) TO WK-CD-MAX-PRICE     (WK-C-CD-IDX).
047100           MOVE WK-CO-PROGRAM-COUNT (WK-C-TAB-IDX) TO WK-CD-PROGRAM-COUNT (WK-C-CD-IDX).
047200           MOVE WK-CO-TOTAL-CLIENTS (WK-C-TAB-IDX) TO WK-CD-TOTAL-CLIENTS (WK-C-CD-IDX).
047300           MOVE WK-CO-VERIFIED-FLAG (WK-C-TAB-IDX) TO WK-CD-VERIFIED-FLAG (WK-C-CD-IDX).
047400           MOVE ZERO                              TO WK-CD-RANK          (WK-C-CD-IDX).
047500           MOVE "N"                               TO WK-CD-PICKED-SW     (WK-C-CD-IDX).
047600*
047700*=================================================================
047800       C999-ADD-CANDIDATE-EX.
047900*=================================================================
048000           EXIT.
048100*
048200*-----------------------------------------------------------------
048300* E000 RANKS EVERY SURVIVING CANDIDATE BY REPEATED SELECTION -
048400* EACH PASS PICKS THE BEST CANDIDATE NOT YET PICKED AND GIVES
048500* IT THE NEXT RANK.  SAME TECHNIQUE MFITMAT USES FOR ITS TOP
048600* TEN, EXTENDED HERE TO RANK THE WHOLE SURVIVING LIST SINCE
048700* ANY PAGE OF IT MAY BE ASKED FOR.
048800*-----------------------------------------------------------------
048900       E000-RANK-ALL-CANDIDATES.
049000*-----------------------------------------------------------------
049100           PERFORM E050-ASSIGN-ONE-RANK
049200              THRU E059-ASSIGN-ONE-RANK-EX
049300                 VARYING WK-C-RANK-IDX FROM 1 BY 1
049400                    UNTIL WK-C-RANK-IDX > WK-C-CAND-TABLE-COUNT.
049500*
049600*=================================================================
049700       E099-RANK-ALL-CANDIDATES-EX.
049800*=================================================================
049900           EXIT.
050000*
050100*-----------------------------------------------------------------
050200       E050-ASSIGN-ONE-RANK.
050300*-----------------------------------------------------------------
050400           MOVE ZERO TO WK-C-BEST-IDX.
050500           PERFORM E100-CONSIDER-ONE-CANDIDATE
050600              THRU E199-CONSIDER-ONE-CANDIDATE-EX
050700                 VARYING WK-C-CAND-IDX FROM 1 BY 1
050800                    UNTIL WK-C-CAND-IDX > WK-C-CAND-TABLE-COUNT.
050900           IF WK-C-BEST-IDX > ZERO
051000              SET WK-C-CD-IDX TO WK-C-BEST-IDX
051100              MOVE "Y" TO WK-CD-PICKED-SW (WK-C-CD-IDX)
051200              MOVE WK-C-RANK-IDX TO WK-CD-RANK (WK-C-CD-IDX)
051300              ADD 1 TO WK-C-RANK-TO-CAND-IDX-COUNT
051400              SET WK-C-RK-IDX TO WK-C-RANK-TO-CAND-IDX-COUNT
051500              MOVE WK-C-BEST-IDX TO WK-C-RANK-TO-CAND-IDX (WK-C-RK-IDX).
051600*
051700*=================================================================
051800       E059-ASSIGN-ONE-RANK-EX.
051900*=================================================================
052000           EXIT.
052100*
052200*-----------------------------------------------------------------
052300       E100-CONSIDER-ONE-CANDIDATE.
052400*-----------------------------------------------------------------
052500           SET WK-C-CD-IDX TO WK-C-CAND-IDX.
052600           IF WK-CD-ALREADY-PICKED (WK-C-CD-IDX)
052700              GO TO E199-CONSIDER-ONE-CANDIDATE-EX.
052800*
052900           IF WK-C-BEST-IDX = ZERO
053000              PERFORM E150-SET-AS-BEST
053100              GO TO E199-CONSIDER-ONE-CANDIDATE-EX.
053200*
053300           PERFORM E110-COMPARE-TO-BEST
053400              THRU E119-COMPARE-TO-BEST-EX.
053500           IF WK-C-IS-BETTER
053600              PERFORM E150-SET-AS-BEST.
053700*
053800*=================================================================
053900       E199-CONSIDER-ONE-CANDIDATE-EX.
054000*=================================================================
054100           EXIT.
054200*
054300*-----------------------------------------------------------------
054400       E110-COMPARE-TO-BEST.
054500*-----------------------------------------------------------------
054600           MOVE "N" TO WK-C-BETTER-SW.
054700           EVALUATE TRUE
054800              WHEN SR-SORT-RATING
054900                 PERFORM E111-COMPARE-BY-RATING
055000                    THRU E111-COMPARE-BY-RATING-EX
055100              WHEN SR-SORT-PRICE-LOW
055200                 PERFORM E112-COMPARE-BY-PRICE-LOW
055300                    THRU E112-COMPARE-BY-PRICE-LOW-EX
055400              WHEN SR-SORT-PRICE-HIGH
055500                 PERFORM E113-COMPARE-BY-PRICE-HIGH
055600                    THRU E113-COMPARE-BY-PRICE-HIGH-EX
055700              WHEN SR-SORT-MOST-PROGRAMS
055800                 PERFORM E114-COMPARE-BY-PROGRAMS
055900                    THRU E114-COMPARE-BY-PROGRAMS-EX
056000              WHEN SR-SORT-MOST-CLIENTS
056100                 PERFORM E115-COMPARE-BY-CLIENTS
056200                    THRU E115-COMPARE-BY-CLIENTS-EX
056300              WHEN OTHER
056400                 PERFORM E116-COMPARE-BY-RELEVANCE
056500                    THRU E116-COMPARE-BY-RELEVANCE-EX
056600           END-EVALUATE.
056700*
056800*=================================================================
056900       E119-COMPARE-TO-BEST-EX.
057000*=================================================================
057100           EXIT.
057200*
057300*-----------------------------------------------------------------
057400* RATING ORDER - HIGHEST AVERAGE RATING FIRST, TIES BROKEN BY
057500* REVIEW COUNT THEN BY COACH ID ASCENDING.
057600*-----------------------------------------------------------------
057700       E111-COMPARE-BY-RATING.
057800           IF WK-CD-AVG-RATING (WK-C-CD-IDX) > WK-C-BEST-AVG-RATING
057900              MOVE "Y" TO WK-C-BETTER-SW
058000           ELSE
058100              IF WK-CD-AVG-RATING (WK-C-CD-IDX) = WK-C-BEST-AVG-RATING
058200                 IF WK-CD-REVIEW-COUNT (WK-C-CD-IDX) > WK-C-BEST-REVIEW-COUNT
058300                    MOVE "Y" TO WK-C-BETTER-SW
058400                 ELSE
058500                    IF WK-CD-REVIEW-COUNT (WK-C-CD-IDX) = WK-C-BEST-REVIEW-COUNT
058600                       AND WK-CD-COACH-ID (WK-C-CD-IDX) < WK-C-BEST-COACH-ID
058700                       MOVE "Y" TO WK-C-BETTER-SW.
058800       E111-COMPARE-BY-RATING-EX.
058900           EXIT.
059000*
059100*-----------------------------------------------------------------
059200* PRICE LOW ORDER - LOWEST MINIMUM PRICE FIRST, TIES BROKEN BY
059300* RATING THEN BY COACH ID ASCENDING.
059400*-----------------------------------------------------------------
059500       E112-COMPARE-BY-PRICE-LOW.
059600           IF WK-CD-MIN-PRICE (WK-C-CD-IDX) < WK-C-BEST-MIN-PRICE
059700              MOVE "Y" TO WK-C-BETTER-SW
059800           ELSE
059900              IF WK-CD-MIN-PRICE (WK-C-CD-IDX) = WK-C-BEST-MIN-PRICE
060000                 IF WK-CD-AVG-RATING (WK-C-CD-IDX) > WK-C-BEST-AVG-RATING
060100                    MOVE "Y" TO WK-C-BETTER-SW
060200                 ELSE
060300                    IF WK-CD-AVG-RATING (WK-C-CD-IDX) = WK-C-BEST-AVG-RATING
060400                       AND WK-CD-COACH-ID (WK-C-CD-IDX) < WK-C-BEST-COACH-ID
060500                       MOVE "Y" TO WK-C-BETTER-SW.
060600       E112-COMPARE-BY-PRICE-LOW-EX.
060700           EXIT.
060800*
060900*-----------------------------------------------------------------
061000* PRICE HIGH ORDER - HIGHEST MAXIMUM PRICE FIRST, TIES BROKEN BY
061100* RATING THEN BY COACH ID ASCENDING.
061200*-----------------------------------------------------------------
061300       E113-COMPARE-BY-PRICE-HIGH.
061400           IF WK-CD-MAX-PRICE (WK-C-CD-IDX) > WK-C-BEST-MAX-PRICE
061500              MOVE "Y" TO WK-C-BETTER-SW
061600           ELSE
061700              IF WK-CD-MAX-PRICE (WK-C-CD-IDX) = WK-C-BEST-MAX-PRICE
061800                 IF WK-CD-AVG-RATING (WK-C-CD-IDX) > WK-C-BEST-AVG-RATING
061900                    MOVE "Y" TO WK-C-BETTER-SW
062000                 ELSE
062100                    IF WK-CD-AVG-RATING (WK-C-CD-IDX) = WK-C-BEST-AVG-RATING
062200                       AND WK-CD-COACH-ID (WK-C-CD-IDX) < WK-C-BEST-COACH-ID
062300                       MOVE "Y" TO WK-C-BETTER-SW.
062400       E113-COMPARE-BY-PRICE-HIGH-EX.
062500           EXIT.
062600*
062700*-----------------------------------------------------------------
062800* MOST PROGRAMS ORDER - MOST PROGRAMS FIRST, TIES BROKEN BY
062900* RATING THEN BY COACH ID ASCENDING.
063000*-----------------------------------------------------------------
063100       E114-COMPARE-BY-PROGRAMS.
063200           IF WK-CD-PROGRAM-COUNT (WK-C-CD-IDX) > WK-C-BEST-PROGRAM-COUNT
063300              MOVE "Y" TO WK-C-BETTER-SW
063400           ELSE
063500              IF WK-CD-PROGRAM-COUNT (WK-C-CD-IDX) = WK-C-BEST-PROGRAM-COUNT
063600                 IF WK-CD-AVG-RATING (WK-C-CD-IDX) > WK-C-BEST-AVG-RATING
063700                    MOVE "Y" TO WK-C-BETTER-SW
063800                 ELSE
063900                    IF WK-CD-AVG-RATING (WK-C-CD-IDX) = WK-C-BEST-AVG-RATING
064000                       AND WK-CD-COACH-ID (WK-C-CD-IDX) < WK-C-BEST-COACH-ID
064100                       MOVE "Y" TO WK-C-BETTER-SW.
064200       E114-COMPARE-BY-PROGRAMS-EX.
064300           EXIT.
064400*
064500*-----------------------------------------------------------------
064600* MOST CLIENTS ORDER - MOST TOTAL CLIENTS FIRST, TIES BROKEN BY
064700* RATING THEN BY COACH ID ASCENDING.
064800*-----------------------------------------------------------------
064900       E115-COMPARE-BY-CLIENTS.
065000           IF WK-CD-TOTAL-CLIENTS (WK-C-CD-IDX) > WK-C-BEST-TOTAL-CLIENTS
065100              MOVE "Y" TO WK-C-BETTER-SW
065200           ELSE
065300              IF WK-CD-TOTAL-CLIENTS (WK-C-CD-IDX) = WK-C-BEST-TOTAL-CLIENTS
065400                 IF WK-CD-AVG-RATING (WK-C-CD-IDX) > WK-C-BEST-AVG-RATING
065500                    MOVE "Y" TO WK-C-BETTER-SW
065600                 ELSE
065700                    IF WK-CD-AVG-RATING (WK-C-CD-IDX) = WK-C-BEST-AVG-RATING
065800                       AND WK-CD-COACH-ID (WK-C-CD-IDX) < WK-C-BEST-COACH-ID
065900                       MOVE "Y" TO WK-C-BETTER-SW.
066000       E115-COMPARE-BY-CLIENTS-EX.
066100           EXIT.
066200*
066300*-----------------------------------------------------------------
066400* RELEVANCE ORDER (THE SCREEN DEFAULT) - VERIFIED COACHES FIRST,
066500* THEN HIGHEST RATING, THEN MOST PROGRAMS, THEN COACH ID
066600* ASCENDING.
066700*-----------------------------------------------------------------
066800       E116-COMPARE-BY-RELEVANCE.
066900           IF WK-CD-VERIFIED-FLAG (WK-C-CD-IDX) > WK-C-BEST-VERIFIED-FLAG
067000              MOVE "Y" TO WK-C-BETTER-SW
067100           ELSE
067200              IF WK-CD-VERIFIED-FLAG (WK-C-CD-IDX) = WK-C-BEST-VERIFIED-FLAG
067300                 IF WK-CD-AVG-RATING (WK-C-CD-IDX) > WK-C-BEST-AVG-RATING
067400                    MOVE "Y" TO WK-C-BETTER-SW
067500                 ELSE
067600                    IF WK-CD-AVG-RATING (WK-C-CD-IDX) = WK-C-BEST-AVG-RATING
067700                       IF WK-CD-PROGRAM-COUNT (WK-C-CD-IDX) > WK-C-BEST-PROGRAM-COUNT
067800                          MOVE "Y" TO WK-C-BETTER-SW
067900                       ELSE
068000                          IF WK-CD-PROGRAM-COUNT (WK-C-CD-IDX) = WK-C-BEST-PROGRAM-COUNT
068100                             AND WK-CD-COACH-ID (WK-C-CD-IDX) < WK-C-BEST-COACH-ID
068200                             MOVE "Y" TO WK-C-BETTER-SW.
068300       E116-COMPARE-BY-RELEVANCE-EX.
068400           EXIT.
068500*
068600*-----------------------------------------------------------------
068700       E150-SET-AS-BEST.
068800*-----------------------------------------------------------------
068900           MOVE WK-C-CAND-IDX                      TO WK-C-BEST-IDX.
069000           MOVE WK-CD-COACH-ID      (WK-C-CD-IDX)   TO WK-C-BEST-COACH-ID.
069100           MOVE WK-CD-AVG-RATING    (WK-C-CD-IDX)   TO WK-C-BEST-AVG-RATING.
069200           MOVE WK-CD-REVIEW-COUNT  (WK-C-CD-IDX)   TO WK-C-BEST-REVIEW-COUNT.
069300           MOVE WK-CD-MIN-PRICE     (WK-C-CD-IDX)   TO WK-C-BEST-MIN-PRICE.
069400           MOVE WK-CD-MAX-PRICE     (WK-C-CD-IDX)   TO WK-C-BEST-MAX-PRICE.
069500           MOVE WK-CD-PROGRAM-COUNT (WK-C-CD-IDX)   TO WK-C-BEST-PROGRAM-COUNT.
069600           MOVE WK-CD-TOTAL-CLIENTS (WK-C-CD-IDX)   TO WK-C-BEST-TOTAL-CLIENTS.
069700           MOVE WK-CD-VERIFIED-FLAG (WK-C-CD-IDX)   TO WK-C-BEST-VERIFIED-FLAG.
069800*
069900*-----------------------------------------------------------------
070000* F000 WORKS OUT THE PAGE SIZE AND PAGE COUNT FOR THIS REQUEST,
070100* PRINTS THE SECTION 4 HEADING LINE, THEN WALKS THE RANK-TO-
070200* CANDIDATE CROSS REFERENCE FOR THE REQUESTED PAGE ONLY.
070300*-----------------------------------------------------------------
070400       F000-WRITE-PAGE-OUTPUT.
070500*-----------------------------------------------------------------
070600           MOVE SR-PAGE-SIZE TO WK-C-PAGE-SIZE.
070700           IF WK-C-PAGE-SIZE = ZERO
070800              MOVE 20 TO WK-C-PAGE-SIZE.
070900           IF WK-C-PAGE-SIZE > 50
071000              MOVE 50 TO WK-C-PAGE-SIZE.
071100*
071200           DIVIDE WK-C-CAND-TABLE-COUNT BY WK-C-PAGE-SIZE
071300                 GIVING WK-C-TOTAL-PAGES
071400                 REMAINDER WK-C-PAGE-REMAINDER.
071500           IF WK-C-PAGE-REMAINDER > ZERO
071600              ADD 1 TO WK-C-TOTAL-PAGES.
071700           IF WK-C-TOTAL-PAGES = ZERO
071800              MOVE 1 TO WK-C-TOTAL-PAGES.
071900*
072000           COMPUTE WK-C-START-RANK =
072100                 ((SR-PAGE - 1) * WK-C-PAGE-SIZE) + 1.
072200           COMPUTE WK-C-END-RANK = WK-C-START-RANK + WK-C-PAGE-SIZE - 1.
072300*
072400           MOVE SR-REQUEST-ID         TO RP4H-REQUEST-ID.
072500           MOVE WK-C-CAND-TABLE-COUNT TO RP4H-TOTAL-FOUND.
072600           MOVE SR-PAGE               TO RP4H-PAGE.
072700           MOVE WK-C-TOTAL-PAGES      TO RP4H-PAGES.
072800           WRITE RPT-PRINT-LINE FROM RPT-SEC4-HEADING.
072900*
073000           PERFORM F100-WRITE-ONE-DETAIL-LINE
073100              THRU F199-WRITE-ONE-DETAIL-LINE-EX
073200                 VARYING WK-C-RANK-IDX FROM WK-C-START-RANK BY 1
073300                    UNTIL WK-C-RANK-IDX > WK-C-END-RANK
073400                       OR WK-C-RANK-IDX > WK-C-CAND-TABLE-COUNT.
073500*
073600*=================================================================
073700       F099-WRITE-PAGE-OUTPUT-EX.
073800*=================================================================
073900           EXIT.
074000*
074100*-----------------------------------------------------------------
074200       F100-WRITE-ONE-DETAIL-LINE.
074300*-----------------------------------------------------------------
074400           SET WK-C-RK-IDX TO WK-C-RANK-IDX.
074500           SET WK-C-CD-IDX TO WK-C-RANK-TO-CAND-IDX (WK-C-RK-IDX).
074600           MOVE WK-CD-COACH-ID      (WK-C-CD-IDX) TO RP4-COACH-ID.
074700           MOVE WK-CD-AVG-RATING    (WK-C-CD-IDX) TO RP4-RATING.
074800           MOVE WK-CD-MIN-PRICE     (WK-C-CD-IDX) TO RP4-MIN-PRICE.
074900           MOVE WK-CD-PROGRAM-COUNT (WK-C-CD-IDX) TO RP4-PROGRAM-COUNT.
075000           MOVE WK-CD-TOTAL-CLIENTS (WK-C-CD-IDX) TO RP4-TOTAL-CLIENTS.
075100           WRITE RPT-PRINT-LINE FROM RPT-SEC4-DETAIL.
075200*
075300*=================================================================
075400       F199-WRITE-ONE-DETAIL-LINE-EX.
075500*=================================================================
075600           EXIT.
075700*
075800*---------------------------------------------------------------*
075900       D000-TERMINATION.
076000*---------------------------------------------------------------*
076100           CLOSE SEARCH-REQUESTS
076200                 SETTLEMENT-REPORT.
076300*
076400*=================================================================
076500       D099-TERMINATION-EX.
076600*=================================================================
076700           EXIT.
076800*
