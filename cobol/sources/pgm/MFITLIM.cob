000100*************************
000200       IDENTIFICATION DIVISION.
000300*************************
000400       PROGRAM-ID.     MFITLIM.
000500       AUTHOR.         P J HARMON.
000600       INSTALLATION.   MYFITA MARKETPLACE - SETTLEMENT SYSTEMS.
000700       DATE-WRITTEN.   12 JUN 2001.
000800       DATE-COMPILED.
000900       SECURITY.       MYFITA INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY SETTLEMENT RUN, PHASE 5A - RATE LIMIT
001200*               REPLAY.  READS THE RATE-LIMIT-EVENT FILE IN
001300*               THE CHRONOLOGICAL ORDER IT WAS CAPTURED AND
001400*               REPLAYS THE SAME FIXED-WINDOW BUCKET COUNTER
001500*               THE ON-LINE GUARD USES, SO THE NIGHTLY REPORT
001600*               SHOWS WHICH ATTEMPTS WOULD HAVE BEEN ALLOWED
001700*               OR DENIED.  COUNTERS ARE KEPT IN WORKING
001800*               STORAGE, KEYED BY ACTION, IDENTIFIER AND
001900*               WINDOW BUCKET, AND ARE NEVER WRITTEN BACK -
002000*               THIS IS A REPORTING REPLAY ONLY.  PRINTS THE
002100*               RATE-LIMIT HALF OF SECTION 5 OF THE SETTLEMENT
002200*               REPORT.
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* MFB0051 12/06/2001 PJH    - INITIAL VERSION.
002800* MFB0057 30/07/2001 PJH    - SPLIT THE LIMIT TABLE OUT OF THE
002900*                             EVALUATE AND ADDED THE UNKNOWN-
003000*                             ACTION DEFAULT AFTER THE API
003100*                             GATEWAY STARTED SENDING A NEW
003200*                             ACTION CODE WE HAD NOT SEEN.
003300* MFB0059A 14/02/1999 PJH   - Y2K REVIEW - BUCKET ARITHMETIC
003400*                             USES THE RAW EPOCH SECOND COUNT,
003500*                             NOT A CALENDAR DATE.  NO CHANGE.
003600*----------------------------------------------------------------*
003700       EJECT
003800**********************
003900       ENVIRONMENT DIVISION.
004000**********************
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.  IBM-AS400.
004300       OBJECT-COMPUTER.  IBM-AS400.
004400       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                         UPSI-0 IS UPSI-SWITCH-0
004600                           ON  STATUS IS U0-ON
004700                           OFF STATUS IS U0-OFF.
004800*
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT RATE-LIMIT-EVENTS ASSIGN TO RLEVENTS
005200                                     ORGANIZATION IS SEQUENTIAL
005300                                     ACCESS MODE IS SEQUENTIAL
005400                                     FILE STATUS IS WK-C-FILE-STATUS.
005500           SELECT SETTLEMENT-REPORT ASSIGN TO SETLRPT
005600                                     ORGANIZATION IS LINE SEQUENTIAL
005700                                     ACCESS MODE IS SEQUENTIAL
005800                                     FILE STATUS IS WK-C-RPT-STATUS.
005900*
006000***************
006100       DATA DIVISION.
006200***************
006300       FILE SECTION.
006400       FD  RATE-LIMIT-EVENTS
006500           LABEL RECORDS ARE STANDARD
006600           RECORD CONTAINS 40 CHARACTERS.
006700       01  RATE-LIMIT-EVENTS-RECORD     PIC X(40).
006800           COPY CPRLEVT.
006900*
007000       FD  SETTLEMENT-REPORT
007100           LABEL RECORDS ARE OMITTED
007200           RECORD CONTAINS 132 CHARACTERS.
007300       01  RPT-PRINT-LINE                PIC X(132).
007400*************************
007500       WORKING-STORAGE SECTION.
007600*************************
007700       01  FILLER              PIC X(24)  VALUE
007800           "** PROGRAM MFITLIM   **".
007900*
008000           COPY CPCOMWS.
008100*
008200           COPY CPRPT.
008300*
008400       01  WK-C-WORK-AREA.
008500           05  WK-C-RPT-STATUS         PIC X(02) VALUE SPACES.
008600           05  WK-C-EVENTS-READ        PIC 9(07) COMP VALUE ZERO.
008700           05  WK-C-ALLOWED-COUNT      PIC 9(07) COMP VALUE ZERO.
008800           05  WK-C-DENIED-COUNT       PIC 9(07) COMP VALUE ZERO.
008900           05  WK-C-WINDOW-SECS        PIC 9(05) COMP VALUE ZERO.
009000           05  WK-C-LIMIT-COUNT        PIC 9(05) COMP VALUE ZERO.
009100           05  WK-C-BUCKET             PIC 9(10) COMP VALUE ZERO.
009200           05  WK-C-REMAINING          PIC 9(05) COMP VALUE ZERO.
009300           05  WK-C-CTR-IDX-WORK       PIC 9(05) COMP VALUE ZERO.
009400           05  WK-C-ALLOW-SW           PIC X(01) VALUE "N".
009500               88  WK-C-EVENT-ALLOWED            VALUE "Y".
009600*
009700*-----------------------------------------------------------------
009800* FIXED-WINDOW BUCKET COUNTERS - ONE ENTRY PER DISTINCT (ACTION,
009900* IDENTIFIER, BUCKET) SEEN SO FAR THIS RUN.  GROWS AS NEW
010000* COMBINATIONS ARE MET; NEVER SHRINKS.  A COUNTER IS FOUND BY A
010100* STRAIGHT LINEAR SCAN - THE SAME SCAN-AND-APPEND IDEA MFITMAT
010200* AND MFITSCH USE FOR THEIR COACH AND CANDIDATE TABLES.
010300*-----------------------------------------------------------------
010400       01  WK-C-CTR-TABLE-COUNT        PIC 9(05) COMP VALUE ZERO.
010500       01  WK-C-CTR-TABLE.
010600           05  WK-C-CTR-ENTRY OCCURS 1 TO 5000 TIMES
010700                       DEPENDING ON WK-C-CTR-TABLE-COUNT
010800                       INDEXED BY WK-C-CT-IDX.
010900               10  WK-CT-ACTION             PIC X(12).
011000               10  WK-CT-IDENTIFIER         PIC X(15).
011100               10  WK-CT-ID-AS-PHONE REDEFINES WK-CT-IDENTIFIER.
011200                   15  WK-CT-ID-PREFIX          PIC X(03).
011300                   15  WK-CT-ID-REST            PIC X(12).
011400               10  WK-CT-BUCKET             PIC 9(10) COMP.
011500               10  WK-CT-COUNT              PIC 9(05) COMP.
011600*
011700*-----------------------------------------------------------------
011800* SECTION 5 RESULT TEXT IS BUILT HERE THEN MOVED TO RP5-RESULT
011900* AS A BLOCK.
012000*-----------------------------------------------------------------
012100       01  WK-C-RESULT-AREA.
012200           05  WK-C-RESULT-WORD         PIC X(08) VALUE SPACES.
012300           05  FILLER                   PIC X(04) VALUE " REM".
012400           05  WK-C-REMAINING-EDIT      PIC ZZ9.
012500           05  FILLER                   PIC X(05) VALUE SPACES.
012600       01  WK-C-RESULT-RAW REDEFINES WK-C-RESULT-AREA
012700                                        PIC X(20).
012800*
012900*===================================================================
013000       LINKAGE SECTION.
013100*===================================================================
013200*    NONE - THIS IS A MAIN, NOT A CALLED SUBROUTINE.
013300*
013400       EJECT
013500***********************
013600       PROCEDURE DIVISION.
013700***********************
013800       MAIN-MODULE.
013900           PERFORM A000-INITIALISATION
014000              THRU A099-INITIALISATION-EX.
014100           PERFORM B000-PROCESS-ONE-EVENT
014200              THRU B099-PROCESS-ONE-EVENT-EX
014300                 UNTIL WK-C-EOF.
014400           PERFORM D000-TERMINATION
014500              THRU D099-TERMINATION-EX.
014600           STOP RUN.
014700       EJECT
014800*---------------------------------------------------------------*
014900       A000-INITIALISATION.
015000*---------------------------------------------------------------*
015100           MOVE "N" TO WK-C-EOF-SW.
015200           MOVE ZERO TO WK-C-CTR-TABLE-COUNT.
015300           OPEN INPUT  RATE-LIMIT-EVENTS.
015400           OPEN EXTEND SETTLEMENT-REPORT.
015500           IF WK-C-RPT-STATUS = "35"
015600              OPEN OUTPUT SETTLEMENT-REPORT.
015700           READ RATE-LIMIT-EVENTS
015800               AT END
015900                  SET WK-C-EOF TO TRUE.
016000*
016100*=================================================================
016200       A099-INITIALISATION-EX.
016300*=================================================================
016400           EXIT.
016500*
016600*-----------------------------------------------------------------
016700       B000-PROCESS-ONE-EVENT.
016800*-----------------------------------------------------------------
016900           ADD 1 TO WK-C-EVENTS-READ.
017000           PERFORM C100-DETERMINE-LIMITS
017100              THRU C199-DETERMINE-LIMITS-EX.
017200           DIVIDE RL-TIMESTAMP BY WK-C-WINDOW-SECS
017300                 GIVING WK-C-BUCKET.
017400           PERFORM C200-FIND-OR-CREATE-COUNTER
017500              THRU C299-FIND-OR-CREATE-COUNTER-EX.
017600*
017700           MOVE "N" TO WK-C-ALLOW-SW.
017800           IF WK-CT-COUNT (WK-C-CT-IDX) < WK-C-LIMIT-COUNT
017900              MOVE "Y" TO WK-C-ALLOW-SW
018000              ADD 1 TO WK-CT-COUNT (WK-C-CT-IDX)
018100              COMPUTE WK-C-REMAINING =
018200                    WK-C-LIMIT-COUNT - WK-CT-COUNT (WK-C-CT-IDX)
018300           ELSE
018400              MOVE ZERO TO WK-C-REMAINING.
018500*
018600           IF WK-C-EVENT-ALLOWED
018700              ADD 1 TO WK-C-ALLOWED-COUNT
018800              MOVE "ALLOWED " TO WK-C-RESULT-WORD
018900           ELSE
019000              ADD 1 TO WK-C-DENIED-COUNT
019100              MOVE "DENIED  " TO WK-C-RESULT-WORD.
019200           MOVE WK-C-REMAINING TO WK-C-REMAINING-EDIT.
019300*
019400           MOVE "RATE-LIMIT  "   TO RP5-KIND.
019500           MOVE RL-ACTION        TO RP5-ACTION.
019600           MOVE RL-IDENTIFIER    TO RP5-IDENTIFIER.
019700           MOVE WK-C-RESULT-RAW  TO RP5-RESULT.
019800           WRITE RPT-PRINT-LINE FROM RPT-SEC5-DETAIL.
019900*
020000*=================================================================
020100       B099-PROCESS-ONE-EVENT-EX.
020200*=================================================================
020300           READ RATE-LIMIT-EVENTS
020400               AT END
020500                  SET WK-C-EOF TO TRUE.
020600*
020700*-----------------------------------------------------------------
020800* LIMIT TABLE - WINDOW LENGTH AND CALL COUNT ALLOWED PER ACTION.
020900* UNKNOWN ACTION CODES FALL THROUGH TO THE OTHER BRANCH.
021000*-----------------------------------------------------------------
021100       C100-DETERMINE-LIMITS.
021200*-----------------------------------------------------------------
021300           EVALUATE TRUE
021400              WHEN RL-OTP-REQUEST
021500                 MOVE 3600 TO WK-C-WINDOW-SECS
021600                 MOVE 5    TO WK-C-LIMIT-COUNT
021700              WHEN RL-OTP-VERIFY
021800                 MOVE 600  TO WK-C-WINDOW-SECS
021900                 MOVE 10   TO WK-C-LIMIT-COUNT
022000              WHEN RL-LOGIN
022100                 MOVE 900  TO WK-C-WINDOW-SECS
022200                 MOVE 10   TO WK-C-LIMIT-COUNT
022300              WHEN RL-API-GLOBAL
022400                 MOVE 60   TO WK-C-WINDOW-SECS
022500                 MOVE 100  TO WK-C-LIMIT-COUNT
022600              WHEN RL-API-USER
022700                 MOVE 60   TO WK-C-WINDOW-SECS
022800                 MOVE 60   TO WK-C-LIMIT-COUNT
022900              WHEN OTHER
023000                 MOVE 60   TO WK-C-WINDOW-SECS
023100                 MOVE 10   TO WK-C-LIMIT-COUNT
023200           END-EVALUATE.
023300*
023400*=================================================================
023500       C199-DETERMINE-LIMITS-EX.
023600*=================================================================
023700           EXIT.
023800*
023900*-----------------------------------------------------------------
024000       C200-FIND-OR-CREATE-COUNTER.
024100*-----------------------------------------------------------------
024200           MOVE "N" TO WK-C-FOUND-SW.
024300           PERFORM C210-SCAN-ONE-COUNTER
024400              THRU C219-SCAN-ONE-COUNTER-EX
024500                 VARYING WK-C-CTR-IDX-WORK FROM 1 BY 1
024600                    UNTIL WK-C-CTR-IDX-WORK > WK-C-CTR-TABLE-COUNT
024700                       OR WK-C-RECORD-FOUND.
024800           IF NOT WK-C-RECORD-FOUND
024900              ADD 1 TO WK-C-CTR-TABLE-COUNT
025000              SET WK-C-CT-IDX TO WK-C-CTR-TABLE-COUNT
025100              MOVE RL-ACTION     TO WK-CT-ACTION     (WK-C-CT-IDX)
025200              MOVE RL-IDENTIFIER TO WK-CT-IDENTIFIER (WK-C-CT-IDX)
025300              MOVE WK-C-BUCKET   TO WK-CT-BUCKET      (WK-C-CT-IDX)
025400              MOVE ZERO          TO WK-CT-COUNT       (WK-C-CT-IDX).
025500*
025600*=================================================================
025700       C299-FIND-OR-CREATE-COUNTER-EX.
025800*=================================================================
025900           EXIT.
026000*
026100*-----------------------------------------------------------------
026200       C210-SCAN-ONE-COUNTER.
026300*-----------------------------------------------------------------
026400           SET WK-C-CT-IDX TO WK-C-CTR-IDX-WORK.
026500           IF WK-CT-ACTION (WK-C-CT-IDX)     = RL-ACTION
026600              AND WK-CT-IDENTIFIER (WK-C-CT-IDX) = RL-IDENTIFIER
026700              AND WK-CT-BUCKET (WK-C-CT-IDX)     = WK-C-BUCKET
026800              MOVE "Y" TO WK-C-FOUND-SW.
026900*
027000*=================================================================
027100       C219-SCAN-ONE-COUNTER-EX.
027200*=================================================================
027300           EXIT.
027400*
027500*---------------------------------------------------------------*
027600       D000-TERMINATION.
027700*---------------------------------------------------------------*
027800           MOVE WK-C-ALLOWED-COUNT TO RP5T-ALLOWED.
027900           MOVE WK-C-DENIED-COUNT  TO RP5T-DENIED.
028000           MOVE ZERO               TO RP5T-TRANSITIONS.
028100           MOVE ZERO               TO RP5T-REJECTED.
028200           WRITE RPT-PRINT-LINE FROM RPT-SEC5-TOTALS.
028300           CLOSE RATE-LIMIT-EVENTS
028400                 SETTLEMENT-REPORT.
028500*
028600*=================================================================
028700       D099-TERMINATION-EX.
028800*=================================================================
028900           EXIT.
029000*
